000100* Linkage Group Passed On Every CALL To FG001 (U1 Normal-
000200*   ization Primitives), one shared group, by Fg001-Function.
000300*
000400* 05/02/88 jms - Created.
000500* 21/11/90 jms - Added Fg001-Default for BR-4 safe divide.
000600* 09/08/97 jms - Added filler to close out the 01-level audit.
000700*
000800 01  FG001-Linkage.
000900     03  Fg001-Function        pic 99.
001000*        01 = BR-1 text normalize        06 = BR-5a numeric cap
001100*        02 = BR-2 product-name clean    (Fg001-Text in, out)
001200*        03 = BR-3 fraction detection
001300*        04 = BR-4 safe divide
001400*        05 = BR-5 fraction factor
001500*        Fg001-Is-Venta = Y for a sales line, else purchase.
001600     03  Fg001-Is-Venta        pic x.
001700     03  Fg001-Text            pic x(40).
001800     03  Fg001-Result-Text     pic x(40).
001900     03  Fg001-Is-Fraction     pic x.
002000     03  Fg001-Numerator       pic s9(11)v9(4) comp-3.
002100     03  Fg001-Denominator     pic s9(11)v9(4) comp-3.
002200     03  Fg001-Default         pic s9(11)v9(4) comp-3.
002300     03  Fg001-Costo           pic s9(9)v9(2)  comp-3.
002400     03  Fg001-Utilidad        pic s9(3)v9(2)  comp-3.
002500     03  Fg001-Precio-Unit     pic s9(9)v9(2)  comp-3.
002600     03  Fg001-Factor-Out      pic 9(4)        comp.
002700     03  Fg001-Numeric-In      pic s9(11)v9(4) comp-3.
002800     03  Fg001-Numeric-Out     pic s9(11)v9(4) comp-3.
002900     03  Fg001-Result-Num      pic s9(11)v9(4) comp-3.
003000     03  filler                pic x(01).
003100*
