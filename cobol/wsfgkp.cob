000100*****************************************
000200*                                       *
000300*  Record Definition For Product KPI   *
000400*      Output (Kpi-Rec)                *
000500*    Uses no key - sequential only,    *
000600*    one per product, name sequence    *
000700*****************************************
000800* File size approx 165 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 07/02/88 jms - Created.
001300* 30/09/94 jms - Split Exceso/Faltante to single digit flags per
001400*                BR-15 - were sharing 1 byte, wrong counts.
001500*
001600 01  KP-Kpi-Record.
001700     03  Kp-Cabys                pic x(13).
001800     03  Kp-Nombre-Clean         pic x(40).
001900     03  Kp-Total-Compras        pic s9(7)v9(3)  comp-3.
002000     03  Kp-Total-Ventas         pic s9(7)v9(3)  comp-3.
002100     03  Kp-Stock-Promedio       pic s9(7)v9(3)  comp-3.
002200     03  Kp-Stock-Final          pic s9(7)v9(3)  comp-3.
002300     03  Kp-Costo-Promedio       pic s9(9)v9(2)  comp-3.
002400     03  Kp-Cogs                 pic s9(11)v9(2) comp-3.
002500     03  Kp-Valor-Invent         pic s9(11)v9(2) comp-3.
002600     03  Kp-Rotacion             pic s9(3)v9(2)  comp-3.
002700     03  Kp-Dio                  pic s9(3)v9(1)  comp-3.
002800     03  Kp-Demanda-Diaria       pic s9(5)v9(3)  comp-3.
002900     03  Kp-Stock-Seguridad      pic s9(7)v9(3)  comp-3.
003000     03  Kp-Rop                  pic s9(7)v9(3)  comp-3.
003100     03  Kp-Cobertura            pic s9(3)v9(1)  comp-3.
003200     03  Kp-Exceso               pic 9.
003300     03  Kp-Faltante             pic 9.
003400     03  Kp-Class-Abc            pic x.
003500     03  Kp-Class-Xyz            pic x.
003600     03  Kp-Fecha-Inicio         pic 9(8)        comp.
003700     03  Kp-Fecha-Fin            pic 9(8)        comp.
003800     03  filler                  pic x(10).
003900*
