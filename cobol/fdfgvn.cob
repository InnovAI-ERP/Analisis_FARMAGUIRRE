000100* FD For Ventas-Norm (U3 Output / U4 Input).
000200* 05/02/88 jms - Created.
000300*
000400 fd  Ventas-Norm-File
000500     label record is standard
000600     record contains 108 characters.
000700 copy "wsfgnm.cob" replacing NM-Movto-Record by VN-Venta-Norm-Rec.
000800*
