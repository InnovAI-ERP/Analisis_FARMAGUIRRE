000100* SELECT For Kpi Output (U5 Output).
000200* 07/02/88 jms - Created.
000300*
000400     select Kpi-File assign to "KPIOUT"
000500            organization  is sequential
000600            access mode   is sequential
000700            file status   is Kpi-Status.
000800*
