000100****************************************************************
000200*                                                              *
000300*   F I E L D   N O R M A L I Z A T I O N   P R I M I T I V E S *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         fg001.
001100     author.             J M Solano.
001200     installation.       Farmacia Aguirre S.A., San Jose.
001300     date-written.       04/02/1988.
001400     date-compiled.
001500     security.           Internal use only - Farmacia Aguirre S.A.
001600*
001700*    Remarks.            Field normalization primitives shared by
001800*                        the purchase (fg010) and sales (fg020)
001900*                        line-normalization batches.  Implements
002000*                        BR-1 through BR-5a of the inventory batch
002100*                        - text normalize, product-name clean,
002200*                        fraction detection, safe divide, fraction
002300*                        factor and the numeric cap.  Called once
002400*                        per line, function selected by
002500*                        Fg001-Function in the linkage record.
002600*
002700*    Version.            See Prog-Name in ws.
002800*
002900*    Called modules.     None.
003000*
003100*    Files used.         None - pure subroutine, no file I-O.
003200*
003300*    Error messages used.
003400*                        None - caller validates before calling.
003500*
003600* Changes:
003700* 04/02/88 jms -     Created for the pilot inventory run.
003800* 11/06/91 jms - 1.1 Added BR-5 alternate price-ratio method for
003900*                    when cost/profit inputs are not supplied.
004000* 23/03/99 jms - 1.2 Y2K - Fg001-Function table unaffected, dates
004100*                    are handled by the callers, not here.
004200* 19/09/03 rha - 1.3 BR-2 now strips trailing !#@*+- runs, till
004300*                    firmware started appending a promo marker.
004400* 30/04/12 rha - 1.4 BR-5a cap widened, one supplier invoice had
004500*                    a mis-keyed 8-digit quantity slip past it.
004600* 14/10/25 jms - 1.5 BR-1 collapse-whitespace rewritten, prior
004700*                    version left a stray space after a tab byte.
004800* 02/11/25 jms - 1.6 Filler added to WS-Work-Area and WS-Br5-
004900*                    Fields, internal 01-level audit finding.
005000* 09/11/25 jms - 1.7 Dropped the col 73-80 CR-nnnn markers on the
005100*                    cap/pack lines, this shop does not tag change
005200*                    areas that way anywhere else - audit finding.
005300*
005400
005500****************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     C01 is Top-Of-Form.
006300*
006400 input-output            section.
006500 file-control.
006600*
006700 data                    division.
006800*===============================
006900*
007000 working-storage         section.
007100*----------------------
007200*
007300 77  Prog-Name            pic x(15) value "FG001 (1.7)".
007400*
007500 01  WS-Work-Area.
007600     03  WS-Ix              pic 9(4)  comp.
007700     03  WS-Ox              pic 9(4)  comp.
007800     03  WS-Last-Non-Space  pic 9(4)  comp.
007900     03  WS-Prev-Was-Space  pic x     value "N".
008000     03  WS-Source          pic x(40).
008100     03  WS-Source-Tab redefines WS-Source
008200                            occurs 40 pic x.
008300     03  WS-Target          pic x(40).
008400     03  WS-Target-Tab redefines WS-Target
008500                            occurs 40 pic x.
008600     03  WS-Char            pic x.
008700     03  WS-Trail-Ix        pic 9(4)  comp.
008800     03  filler             pic x(01).
008900*
009000 01  WS-Br5-Fields.
009100     03  Wb5-Numerator      pic s9(11)v9(4) comp-3.
009200     03  Wb5-Factor-Real    pic s9(7)v9(4)  comp-3.
009300     03  Wb5-Factor-Int     pic s9(7)       comp-3.
009400     03  filler             pic x(01).
009500*
009600 01  WS-Valid-Chars         pic x(70)
009700     value "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 ./()".
009800 01  WS-Valid-Chars-Tab redefines WS-Valid-Chars
009900                            occurs 70 indexed by WS-Vx pic x.
010000*
010100 linkage                 section.
010200*
010300 copy "wsfgcal.cob".
010400*
010500 procedure division      using FG001-Linkage.
010600*===================================
010700*
010800 aa000-Main.
010900*
011000     evaluate Fg001-Function
011100         when 01  perform bb100-Text-Normalize thru bb100-Exit
011200         when 02  perform bb200-Name-Clean      thru bb200-Exit
011300         when 03  perform bb300-Fraction-Test    thru bb300-Exit
011400         when 04  perform bb400-Safe-Divide      thru bb400-Exit
011500         when 05  perform bb500-Fraction-Factor  thru bb500-Exit
011600         when 06  perform bb600-Numeric-Cap      thru bb600-Exit
011700         when other continue
011800     end-evaluate.
011900     goback.
012000*
012100 aa000-Exit.  exit.
012200*
012300****************************************************************
012400* BR-1 Text normalize - trim, uppercase, collapse blank runs.  *
012500****************************************************************
012600 bb100-Text-Normalize.
012700     move     Fg001-Text     to WS-Source.
012800     perform  cc100-Upper-Case      thru cc100-Exit.
012900     perform  cc200-Collapse-Blanks thru cc200-Exit.
013000     move     WS-Target      to Fg001-Result-Text.
013100*
013200 bb100-Exit.  exit.
013300*
013400****************************************************************
013500* BR-2 Product-name clean - BR-1, strip FRAC. prefix (sales),  *
013600*   strip trailing */+/-/#/@/!, blank out other punctuation.   *
013700****************************************************************
013800 bb200-Name-Clean.
013900     move     Fg001-Text     to WS-Source.
014000     perform  cc100-Upper-Case      thru cc100-Exit.
014100     move     WS-Target      to WS-Source.
014200     if       Fg001-Is-Venta = "Y"
014300              perform  cc300-Strip-Frac-Prefix thru cc300-Exit.
014400     perform  cc400-Blank-Punctuation thru cc400-Exit.
014500     perform  cc200-Collapse-Blanks   thru cc200-Exit.
014600     perform  cc500-Strip-Trail-Marks thru cc500-Exit.
014700     perform  cc200-Collapse-Blanks   thru cc200-Exit.
014800     move     WS-Target      to Fg001-Result-Text.
014900*
015000 bb200-Exit.  exit.
015100*
015200****************************************************************
015300* BR-3 Fraction detection - trimmed/upper description begins   *
015400*   with "FRAC. " (period, space).                             *
015500****************************************************************
015600 bb300-Fraction-Test.
015700     move     Fg001-Text     to WS-Source.
015800     perform  cc100-Upper-Case      thru cc100-Exit.
015900     move     WS-Target      to WS-Source.
016000     perform  cc600-Left-Trim       thru cc600-Exit.
016100     move     "N"            to Fg001-Is-Fraction.
016200     if       WS-Target (1:6) = "FRAC. "
016300              move "Y"       to Fg001-Is-Fraction.
016400*
016500 bb300-Exit.  exit.
016600*
016700****************************************************************
016800* BR-4 Safe divide - a / b, default when b = 0.                *
016900****************************************************************
017000 bb400-Safe-Divide.
017100     if       Fg001-Denominator = zero
017200              move Fg001-Default to Fg001-Result-Num
017300     else
017400              divide Fg001-Numerator by Fg001-Denominator
017500                     giving Fg001-Result-Num rounded.
017600*
017700 bb400-Exit.  exit.
017800*
017900****************************************************************
018000* BR-5 Fraction factor - factor = (costo*(1+utilidad/100)) /   *
018100*   precio-unit, rounded half-up, floored at 1.                *
018200****************************************************************
018300 bb500-Fraction-Factor.
018400     move     1              to Fg001-Factor-Out.
018500     if       Fg001-Precio-Unit not > zero
018600              go to bb500-Exit.
018700     compute  Wb5-Numerator rounded =
018800              Fg001-Costo * (1 + (Fg001-Utilidad / 100)).
018900     divide   Wb5-Numerator by Fg001-Precio-Unit
019000              giving Wb5-Factor-Real rounded.
019100     move     Wb5-Factor-Real to Wb5-Factor-Int.
019200     if       Wb5-Factor-Int < 1
019300              move 1         to Fg001-Factor-Out
019400     else
019500              move Wb5-Factor-Int to Fg001-Factor-Out.
019600*
019700 bb500-Exit.  exit.
019800*
019900****************************************************************
020000* BR-5a Numeric cap - |v| > 1,000,000 capped to 1,000,000.     *
020100****************************************************************
020200 bb600-Numeric-Cap.
020300     move     Fg001-Numeric-In to Fg001-Numeric-Out.
020400     if       Fg001-Numeric-Out > 1000000
020500              move 1000000   to Fg001-Numeric-Out.
020600     if       Fg001-Numeric-Out < -1000000
020700              move -1000000  to Fg001-Numeric-Out.
020800*
020900 bb600-Exit.  exit.
021000*
021100****************************************************************
021200* Common character-level helpers.                              *
021300****************************************************************
021400 cc100-Upper-Case.
021500     inspect  WS-Source converting
021600              "abcdefghijklmnopqrstuvwxyz"
021700              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021800     move     WS-Source      to WS-Target.
021900*
022000 cc100-Exit.  exit.
022100*
022200 cc200-Collapse-Blanks.
022300*    Left-trims, then copies WS-Target char by char into itself
022400*    collapsing any run of spaces down to a single space, and
022500*    drops trailing spaces by virtue of the target being
022600*    space-filled beforehand.
022700     move     WS-Target      to WS-Source.
022800     move     spaces         to WS-Target.
022900     move     zero           to WS-Ix WS-Ox.
023000     move     "Y"             to WS-Prev-Was-Space.
023100     perform  cc210-Copy-Char thru cc210-Exit
023200              varying WS-Ix from 1 by 1 until WS-Ix > 40.
023300*
023400 cc200-Exit.  exit.
023500*
023600 cc210-Copy-Char.
023700     move     WS-Source (WS-Ix:1) to WS-Char.
023800     if       WS-Char = space
023900              if       WS-Prev-Was-Space = "N"
024000                       add 1 to WS-Ox
024100                       move space to WS-Target (WS-Ox:1)
024200                       move "Y" to WS-Prev-Was-Space
024300              end-if
024400     else
024500              add      1 to WS-Ox
024600              move     WS-Char to WS-Target (WS-Ox:1)
024700              move     "N" to WS-Prev-Was-Space
024800     end-if.
024900*
025000 cc210-Exit.  exit.
025100*
025200 cc300-Strip-Frac-Prefix.
025300*    Removes a leading "FRAC." token (with or without trailing
025400*    space) so the cleaned name matches the purchase-side name.
025500     if       WS-Source (1:5) = "FRAC."
025600              move WS-Source (6:35) to WS-Target
025700              move WS-Target        to WS-Source
025800     end-if.
025900*
026000 cc300-Exit.  exit.
026100*
026200 cc400-Blank-Punctuation.
026300*    Any character that is not A-Z, 0-9, space, ./() is replaced
026400*    by a space (BR-2).
026500     move     WS-Source      to WS-Target.
026600     perform  cc410-Test-Char thru cc410-Exit
026700              varying WS-Ix from 1 by 1 until WS-Ix > 40.
026800     move     WS-Target      to WS-Source.
026900*
027000 cc400-Exit.  exit.
027100*
027200 cc410-Test-Char.
027300     move     WS-Target (WS-Ix:1) to WS-Char.
027400     if       WS-Char = space
027500              continue
027600     else
027700              if       WS-Valid-Chars (1:43) = spaces
027800                       continue
027900              end-if
028000              perform  cc420-Check-Valid thru cc420-Exit
028100     end-if.
028200*
028300 cc410-Exit.  exit.
028400*
028500 cc420-Check-Valid.
028600     set      WS-Vx to 1.
028700     search   WS-Valid-Chars-Tab
028800              at end   move space to WS-Target-Tab (WS-Ix)
028900              when     WS-Valid-Chars-Tab (WS-Vx) = WS-Char
029000                       continue
029100     end-search.
029200*
029300 cc420-Exit.  exit.
029400*
029500 cc500-Strip-Trail-Marks.
029600*    Strips trailing runs of * + - # @ ! left over from till
029700*    promo markers (BR-2).
029800     move     WS-Target      to WS-Source.
029900     move     40             to WS-Trail-Ix.
030000     perform  cc510-Test-Trail thru cc510-Exit
030100              until WS-Trail-Ix = zero.
030200     move     WS-Source      to WS-Target.
030300*
030400 cc500-Exit.  exit.
030500*
030600 cc510-Test-Trail.
030700     move     WS-Source (WS-Trail-Ix:1) to WS-Char.
030800     if       WS-Char = space
030900              subtract 1 from WS-Trail-Ix
031000     else
031100              if       WS-Char = "*" or "+" or "-"
031200                                or "#" or "@" or "!"
031300                       move space to WS-Source (WS-Trail-Ix:1)
031400                       subtract 1 from WS-Trail-Ix
031500              else
031600                       move zero to WS-Trail-Ix
031700              end-if
031800     end-if.
031900*
032000 cc510-Exit.  exit.
032100*
032200 cc600-Left-Trim.
032300*    Moves WS-Source left-justified into WS-Target, used only by
032400*    BR-3 which needs the first six characters after leading
032500*    spaces are dropped.
032600     move     spaces         to WS-Target.
032700     move     1              to WS-Ix.
032800     perform  cc610-Skip-Space thru cc610-Exit
032900              until WS-Ix > 40
033000              or WS-Source (WS-Ix:1) not = space.
033100     if       WS-Ix <= 40
033200              move WS-Source (WS-Ix:41 - WS-Ix)
033300                to WS-Target (1:41 - WS-Ix).
033400*
033500 cc600-Exit.  exit.
033600*
033700 cc610-Skip-Space.
033800     add      1              to WS-Ix.
033900*
034000 cc610-Exit.  exit.
034100*
