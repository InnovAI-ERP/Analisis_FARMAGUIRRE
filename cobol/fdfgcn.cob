000100* FD For Compras-Norm (U2 Output / U4-U5 Input).
000200* 05/02/88 jms - Created.
000300*
000400 fd  Compras-Norm-File
000500     label record is standard
000600     record contains 108 characters.
000700 copy "wsfgnm.cob"
000800      replacing NM-Movto-Record by CN-Compra-Norm-Rec.
000900*
