000100*****************************************
000200*                                       *
000300*  Record Definition For Normalized    *
000400*   Movement (Compras-Norm and         *
000500*   Ventas-Norm share this shape)      *
000600*    Uses no key - sequential only     *
000700*****************************************
000800* File size 108 bytes.
000900*
001000* 05/02/88 jms - Created.
001100* 14/03/92 jms - Nm-Factor widened 999 to 9999, saw a x496 count.
001200*
001300 01  NM-Movto-Record.
001400     03  Nm-Fecha              pic 9(8)      comp.
001500     03  Nm-Cabys              pic x(13).
001600     03  Nm-Nombre-Clean       pic x(40).
001700     03  Nm-Cantidad           pic s9(7)v9(3) comp-3.
001800     03  Nm-Costo              pic s9(9)v9(2) comp-3.
001900     03  Nm-Precio-Unit        pic s9(9)v9(2) comp-3.
002000     03  Nm-Es-Fraccion        pic 9.
002100     03  Nm-Factor             pic 9(4)      comp.
002200     03  Nm-Qty-Norm           pic s9(7)v9(3) comp-3.
002300     03  filler                pic x(05).
002400*
