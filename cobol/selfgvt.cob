000100* SELECT For Ventas (Sales Detail) Input.
000200* 04/02/88 jms - Created.
000300*
000400     select Ventas-File assign to "VENTAS"
000500            organization  is sequential
000600            access mode   is sequential
000700            file status   is Ventas-Status.
000800*
