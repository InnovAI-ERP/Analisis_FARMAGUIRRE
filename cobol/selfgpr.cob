000100* SELECT For Summary/Coverage Print File (U6).
000200* 09/02/88 jms - Created.
000300*
000400     select Print-File assign to "FGREPORT"
000500            organization is line sequential.
000600*
