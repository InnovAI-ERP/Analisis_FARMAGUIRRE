000100*****************************************
000200*                                       *
000300*  Record Definition For Ventas        *
000400*      (Sales Detail) Input            *
000500*    Uses no key - sequential only     *
000600*****************************************
000700* File size 160 bytes (136 + 24 filler).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/88 jms - Created.
001200* 22/07/91 jms - Vt-Descripcion keeps the FRAC. prefix from the
001300*                till - fg020 strips it, not this copybook.
001400* 09/04/97 jms - Added Vt-Venta-Date-View, same request from
001500*                the warehouse as on the Compras side.
001600* 03/11/98 jms - Added Vt-Venta-Amt-View for the console dump
001700*                of a mis-keyed quantity or cost.
001800*
001900 01  VT-Venta-Record.
002000     03  Vt-Fecha              pic 9(8).
002100     03  Vt-No-Factura         pic x(10).
002200     03  Vt-Cabys              pic x(13).
002300     03  Vt-Codigo             pic x(10).
002400     03  Vt-Descripcion        pic x(40).
002500     03  Vt-Cantidad           pic s9(7)v9(3).
002600     03  Vt-Descuento          pic s9(3)v9(2).
002700     03  Vt-Utilidad           pic s9(3)v9(2).
002800     03  Vt-Costo              pic s9(9)v9(2).
002900     03  Vt-Precio-Unit        pic s9(9)v9(2).
003000     03  Vt-Total              pic s9(11)v9(2).
003100     03  filler                pic x(24).
003200*
003300 01  VT-Venta-Date-View redefines VT-Venta-Record.
003400     03  Vt-DV-Fecha.
003500         05  Vt-DV-CCYY        pic 9(4).
003600         05  Vt-DV-MM          pic 99.
003700         05  Vt-DV-DD          pic 99.
003800     03  filler                pic x(152).
003900*
004000 01  VT-Venta-Amt-View redefines VT-Venta-Record.
004100     03  filler                pic x(81).
004200     03  Vt-AV-Cantidad-Whole  pic s9(7).
004300     03  Vt-AV-Cantidad-Dec    pic 9(3).
004400     03  Vt-AV-Costo-Whole     pic s9(9).
004500     03  Vt-AV-Costo-Dec       pic 9(2).
004600     03  filler                pic x(58).
004700*
