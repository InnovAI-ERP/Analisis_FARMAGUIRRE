000100* FD For Kpi Output (U5 Output).
000200* 07/02/88 jms - Created.
000300*
000400 fd  Kpi-File
000500     label record is standard
000600     record contains 165 characters.
000700 copy "wsfgkp.cob".
000800*
