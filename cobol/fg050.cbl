000100****************************************************************
000200*                                                              *
000300*      B A T C H   S U M M A R Y   /   C O V E R A G E        *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         fg050.
001100     author.             J M Solano.
001200     installation.       Farmacia Aguirre S.A., San Jose.
001300     date-written.       10/02/1988.
001400     date-compiled.
001500     security.           Internal use only - Farmacia Aguirre S.A.
001600*
001700*    Remarks.            U6 - re-reads the completed Kpi-File and
001800*                        prints the batch summary (R6) and the
001900*                        coverage-band report (control break on
002000*                        band) for the buyer's Monday review.
002100*
002200*    Version.            See Prog-Name in ws.
002300*
002400*    Called modules.     fg001. (BR-4 safe divide)
002500*
002600*    Files used.
002700*                        Kpi-File.      Product KPIs, input.
002800*                        Print-File.    Summary/coverage, output.
002900*
003000*    Error messages used.
003100*                        FG050-01 - bad open on Kpi-File.
003200*                        FG050-02 - bad open on Print-File.
003300*
003400* Changes:
003500* 10/02/88 jms -     Created for the pilot inventory run.
003600* 14/06/93 jms - 1.1 Average rotation/DIO now exclude the products
003700*                    that BR-10/BR-11 leave at zero or capped at
003800*                    999.0, buyer was complaining the averages
003900*                    were dragged down by dead stock.
004000* 02/03/99 jms - 1.2 Y2K - Kp-Fecha-Inicio/Fin already carry a
004100*                    4-digit year, no change needed, logged for
004200*                    the audit.
004300* 21/03/95 rha -     Critical-coverage line added below the band
004400*                    table, warehouse wanted the under-7-day
004500*                    count without paging through the KPI file.
004600* 30/09/07 jms - 1.3 Largest-excess line added - buyer kept asking
004700*                    which single item was tying up the most cash.
004800* 09/11/25 jms - 1.4 XYZ and LARGEST EXCESS labels trimmed to fit
004900*                    their PICs, band-detail percent sign moved
005000*                    off the WS-Rb-Pct field it was overprinting -
005100*                    audit finding. Fg-Rep-Head banner now reads
005200*                    1.4 to match Prog-Name, missed the first pass
005300*                    through.
005400*
005500****************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     C01 is Top-Of-Form.
006300*
006400 input-output            section.
006500 file-control.
006600     copy "selfgkp.cob".
006700     copy "selfgpr.cob".
006800*
006900 data                    division.
007000*===============================
007100*
007200 file section.
007300*
007400     copy "fdfgkp.cob".
007500*
007600 fd  Print-File
007700     label record is omitted
007800     report is Fg-Summary-Coverage-Report.
007900*
008000 report section.
008100*----------------
008200*
008300 RD  Fg-Summary-Coverage-Report
008400     control      Final
008500     Page Limit   60
008600     Heading      1
008700     First Detail 12
008800     Last  Detail 55.
008900*
009000 01  Fg-Rep-Head  Type Page Heading.
009100     03  line  1.
009200         05  col   1     pic x(21)
009300             value "FARMACIA AGUIRRE S.A.".
009400         05  col  60     pic x(11) value "FG050 (1.4)".
009500     03  line  2.
009600         05  col   1     pic x(39)
009700             value "BATCH SUMMARY AND COVERAGE REPORT-U6".
009800     03  line  4.
009900         05  col   1     pic x(15)
010000             value "PERIOD FROM -- ".
010100         05  col  16     pic 9(4)/99/99
010200             source WS-Pd-Inicio.
010300         05  col  26     pic x(5)  value " TO -".
010400         05  col  31     pic 9(4)/99/99
010500             source WS-Pd-Fin.
010600     03  line  6.
010700         05  col   1     pic x(21)
010800             value "TOTAL PRODUCTS ..... ".
010900         05  col  22     pic zzz,zz9
011000             source WS-Total-Products.
011100     03  line  7.
011200         05  col   1     pic x(21)
011300             value "EXCESO (OVERSTOCK) . ".
011400         05  col  22     pic zzz,zz9
011500             source WS-Exceso-Count.
011600         05  col  30     pic x(3)  value "-- ".
011700         05  col  33     pic zz9.9
011800             source WS-Exceso-Pct.
011900         05  col  38     pic x(1)  value "%".
012000     03  line  8.
012100         05  col   1     pic x(21)
012200             value "FALTANTE (SHORTAGE)  ".
012300         05  col  22     pic zzz,zz9
012400             source WS-Faltante-Count.
012500         05  col  30     pic x(3)  value "-- ".
012600         05  col  33     pic zz9.9
012700             source WS-Faltante-Pct.
012800         05  col  38     pic x(1)  value "%".
012900     03  line  9.
013000         05  col   1     pic x(21)
013100             value "AVG ROTACION ....... ".
013200         05  col  22     pic zz9.99
013300             source WS-Rotacion-Avg.
013400         05  col  30     pic x(21)
013500             value "AVG DIO ............ ".
013600         05  col  52     pic zz9.9
013700             source WS-Dio-Avg.
013800     03  line 10.
013900         05  col   1     pic x(21)
014000             value "ABC  A/B/C ......... ".
014100         05  col  22     pic zz9
014200             source WS-Class-A-Count.
014300         05  col  26     pic x(1)  value "/".
014400         05  col  27     pic zz9
014500             source WS-Class-B-Count.
014600         05  col  31     pic x(1)  value "/".
014700         05  col  32     pic zz9
014800             source WS-Class-C-Count.
014900         05  col  36     pic x(15)
015000             value "XYZ X/Y/Z .... ".
015100         05  col  52     pic zz9
015200             source WS-Class-X-Count.
015300         05  col  56     pic x(1)  value "/".
015400         05  col  57     pic zz9
015500             source WS-Class-Y-Count.
015600         05  col  61     pic x(1)  value "/".
015700         05  col  62     pic zz9
015800             source WS-Class-Z-Count.
015900     03  line 11.
016000         05  col   1     pic x(24)
016100             value "TOTAL INVENTORY VALUE - ".
016200         05  col  25     pic zzz,zzz,zz9.99
016300             source WS-Total-Value.
016400         05  filler      col  46 pic x(01) value space.
016500*
016600 01  Fg-Rep-Band-Head  Type Page Heading.
016700     03  line 12.
016800         05  col   1     pic x(12) value "BAND".
016900         05  col  16     pic x(9)  value "PRODUCTS".
017000         05  col  28     pic x(7)  value "PERCENT".
017100         05  col  40     pic x(15)
017200             value "INVENTORY VALUE".
017300         05  filler      col  56 pic x(01) value space.
017400*
017500 01  Fg-Rep-Band-Detail  type is detail.
017600     03  line + 2.
017700         05  col   1     pic x(12) source WS-Rb-Name.
017800         05  col  17     pic zzz,zz9
017900             source WS-Rb-Count.
018000         05  col  29     pic zz9.9
018100             source WS-Rb-Pct.
018200         05  col  34     pic x(1)  value "%".
018300         05  col  38     pic zzz,zzz,zz9.99
018400             source WS-Rb-Value.
018500         05  filler      col  56 pic x(01) value space.
018600*
018700 01  type control Footing Final line plus 2.
018800     03  col   1        pic x(28)
018900         value "CRITICAL (UNDER 7 DAYS) -- ".
019000     03  col  29        pic zzz,zz9
019100         source Fg-Critical-Count.
019200     03  filler         col  40 pic x(01) value space.
019300*
019400 01  Fg-Rep-Largest-Ftg  type control Footing Final
019500                              line plus 1.
019600     03  col   1        pic x(17)
019700         value "LARGEST EXCESS - ".
019800     03  col  18        pic x(40)
019900         source Fg-Largest-Excess-Name.
020000     03  col  59        pic zz9.9
020100         source Fg-Largest-Excess-Days.
020200     03  col  64        pic x(5)  value " DAYS".
020300     03  col  70        pic zz,zzz,zz9.99
020400         source Fg-Largest-Excess-Value.
020500     03  filler         col  90 pic x(01) value space.
020600*
020700 working-storage         section.
020800*----------------------
020900*
021000 77  Prog-Name            pic x(15) value "FG050 (1.4)".
021100*
021200 01  WS-Switches.
021300     03  Kp-Eof-Switch      pic x     value "N".
021400         88  Kp-At-Eof                value "Y".
021500     03  WS-First-Rec-Switch pic x    value "N".
021600         88  WS-First-Rec             value "Y".
021700     03  filler             pic x(01).
021800*
021900 01  WS-Counts.
022000     03  WS-Read-Count      pic 9(7)  comp value zero.
022100     03  WS-Total-Products  pic 9(7)  comp value zero.
022200     03  WS-Exceso-Count    pic 9(7)  comp value zero.
022300     03  WS-Faltante-Count  pic 9(7)  comp value zero.
022400     03  WS-Class-A-Count   pic 9(7)  comp value zero.
022500     03  WS-Class-B-Count   pic 9(7)  comp value zero.
022600     03  WS-Class-C-Count   pic 9(7)  comp value zero.
022700     03  WS-Class-X-Count   pic 9(7)  comp value zero.
022800     03  WS-Class-Y-Count   pic 9(7)  comp value zero.
022900     03  WS-Class-Z-Count   pic 9(7)  comp value zero.
023000     03  WS-Rotacion-N      pic 9(7)  comp value zero.
023100     03  WS-Dio-N           pic 9(7)  comp value zero.
023200     03  filler             pic x(01).
023300*
023400*    Rolling sums for R6 averages - rotation excludes rotacion
023500*    LE zero, DIO excludes dio LE zero or GE 999.0 (BR U6 rules).
023600*
023700 01  WS-Accums.
023800     03  WS-Rotacion-Sum    pic s9(9)v99   comp-3 value zero.
023900     03  WS-Rotacion-Avg    pic 9(3)v99          value zero.
024000     03  WS-Dio-Sum         pic s9(9)v9    comp-3 value zero.
024100     03  WS-Dio-Avg         pic 9(3)v9           value zero.
024200     03  WS-Total-Value     pic s9(11)v99  comp-3 value zero.
024300     03  filler             pic x(01).
024400*
024500 01  WS-Pct-Fields.
024600     03  WS-Exceso-Pct      pic 9(3)v9            value zero.
024700     03  WS-Faltante-Pct    pic 9(3)v9            value zero.
024800     03  filler             pic x(01).
024900*
025000*    Period start/end echoed off the first Kpi record read - the
025100*    same value is stamped on every record by fg040, no need to
025200*    re-open the parameter copybook for a job that only prints.
025300*
025400 01  WS-Period-Fields.
025500     03  WS-Pd-Inicio       pic 9(8)              value zero.
025600     03  WS-Pd-Fin          pic 9(8)              value zero.
025700     03  filler             pic x(01).
025800*
025900*    The three coverage-band accumulators are carried in a single
026000*    common WS-Rb group so cc040-Print-Band can drive the report
026100*    detail line once per band without an OCCURS table.
026200*
026300 01  WS-Rb-Fields.
026400     03  WS-Rb-Name         pic x(12).
026500     03  WS-Rb-Count        pic 9(7)  comp value zero.
026600     03  WS-Rb-Pct          pic 9(3)v9            value zero.
026700     03  WS-Rb-Value        pic s9(11)v99  comp-3 value zero.
026800     03  filler             pic x(01).
026900*
027000 01  WS-Messages.
027100     03  Fg050-01           pic x(40)
027200         value "FG050-01 Kpi-File file will not open".
027300     03  Fg050-02           pic x(40)
027400         value "FG050-02 Print-File file will not open".
027500     03  filler             pic x(01).
027600*
027700 01  WS-Banner.
027800     03  filler             pic x(20)
027900                             value "FG050 RUN TOTALS -- ".
028000     03  WSB-Read           pic zzz,zz9.
028100     03  filler             pic x(15) value " KPI RECS READ,".
028200     03  WSB-Bands          pic 9.
028300     03  filler             pic x(20)
028400                             value " BAND LINES PRINTED.".
028500     03  filler             pic x(01).
028600*
028700*    Split for the 40-column printing terminals still on the
028800*    warehouse floor, per Purchasing's request.
028900 01  WS-Banner-Halves redefines WS-Banner.
029000     03  WS-Banner-Half-1   pic x(32).
029100     03  WS-Banner-Half-2   pic x(31).
029200     03  filler             pic x(01).
029300*
029400     copy "wsfgcal.cob".
029500     copy "wsfgprm.cob".
029600*
029700 procedure division.
029800*===================
029900*
030000 aa000-Main.
030100*
030200     perform  aa010-Open-Files      thru aa010-Exit.
030300     perform  bb010-Read-Kpi        thru bb010-Exit.
030400     perform  bb020-Process-Kpi     thru bb020-Exit
030500              until Kp-At-Eof.
030600     perform  cc000-Compute-Summary thru cc000-Exit.
030700     perform  dd000-Print-Report    thru dd000-Exit.
030800     perform  aa020-Close-Files     thru aa020-Exit.
030900     display  WS-Banner-Half-1.
031000     display  WS-Banner-Half-2.
031100     stop     run.
031200*
031300 aa000-Exit.  exit.
031400*
031500 aa010-Open-Files.
031600*
031700     open     input  Kpi-File.
031800     if       Kpi-Status not = "00"
031900              display Fg050-01
032000              display "FILE STATUS = " Kpi-Status
032100              move    "Y" to Kp-Eof-Switch
032200              stop    run.
032300     open     output Print-File.
032400     if       Kpi-Status not = "00"
032500              display Fg050-02
032600              close   Kpi-File
032700              stop    run.
032800*
032900 aa010-Exit.  exit.
033000*
033100 aa020-Close-Files.
033200*
033300     close    Kpi-File.
033400     close    Print-File.
033500     move     WS-Read-Count to WSB-Read.
033600     move     3             to WSB-Bands.
033700*
033800 aa020-Exit.  exit.
033900*
034000 bb010-Read-Kpi.
034100*
034200     read     Kpi-File
034300              at end move "Y" to Kp-Eof-Switch.
034400     if       not Kp-At-Eof
034500              add 1 to WS-Read-Count.
034600*
034700 bb010-Exit.  exit.
034800*
034900****************************************************************
035000* One pass builds every R6 total and, at the same time, sorts  *
035100*   each record into its coverage band (BR in BATCH FLOW U6)   *
035200*   and tracks the single highest-coverage EXCESS product.     *
035300****************************************************************
035400 bb020-Process-Kpi.
035500*
035600     if       WS-First-Rec-Switch not = "Y"
035700              move Kp-Fecha-Inicio to WS-Pd-Inicio
035800              move Kp-Fecha-Fin    to WS-Pd-Fin
035900              move "Y"             to WS-First-Rec-Switch.
036000*
036100     add      1 to WS-Total-Products.
036200     add      Kp-Valor-Invent to WS-Total-Value.
036300*
036400     if       Kp-Exceso = 1
036500              add 1 to WS-Exceso-Count.
036600     if       Kp-Faltante = 1
036700              add 1 to WS-Faltante-Count.
036800*
036900     evaluate Kp-Class-Abc
037000         when "A"  add 1 to WS-Class-A-Count
037100         when "B"  add 1 to WS-Class-B-Count
037200         when other add 1 to WS-Class-C-Count
037300     end-evaluate.
037400     evaluate Kp-Class-Xyz
037500         when "X"  add 1 to WS-Class-X-Count
037600         when "Y"  add 1 to WS-Class-Y-Count
037700         when other add 1 to WS-Class-Z-Count
037800     end-evaluate.
037900*
038000     if       Kp-Rotacion > zero
038100              add 1 to WS-Rotacion-N
038200              add Kp-Rotacion to WS-Rotacion-Sum.
038300     if       Kp-Dio > zero and Kp-Dio < 999.0
038400              add 1 to WS-Dio-N
038500              add Kp-Dio to WS-Dio-Sum.
038600*
038700     perform  cc010-Classify-Band  thru cc010-Exit.
038800*
038900     if       Kp-Cobertura < Fg-Critical-Days
039000              add 1 to Fg-Critical-Count.
039100*
039200     perform  bb010-Read-Kpi thru bb010-Exit.
039300*
039400 bb020-Exit.  exit.
039500*
039600 cc010-Classify-Band.
039700*
039800     if       Kp-Cobertura > Fg-Band-Excess-Days
039900              add 1 to Fg-Band-Excess-Count
040000              add Kp-Valor-Invent to Fg-Band-Excess-Value
040100              perform cc020-Track-Largest thru cc020-Exit
040200     else
040300     if       Kp-Cobertura >= Fg-Band-Normal-Days
040400              add 1 to Fg-Band-Normal-Count
040500              add Kp-Valor-Invent to Fg-Band-Normal-Value
040600     else
040700              add 1 to Fg-Band-Low-Count
040800              add Kp-Valor-Invent to Fg-Band-Low-Value.
040900*
041000 cc010-Exit.  exit.
041100*
041200 cc020-Track-Largest.
041300*
041400     if       Kp-Cobertura > Fg-Largest-Excess-Days
041500              move Kp-Nombre-Clean  to Fg-Largest-Excess-Name
041600              move Kp-Cobertura     to Fg-Largest-Excess-Days
041700              move Kp-Valor-Invent  to Fg-Largest-Excess-Value.
041800*
041900 cc020-Exit.  exit.
042000*
042100****************************************************************
042200* Averages and percentages, all via the shared fg001 safe      *
042300*   divide (BR-4) so a zero-count band prints zero, not abend. *
042400****************************************************************
042500 cc000-Compute-Summary.
042600*
042700     move     04                to Fg001-Function.
042800     move     WS-Exceso-Count   to Fg001-Numerator.
042900     move     WS-Total-Products to Fg001-Denominator.
043000     move     zero              to Fg001-Default.
043100     call     "fg001" using FG001-Linkage.
043200     compute  WS-Exceso-Pct rounded = Fg001-Result-Num * 100.
043300*
043400     move     04                to Fg001-Function.
043500     move     WS-Faltante-Count to Fg001-Numerator.
043600     move     WS-Total-Products to Fg001-Denominator.
043700     move     zero              to Fg001-Default.
043800     call     "fg001" using FG001-Linkage.
043900     compute  WS-Faltante-Pct rounded = Fg001-Result-Num * 100.
044000*
044100     move     04              to Fg001-Function.
044200     move     WS-Rotacion-Sum to Fg001-Numerator.
044300     move     WS-Rotacion-N   to Fg001-Denominator.
044400     move     zero            to Fg001-Default.
044500     call     "fg001" using FG001-Linkage.
044600     move     Fg001-Result-Num to WS-Rotacion-Avg.
044700*
044800     move     04              to Fg001-Function.
044900     move     WS-Dio-Sum      to Fg001-Numerator.
045000     move     WS-Dio-N        to Fg001-Denominator.
045100     move     zero            to Fg001-Default.
045200     call     "fg001" using FG001-Linkage.
045300     move     Fg001-Result-Num to WS-Dio-Avg.
045400*
045500 cc000-Exit.  exit.
045600*
045700 dd000-Print-Report.
045800*
045900     initiate Fg-Summary-Coverage-Report.
046000*
046100     move     "EXCESS"          to WS-Rb-Name.
046200     move     Fg-Band-Excess-Count to WS-Rb-Count.
046300     move     Fg-Band-Excess-Value to WS-Rb-Value.
046400     perform  dd010-Band-Pct    thru dd010-Exit.
046500     generate Fg-Rep-Band-Detail.
046600*
046700     move     "NORMAL"          to WS-Rb-Name.
046800     move     Fg-Band-Normal-Count to WS-Rb-Count.
046900     move     Fg-Band-Normal-Value to WS-Rb-Value.
047000     perform  dd010-Band-Pct    thru dd010-Exit.
047100     generate Fg-Rep-Band-Detail.
047200*
047300     move     "LOW"             to WS-Rb-Name.
047400     move     Fg-Band-Low-Count to WS-Rb-Count.
047500     move     Fg-Band-Low-Value to WS-Rb-Value.
047600     perform  dd010-Band-Pct    thru dd010-Exit.
047700     generate Fg-Rep-Band-Detail.
047800*
047900     terminate
048000              Fg-Summary-Coverage-Report.
048100*
048200 dd000-Exit.  exit.
048300*
048400 dd010-Band-Pct.
048500*
048600     move     04                to Fg001-Function.
048700     move     WS-Rb-Count       to Fg001-Numerator.
048800     move     WS-Total-Products to Fg001-Denominator.
048900     move     zero              to Fg001-Default.
049000     call     "fg001" using FG001-Linkage.
049100     compute  WS-Rb-Pct rounded = Fg001-Result-Num * 100.
049200*
049300 dd010-Exit.  exit.
049400*
