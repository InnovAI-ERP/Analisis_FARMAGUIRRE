000100* SELECT For Compras-Norm (U2 Output / U4-U5 Input).
000200* 05/02/88 jms - Created.
000300*
000400     select Compras-Norm-File assign to "COMPRASNORM"
000500            organization  is sequential
000600            access mode   is sequential
000700            file status   is Compras-Norm-Status.
000800*
