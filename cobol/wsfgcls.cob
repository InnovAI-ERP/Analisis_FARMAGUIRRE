000100* Working Storage For The Fleet-Wide Product Table Used By The
000200*   Whole FG040 KPI Pass (BR-6 Through BR-17), Plus The
000300*   Coverage-Band Accumulators Used By FG050 (U6).
000400*
000500* THESE TABLE SIZES MAY NEED CHANGING - resize as the catalog
000600*   grows, was 2000 until 19/08/97.
000700*
000800* 09/02/88 jms - Created.
000900* 19/08/97 jms - Table bumped 1200 to 3000, catalog grew past
001000*                the limit on the March run, lost last 41 items.
001100* 14/03/95 jms - Widened Fg-Product-Entry to carry the fg040
001200*                working accumulators (running stock, demand
001300*                sum/sumsq, purchase-cost numerator/denominator)
001400*                so one table serves the whole KPI pass instead
001500*                of two.
001600*
001700 01  FG-Product-Table.
001800     03  Fg-Product-Count      pic 9(4)        comp value zero.
001900     03  Fg-Product-Entry          occurs 3000
002000                                   indexed by Fg-Px Fg-Sx.
002100         05  Fg-Pt-Cabys           pic x(13).
002200         05  Fg-Pt-Nombre-Clean    pic x(40).
002300         05  Fg-Pt-Total-Compras   pic s9(7)v9(3)  comp-3.
002400         05  Fg-Pt-Total-Ventas    pic s9(7)v9(3)  comp-3.
002500         05  Fg-Pt-Running-Stock   pic s9(7)v9(3)  comp-3.
002600         05  Fg-Pt-Stock-Lvl-Sum   pic s9(9)v9(3)  comp-3.
002700         05  Fg-Pt-Move-Count      pic 9(5)        comp.
002800         05  Fg-Pt-Qty-Out-Sum     pic s9(9)v9(3)  comp-3.
002900         05  Fg-Pt-Qty-Out-Sumsq   pic s9(13)v9(3) comp-3.
003000         05  Fg-Pt-Cost-Num        pic s9(13)v9(3) comp-3.
003100         05  Fg-Pt-Cost-Den        pic s9(9)v9(3)  comp-3.
003200         05  Fg-Pt-Costo-Promedio  pic s9(9)v9(2)  comp-3.
003300         05  Fg-Pt-Stock-Final     pic s9(7)v9(3)  comp-3.
003400         05  Fg-Pt-Stock-Promedio  pic s9(7)v9(3)  comp-3.
003500         05  Fg-Pt-Cogs            pic s9(11)v9(2) comp-3.
003600         05  Fg-Pt-Valor-Invent    pic s9(11)v9(2) comp-3.
003700         05  Fg-Pt-Rotacion        pic s9(3)v9(2)  comp-3.
003800         05  Fg-Pt-Dio             pic s9(3)v9(1)  comp-3.
003900         05  Fg-Pt-Demanda-Diaria  pic s9(5)v9(3)  comp-3.
004000         05  Fg-Pt-Std-Demand      pic s9(5)v9(3)  comp-3.
004100         05  Fg-Pt-Cv-Demand       pic s9(3)v9(4)  comp-3.
004200         05  Fg-Pt-Stock-Segurdad  pic s9(7)v9(3)  comp-3.
004300         05  Fg-Pt-Rop             pic s9(7)v9(3)  comp-3.
004400         05  Fg-Pt-Cobertura       pic s9(3)v9(1)  comp-3.
004500         05  Fg-Pt-Exceso          pic 9.
004600         05  Fg-Pt-Faltante        pic 9.
004700         05  Fg-Pt-Sales-Value     pic s9(11)v9(2) comp-3.
004800         05  Fg-Pt-Class-Abc       pic x  value "C".
004900         05  Fg-Pt-Class-Xyz       pic x  value "Z".
005000         05  filler                pic x(01).
005100*
005200 01  FG-Band-Table.
005300     03  Fg-Band-Excess.
005400         05  Fg-Band-Excess-Count  pic 9(5)  comp value zero.
005500         05  Fg-Band-Excess-Value    pic s9(11)v9(2) comp-3.
005600     03  Fg-Band-Normal.
005700         05  Fg-Band-Normal-Count  pic 9(5)  comp value zero.
005800         05  Fg-Band-Normal-Value    pic s9(11)v9(2) comp-3.
005900     03  Fg-Band-Low.
006000         05  Fg-Band-Low-Count     pic 9(5)  comp value zero.
006100         05  Fg-Band-Low-Value       pic s9(11)v9(2) comp-3.
006200     03  Fg-Critical-Count         pic 9(5)  comp value zero.
006300     03  Fg-Largest-Excess-Name      pic x(40).
006400     03  Fg-Largest-Excess-Days      pic s9(3)v9(1)  comp-3.
006500     03  Fg-Largest-Excess-Value     pic s9(11)v9(2) comp-3.
006600     03  filler                      pic x(01).
006700*
