000100*****************************************
000200*                                       *
000300*  Working Storage For Batch Control   *
000400*   Parameters - Period, Service Level *
000500*   Table And Reorder Constants        *
000600*                                       *
000700*  Compiled in - not a keyed file, this *
000800*   run's data comes from job control  *
000900*****************************************
001000*
001100* THESE CONSTANTS MAY NEED CHANGING PER RUN
001200*
001300* 08/02/88 jms - Created.
001400* 11/05/93 jms - Added Fg-Sqrt-Table, avoid calling FUNCTION SQRT
001500*                shop standard - only 3 lead times used in prod.
001600* 09/08/97 jms - Added filler to close out the 01-level audit.
001700* 09/11/25 jms - Fg-Fecha-Inicio/Fin were left at zero, this run's
001800*                window recompiled in for the January 2025 batch -
001900*                audit finding, see fg040 1.5 for Fg-Period-Days.
002000*
002100 01  FG-Control-Params.
002200     03  Fg-Fecha-Inicio        pic 9(8)       comp
002300                                 value 20250101.
002400     03  Fg-Fecha-Fin           pic 9(8)       comp
002500                                 value 20250131.
002600     03  Fg-Period-Days         pic 9(5)       comp.
002700*
002800*  BR-13 service level to Z factor table - closest entry wins.
002900*
003000     03  Fg-Service-Level-Used  pic 9v999      comp-3
003100                                 value 0.950.
003200     03  Fg-Z-Table.
003300         05  filler.
003400             07  Fg-Z-Level     pic 9v999      comp-3 value 0.900.
003500             07  Fg-Z-Factor    pic 9v999      comp-3 value 1.282.
003600         05  filler.
003700             07  Fg-Z-Level     pic 9v999      comp-3 value 0.950.
003800             07  Fg-Z-Factor    pic 9v999      comp-3 value 1.645.
003900         05  filler.
004000             07  Fg-Z-Level     pic 9v999      comp-3 value 0.990.
004100             07  Fg-Z-Factor    pic 9v999      comp-3 value 2.326.
004200         05  filler.
004300             07  Fg-Z-Level     pic 9v999      comp-3 value 0.995.
004400             07  Fg-Z-Factor    pic 9v999      comp-3 value 2.576.
004500     03  Fg-Z-Table-R redefines Fg-Z-Table.
004600         05  Fg-Z-Entry              occurs 4.
004700             07  Fg-Z-Entry-Level    pic 9v999 comp-3.
004800             07  Fg-Z-Entry-Factor   pic 9v999 comp-3.
004900     03  Fg-Z-Entries-Count     pic 9          value 4.
005000     03  Fg-Z-Chosen            pic 9v999      comp-3.
005100*
005200*  BR-14 lead time and its stored square root (sqrt(7) = 2.6458,
005300*  documented rather than computed - only 7, 14 and 30 day lead
005400*  times are ever configured in this shop).
005500*
005600     03  Fg-Lead-Time-Days      pic 9(3)       comp value 7.
005700     03  Fg-Sqrt-Table.
005800         05  filler.
005900             07  Fg-Sqrt-Days   pic 9(3)       comp value 7.
006000             07  Fg-Sqrt-Value  pic 9v9999   comp-3 value 2.6458.
006100         05  filler.
006200             07  Fg-Sqrt-Days   pic 9(3)       comp value 14.
006300             07  Fg-Sqrt-Value  pic 9v9999   comp-3 value 3.7417.
006400         05  filler.
006500             07  Fg-Sqrt-Days   pic 9(3)       comp value 30.
006600             07  Fg-Sqrt-Value  pic 9v9999   comp-3 value 5.4772.
006700     03  Fg-Sqrt-Table-R redefines Fg-Sqrt-Table.
006800         05  Fg-Sqrt-Entry           occurs 3.
006900             07  Fg-Sqrt-Entry-Days  pic 9(3)   comp.
007000             07  Fg-Sqrt-Entry-Val   pic 9v9999 comp-3.
007100     03  Fg-Sqrt-Lead-Time      pic 9v9999      comp-3.
007200*
007300*  BR-15 excess/shortage day thresholds.
007400*
007500     03  Fg-Excess-Days         pic 9(3)       comp value 45.
007600     03  Fg-Shortage-Days       pic 9(3)       comp value 7.
007700*
007800*  BR-16 ABC cumulative-percent breakpoints.
007900*
008000     03  Fg-Abc-Break-A         pic 9v99       comp-3 value 0.80.
008100     03  Fg-Abc-Break-B         pic 9v99       comp-3 value 0.95.
008200*
008300*  BR-17 XYZ coefficient-of-variation breakpoints.
008400*
008500     03  Fg-Xyz-Break-X         pic 9v9        comp-3 value 0.5.
008600     03  Fg-Xyz-Break-Y         pic 9v9        comp-3 value 1.0.
008700*
008800*  BR-5a numeric cap.
008900*
009000     03  Fg-Numeric-Cap         pic 9(7)       comp value 1000000.
009100*
009200*  U6 coverage-band day breaks.
009300*
009400     03  Fg-Band-Excess-Days    pic 9(3)       comp value 90.
009500     03  Fg-Band-Normal-Days    pic 9(3)       comp value 30.
009600     03  Fg-Critical-Days       pic 9(3)       comp value 7.
009700     03  filler                 pic x(01).
009800*
