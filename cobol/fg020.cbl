000100****************************************************************
000200*                                                              *
000300*         S A L E S   L I N E   N O R M A L I Z A T I O N      *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         fg020.
001100     author.             J M Solano.
001200     installation.       Farmacia Aguirre S.A., San Jose.
001300     date-written.       05/02/1988.
001400     date-compiled.
001500     security.           Internal use only - Farmacia Aguirre S.A.
001600*
001700*    Remarks.            U3 - reads the raw Ventas (sales detail)
001800*                        file, validates and normalizes each
001900*                        line via fg001 including the fraction
002000*                        (BR-3) and fraction-factor (BR-5) rules,
002100*                        and writes the Ventas-Norm file consumed
002200*                        by fg030 (aggregation) and fg040 (KPI).
002300*
002400*    Version.            See Prog-Name in ws.
002500*
002600*    Called modules.     fg001. (field normalization primitives)
002700*
002800*    Files used.
002900*                        Ventas.        Sales detail, input.
003000*                        Ventas-Norm.   Normalized sales, output.
003100*
003200*    Error messages used.
003300*                        FG020-01 - bad open on Ventas.
003400*                        FG020-02 - bad open on Ventas-Norm.
003500*
003600* Changes:
003700* 05/02/88 jms -     Created for the pilot inventory run.
003800* 19/07/90 jms - 1.1 PRECIO-UNIT now defaults to COSTO when the
003900*                    till feed leaves it zero (BR default).
004000* 02/03/99 jms - 1.2 Y2K - Vt-Fecha already carried a 4-digit
004100*                    year, no change needed, logged for the audit.
004200* 09/04/97 rha -     Reject on an out-of-range Vt-DV-MM/Vt-DV-DD,
004300*                    a till with its clock stuck at 01/01/1980.
004400* 16/05/01 jms - 1.3 Fraction-Count added to the run banner, the
004500*                    pharmacist wanted to see it without a query.
004600* 03/11/12 rha - 1.4 Console dump of the whole/decimal quantity
004700*                    whenever BR-5a actually caps a line.
004800* 18/11/12 jms - 1.5 Filler added closing out four 01-level
004900*                    groups, internal audit finding.
005000* 09/11/25 jms - 1.6 Reject added for a description that is blank
005100*                    only after BR-2 cleaning strips it, the raw
005200*                    test let pure-punctuation names through -
005300*                    audit finding.
005400*
005500****************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     C01 is Top-Of-Form.
006300*
006400 input-output            section.
006500 file-control.
006600     copy "selfgvt.cob".
006700     copy "selfgvn.cob".
006800*
006900 data                    division.
007000*===============================
007100*
007200 file section.
007300*
007400     copy "fdfgvt.cob".
007500     copy "fdfgvn.cob".
007600*
007700 working-storage         section.
007800*----------------------
007900*
008000 77  Prog-Name            pic x(15) value "FG020 (1.6)".
008100*
008200 01  WS-Switches.
008300     03  Vt-Eof-Switch      pic x     value "N".
008400         88  Vt-At-Eof                value "Y".
008500     03  filler             pic x(01).
008600*
008700 01  WS-Counts.
008800     03  WS-Read-Count      pic 9(7)  comp value zero.
008900     03  WS-Write-Count     pic 9(7)  comp value zero.
009000     03  WS-Reject-Count    pic 9(7)  comp value zero.
009100     03  WS-Fraction-Count  pic 9(7)  comp value zero.
009200     03  filler             pic x(01).
009300*
009400 01  WS-Line-Flags.
009500     03  WS-Reply-Save      pic x     value "N".
009600     03  WS-Factor-Save     pic 9(4)  comp value 1.
009700     03  filler             pic x(01).
009800*
009900 01  WS-Messages.
010000     03  Fg020-01           pic x(40)
010100         value "FG020-01 Ventas file will not open".
010200     03  Fg020-02           pic x(40)
010300         value "FG020-02 Ventas-Norm file will not open".
010400     03  filler             pic x(01).
010500*
010600 01  WS-Banner.
010700     03  filler             pic x(20)
010800                             value "FG020 RUN TOTALS -- ".
010900     03  WSB-Read           pic zzz,zz9.
011000     03  filler             pic x(10) value " READ,    ".
011100     03  WSB-Write          pic zzz,zz9.
011200     03  filler             pic x(9)  value " WRITTEN,".
011300     03  WSB-Frac           pic zzz,zz9.
011400     03  filler             pic x(11) value " FRACTIONS,".
011500     03  WSB-Reject         pic zzz,zz9.
011600     03  filler             pic x(10) value " REJECTED.".
011700     03  filler             pic x(01).
011800*
011900*    Split for the 40-column printing terminals still on the
012000*    warehouse floor, per Purchasing's request.
012100 01  WS-Banner-Halves redefines WS-Banner.
012200     03  WS-Banner-Half-1   pic x(44).
012300     03  WS-Banner-Half-2   pic x(44).
012400     03  filler             pic x(01).
012500*
012600     copy "wsfgcal.cob".
012700*
012800 procedure division.
012900*===================
013000*
013100 aa000-Main.
013200*
013300     perform  aa010-Open-Files      thru aa010-Exit.
013400     perform  bb010-Read-Venta      thru bb010-Exit.
013500     perform  bb020-Process-Venta   thru bb020-Exit
013600              until Vt-At-Eof.
013700     perform  aa020-Close-Files     thru aa020-Exit.
013800     display  WS-Banner-Half-1.
013900     display  WS-Banner-Half-2.
014000     stop     run.
014100*
014200 aa000-Exit.  exit.
014300*
014400 aa010-Open-Files.
014500*
014600     open     input  Ventas-File.
014700     if       Ventas-Status not = "00"
014800              display Fg020-01
014900              display "FILE STATUS = " Ventas-Status
015000              move    "Y" to Vt-Eof-Switch
015100              stop    run.
015200     open     output Ventas-Norm-File.
015300     if       Ventas-Norm-Status not = "00"
015400              display Fg020-02
015500              display "FILE STATUS = " Ventas-Norm-Status
015600              close   Ventas-File
015700              stop    run.
015800*
015900 aa010-Exit.  exit.
016000*
016100 aa020-Close-Files.
016200*
016300     close    Ventas-File.
016400     close    Ventas-Norm-File.
016500     move     WS-Read-Count     to WSB-Read.
016600     move     WS-Write-Count    to WSB-Write.
016700     move     WS-Fraction-Count to WSB-Frac.
016800     move     WS-Reject-Count   to WSB-Reject.
016900*
017000 aa020-Exit.  exit.
017100*
017200 bb010-Read-Venta.
017300*
017400     read     Ventas-File
017500              at end move "Y" to Vt-Eof-Switch.
017600     if       not Vt-At-Eof
017700              add 1 to WS-Read-Count.
017800*
017900 bb010-Exit.  exit.
018000*
018100****************************************************************
018200* BR-5a caps, blank/quantity edit, BR-3 fraction detection,    *
018300*   BR-2 name clean (strips FRAC. prefix), BR-5 fraction       *
018400*   factor and QTY-NORM = CANTIDAD / FACTOR when fractional.   *
018500****************************************************************
018600 bb020-Process-Venta.
018700*
018800     if       Vt-Cabys = spaces or low-values
018900        or    Vt-Descripcion = spaces or low-values
019000        or    Vt-Cantidad = zero
019100        or    Vt-DV-MM < 01 or Vt-DV-MM > 12
019200        or    Vt-DV-DD < 01 or Vt-DV-DD > 31
019300              add 1 to WS-Reject-Count
019400              go to bb020-Read-Next.
019500*
019600     perform  cc010-Cap-Numerics     thru cc010-Exit.
019700     perform  cc020-Fraction-Test    thru cc020-Exit.
019800     perform  cc030-Clean-Name       thru cc030-Exit.
019900*
020000*    1.6 - Vt-Descripcion already passed the raw blank test above,
020100*    but a description made up of nothing but punctuation cleans
020200*    down to spaces and must still be rejected, not written blank.
020300     if       Vt-Descripcion = spaces or low-values
020400              add 1 to WS-Reject-Count
020500              go to bb020-Read-Next.
020600*
020700     perform  cc040-Default-Price    thru cc040-Exit.
020800     perform  cc050-Fraction-Factor  thru cc050-Exit.
020900     perform  cc060-Build-Norm-Rec   thru cc060-Exit.
021000*
021100     write    VN-Venta-Norm-Rec.
021200     if       Ventas-Norm-Status not = "00"
021300              display Fg020-02
021400              display "WRITE FILE STATUS = " Ventas-Norm-Status
021500     else
021600              add 1 to WS-Write-Count.
021700*
021800 bb020-Read-Next.
021900     perform  bb010-Read-Venta thru bb010-Exit.
022000*
022100 bb020-Exit.  exit.
022200*
022300 cc010-Cap-Numerics.
022400*
022500     move     06             to Fg001-Function.
022600     move     Vt-Cantidad    to Fg001-Numeric-In.
022700     call     "fg001" using FG001-Linkage.
022800     if       Fg001-Numeric-Out not = Fg001-Numeric-In
022900              display "FG020 CAPPED QTY W=" Vt-AV-Cantidad-Whole
023000                      " D=" Vt-AV-Cantidad-Dec.
023100     move     Fg001-Numeric-Out to Vt-Cantidad.
023200*
023300     move     06             to Fg001-Function.
023400     move     Vt-Costo       to Fg001-Numeric-In.
023500     call     "fg001" using FG001-Linkage.
023600     move     Fg001-Numeric-Out to Vt-Costo.
023700*
023800     move     06             to Fg001-Function.
023900     move     Vt-Precio-Unit to Fg001-Numeric-In.
024000     call     "fg001" using FG001-Linkage.
024100     move     Fg001-Numeric-Out to Vt-Precio-Unit.
024200*
024300 cc010-Exit.  exit.
024400*
024500 cc020-Fraction-Test.
024600*
024700     move     03             to Fg001-Function.
024800     move     Vt-Descripcion to Fg001-Text.
024900     call     "fg001" using FG001-Linkage.
025000     move     Fg001-Is-Fraction to WS-Reply-Save.
025100     if       Fg001-Is-Fraction = "Y"
025200              add 1 to WS-Fraction-Count.
025300*
025400 cc020-Exit.  exit.
025500*
025600 cc030-Clean-Name.
025700*
025800     move     02             to Fg001-Function.
025900     move     "Y"            to Fg001-Is-Venta.
026000     move     Vt-Descripcion to Fg001-Text.
026100     call     "fg001" using FG001-Linkage.
026200     move     Fg001-Result-Text to Vt-Descripcion.
026300*
026400 cc030-Exit.  exit.
026500*
026600 cc040-Default-Price.
026700*
026800     if       Vt-Precio-Unit = zero
026900              move Vt-Costo to Vt-Precio-Unit.
027000*
027100 cc040-Exit.  exit.
027200*
027300 cc050-Fraction-Factor.
027400*
027500     move     1              to WS-Factor-Save.
027600     if       WS-Reply-Save not = "Y"
027700              go to cc050-Exit.
027800     move     05             to Fg001-Function.
027900     move     Vt-Costo       to Fg001-Costo.
028000     move     Vt-Utilidad    to Fg001-Utilidad.
028100     move     Vt-Precio-Unit to Fg001-Precio-Unit.
028200     call     "fg001" using FG001-Linkage.
028300     move     Fg001-Factor-Out to WS-Factor-Save.
028400*
028500 cc050-Exit.  exit.
028600*
028700 cc060-Build-Norm-Rec.
028800*
028900     move     Vt-Fecha        to Nm-Fecha.
029000     move     Vt-Cabys        to Nm-Cabys.
029100     move     Vt-Descripcion  to Nm-Nombre-Clean.
029200     move     Vt-Cantidad     to Nm-Cantidad.
029300     move     Vt-Costo        to Nm-Costo.
029400     move     Vt-Precio-Unit  to Nm-Precio-Unit.
029500     if       WS-Reply-Save = "Y"
029600              move 1 to Nm-Es-Fraccion
029700     else
029800              move zero to Nm-Es-Fraccion.
029900     move     WS-Factor-Save  to Nm-Factor.
030000     if       Nm-Factor = zero
030100              move 1 to Nm-Factor.
030200     divide   Vt-Cantidad by Nm-Factor giving Nm-Qty-Norm rounded.
030300*
030400 cc060-Exit.  exit.
030500*
