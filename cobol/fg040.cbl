000100****************************************************************
000200*                                                              *
000300*      P R O D U C T   K P I   C A L C U L A T I O N          *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         fg040.
001100     author.             J M Solano.
001200     installation.       Farmacia Aguirre S.A., San Jose.
001300     date-written.       07/02/1988.
001400     date-compiled.
001500     security.           Internal use only - Farmacia Aguirre S.A.
001600*
001700*    Remarks.            U5 - reads Mov-Diario once to build one
001800*                        in-memory entry per product (BR-7..BR-9,
001900*                        BR-11), rereads Compras-Norm for the
002000*                        weighted average cost (BR-6), computes
002100*                        BR-10, BR-12..BR-15 per product, then
002200*                        runs the fleet-wide ABC (BR-16), XYZ
002300*                        (BR-17) passes before writing one Kpi-Rec
002400*                        per product in name order for fg050.
002500*
002600*    Version.            See Prog-Name in ws.
002700*
002800*    Called modules.     fg001. (BR-4 safe divide, function 04)
002900*
003000*    Files used.
003100*                        Mov-Diario.    Daily aggregate, input.
003200*                        Compras-Norm.  Normalized purchases, in.
003300*                        Kpi-File.      Product KPI output.
003400*
003500*    Error messages used.
003600*                        FG040-01 - bad open on Mov-Diario.
003700*                        FG040-02 - bad open on Compras-Norm.
003800*                        FG040-03 - bad open on Kpi-File.
003900*                        FG040-04 - bad write on Kpi-File.
004000*
004100* Changes:
004200* 07/02/88 jms -     Created for the pilot inventory run - one
004300*                    product per catalog, BR-6 through BR-15 only.
004400* 11/05/93 jms - 1.1 Own Newton's-method square root added for
004500*                    BR-11's demand variance - Fg-Sqrt-Table only
004600*                    covers the three configured lead times.
004700* 19/08/97 jms - 1.2 Fleet-wide ABC (BR-16) and XYZ (BR-17) passes
004800*                    added, the catalog outgrew eyeballing it.
004900* 02/03/99 jms - 1.3 Y2K - Md-Fecha/Nm-Fecha and the period dates
005000*                    already carry a 4-digit year, no change
005100*                    needed, logged for the audit.
005200* 21/09/01 rha - 1.4 Run banner now shows products read/written,
005300*                    matching the fg030 change the same week.
005400* 09/11/25 jms - 1.5 Dd040/dd060 DIO and Cobertura now divide into
005500*                    a wide raw field first and cap that, the old
005600*                    giving-into-Fg-Pt-Dio/Cobertura direct could
005700*                    truncate a big ratio back under 999.9 before
005800*                    the cap test ran - internal audit finding.
005900* 09/11/25 jms - 1.6 Fg-Period-Days was never computed, aa015 now
006000*                    derives it from Fg-Fecha-Inicio/Fin on open -
006100*                    those two were also left at zero, see wsfgprm
006200*                    same date - audit finding.
006300*
006400****************************************************************
006500*
006600 environment             division.
006700*===============================
006800*
006900 configuration           section.
007000 special-names.
007100     C01 is Top-Of-Form.
007200*
007300 input-output            section.
007400 file-control.
007500     copy "selfgmd.cob".
007600     copy "selfgcn.cob".
007700     copy "selfgkp.cob".
007800*
007900 data                    division.
008000*===============================
008100*
008200 file section.
008300*
008400     copy "fdfgmd.cob".
008500     copy "fdfgcn.cob".
008600     copy "fdfgkp.cob".
008700*
008800 working-storage         section.
008900*----------------------
009000*
009100 77  Prog-Name            pic x(15) value "FG040 (1.6)".
009200*
009300 01  WS-Switches.
009400     03  Md-Eof-Switch      pic x     value "N".
009500         88  Md-At-Eof                value "Y".
009600     03  Cn-Eof-Switch      pic x     value "N".
009700         88  Cn-At-Eof                value "Y".
009800     03  filler             pic x(01).
009900*
010000 01  WS-Counts.
010100     03  WS-Md-Read-Count   pic 9(7)  comp value zero.
010200     03  WS-Cn-Read-Count   pic 9(7)  comp value zero.
010300     03  WS-Write-Count     pic 9(7)  comp value zero.
010400     03  filler             pic x(01).
010500*
010600*    Product-table lookup helper - linear search, table order is
010700*    not kept by name until the final gg000 sort.
010800*
010900 01  WS-Search-Fields.
011000     03  WS-Search-Name     pic x(40).
011100     03  WS-Found-Switch    pic x     value "N".
011200         88  WS-Found                 value "Y".
011300     03  WS-Found-Ix        pic 9(4)  comp.
011400     03  WS-Min-Ix          pic 9(4)  comp.
011500     03  filler             pic x(01).
011600*
011700 01  WS-Work-Fields.
011800     03  WS-Level           pic s9(7)v9(3).
011900     03  WS-Qty-Out-Sq      pic s9(13)v9(3) comp-3.
012000     03  WS-Cost-Line       pic s9(13)v9(3) comp-3.
012100     03  WS-Invent-Cost     pic s9(11)v9(4) comp-3.
012200     03  WS-Daily-Cogs      pic s9(11)v9(4) comp-3.
012300     03  WS-Cum-Value       pic s9(13)v9(2) comp-3.
012400     03  WS-Cum-Pct         pic s9(02)v9(4) comp-3.
012500     03  WS-Fleet-Sales-Total pic s9(13)v9(2) comp-3.
012600     03  WS-Dio-Raw         pic s9(9)v9(4) comp-3.
012700     03  WS-Cobertura-Raw   pic s9(9)v9(4) comp-3.
012800     03  filler             pic x(01).
012900*
013000*    Own square root - Newton-Raphson, 8 passes over-converges but
013100*    keeps the paragraph simple. Only used for BR-11's demand
013200*    variance; the lead-time sqrt stays a stored constant per
013300*    Fg-Sqrt-Table (shop standard, see wsfgprm.cob).
013400*
013500 01  WS-Sqrt-Fields.
013600     03  WS-Sqrt-X          pic s9(9)v9(4) comp-3.
013700     03  WS-Sqrt-Guess      pic s9(9)v9(4) comp-3.
013800     03  WS-Sqrt-Result     pic s9(9)v9(4) comp-3.
013900     03  WS-Sqrt-Iter       pic 9(2)       comp.
014000     03  filler             pic x(01).
014100*
014200*    BR-13 closest-Z-factor scan and BR-14 lead-time sqrt lookup.
014300*
014400 01  WS-Lookup-Fields.
014500     03  WS-Z-Diff          pic s9v999     comp-3.
014600     03  WS-Z-Best-Diff     pic s9v999     comp-3.
014700     03  WS-Z-Chosen        pic 9v999      comp-3.
014800     03  WS-Sqrt-Lead       pic 9v9999     comp-3.
014900     03  WS-Sqrt-Found-Switch pic x value "N".
015000         88  WS-Sqrt-Found              value "Y".
015100     03  filler             pic x(01).
015200*
015300*    Whole-entry swap area for the gg000 name sort - mirrors
015400*    Fg-Product-Entry field for field so a group Move copies the
015500*    row byte for byte.
015600*
015700 01  WS-Swap-Entry.
015800     03  Ws-Se-Cabys           pic x(13).
015900     03  Ws-Se-Nombre-Clean    pic x(40).
016000     03  Ws-Se-Total-Compras   pic s9(7)v9(3)  comp-3.
016100     03  Ws-Se-Total-Ventas    pic s9(7)v9(3)  comp-3.
016200     03  Ws-Se-Running-Stock   pic s9(7)v9(3)  comp-3.
016300     03  Ws-Se-Stock-Lvl-Sum   pic s9(9)v9(3)  comp-3.
016400     03  Ws-Se-Move-Count      pic 9(5)        comp.
016500     03  Ws-Se-Qty-Out-Sum     pic s9(9)v9(3)  comp-3.
016600     03  Ws-Se-Qty-Out-Sumsq   pic s9(13)v9(3) comp-3.
016700     03  Ws-Se-Cost-Num        pic s9(13)v9(3) comp-3.
016800     03  Ws-Se-Cost-Den        pic s9(9)v9(3)  comp-3.
016900     03  Ws-Se-Costo-Promedio  pic s9(9)v9(2)  comp-3.
017000     03  Ws-Se-Stock-Final     pic s9(7)v9(3)  comp-3.
017100     03  Ws-Se-Stock-Promedio  pic s9(7)v9(3)  comp-3.
017200     03  Ws-Se-Cogs            pic s9(11)v9(2) comp-3.
017300     03  Ws-Se-Valor-Invent    pic s9(11)v9(2) comp-3.
017400     03  Ws-Se-Rotacion        pic s9(3)v9(2)  comp-3.
017500     03  Ws-Se-Dio             pic s9(3)v9(1)  comp-3.
017600     03  Ws-Se-Demanda-Diaria  pic s9(5)v9(3)  comp-3.
017700     03  Ws-Se-Std-Demand      pic s9(5)v9(3)  comp-3.
017800     03  Ws-Se-Cv-Demand       pic s9(3)v9(4)  comp-3.
017900     03  Ws-Se-Stock-Segurdad  pic s9(7)v9(3)  comp-3.
018000     03  Ws-Se-Rop             pic s9(7)v9(3)  comp-3.
018100     03  Ws-Se-Cobertura       pic s9(3)v9(1)  comp-3.
018200     03  Ws-Se-Exceso          pic 9.
018300     03  Ws-Se-Faltante        pic 9.
018400     03  Ws-Se-Sales-Value     pic s9(11)v9(2) comp-3.
018500     03  Ws-Se-Class-Abc       pic x.
018600     03  Ws-Se-Class-Xyz       pic x.
018700     03  filler                pic x(01).
018800*
018900 01  WS-Messages.
019000     03  Fg040-01           pic x(40)
019100         value "FG040-01 Mov-Diario file will not open".
019200     03  Fg040-02           pic x(40)
019300         value "FG040-02 Compras-Norm file will not open".
019400     03  Fg040-03           pic x(40)
019500         value "FG040-03 Kpi-File will not open".
019600     03  Fg040-04           pic x(40)
019700         value "FG040-04 Kpi-File write error".
019800     03  filler             pic x(01).
019900*
020000 01  WS-Banner.
020100     03  filler             pic x(20)
020200                             value "FG040 RUN TOTALS -- ".
020300     03  WSB-Products       pic zzz,zz9.
020400     03  filler             pic x(11) value " PRODUCTS, ".
020500     03  WSB-Md-Read        pic zzz,zz9.
020600     03  filler             pic x(11) value " MOVTOS,   ".
020700     03  WSB-Cn-Read        pic zzz,zz9.
020800     03  filler             pic x(11) value " COMPRAS,  ".
020900     03  WSB-Write          pic zzz,zz9.
021000     03  filler             pic x(10) value " WRITTEN. ".
021100*
021200*    Split for the 40-column printing terminals still on the
021300*    warehouse floor, per Purchasing's request.
021400 01  WS-Banner-Halves redefines WS-Banner.
021500     03  WS-Banner-Half-1   pic x(52).
021600     03  WS-Banner-Half-2   pic x(51).
021700     03  filler             pic x(01).
021800*
021900     copy "wsfgcal.cob".
022000     copy "wsfgprm.cob".
022100     copy "wsfgcls.cob".
022200*
022300 procedure division.
022400*===================
022500*
022600 aa000-Main.
022700*
022800     perform  aa010-Open-Files          thru aa010-Exit.
022900     perform  aa015-Compute-Period      thru aa015-Exit.
023000     perform  bb010-Read-Movto          thru bb010-Exit.
023100     perform  bb020-Process-Movto       thru bb020-Exit
023200              until Md-At-Eof.
023300     perform  bb030-Read-Compra-Norm    thru bb030-Exit.
023400     perform  bb040-Process-Compra-Norm thru bb040-Exit
023500              until Cn-At-Eof.
023600     perform  dd000-Compute-Kpis        thru dd000-Exit.
023700     perform  ee000-Classify-Abc        thru ee000-Exit.
023800     perform  ff000-Classify-Xyz        thru ff000-Exit.
023900     perform  gg000-Sort-By-Name        thru gg000-Exit.
024000     perform  hh000-Write-Kpis          thru hh000-Exit.
024100     perform  aa020-Close-Files         thru aa020-Exit.
024200     move     Fg-Product-Count to WSB-Products.
024300     display  WS-Banner-Half-1.
024400     display  WS-Banner-Half-2.
024500     stop     run.
024600*
024700 aa000-Exit.  exit.
024800*
024900 aa010-Open-Files.
025000*
025100     open     input  Mov-Diario-File.
025200     if       Mov-Diario-Status not = "00"
025300              display Fg040-01
025400              display "FILE STATUS = " Mov-Diario-Status
025500              move    "Y" to Md-Eof-Switch
025600              move    "Y" to Cn-Eof-Switch
025700              stop    run.
025800     open     input  Compras-Norm-File.
025900     if       Compras-Norm-Status not = "00"
026000              display Fg040-02
026100              display "FILE STATUS = " Compras-Norm-Status
026200              close   Mov-Diario-File
026300              stop    run.
026400     open     output Kpi-File.
026500     if       Kpi-Status not = "00"
026600              display Fg040-03
026700              display "FILE STATUS = " Kpi-Status
026800              close   Mov-Diario-File
026900              close   Compras-Norm-File
027000              stop    run.
027100*
027200 aa010-Exit.  exit.
027300*
027400*    1.6 - U5 opening line: period_days = (end - start) + 1, this
027500*    was never derived and BR-10/BR-11 were dividing by zero every
027600*    run - audit finding.
027700 aa015-Compute-Period.
027800*
027900     compute  Fg-Period-Days =
028000              (Fg-Fecha-Fin - Fg-Fecha-Inicio) + 1.
028100*
028200 aa015-Exit.  exit.
028300*
028400 aa020-Close-Files.
028500*
028600     close    Mov-Diario-File.
028700     close    Compras-Norm-File.
028800     close    Kpi-File.
028900     move     WS-Md-Read-Count to WSB-Md-Read.
029000     move     WS-Cn-Read-Count to WSB-Cn-Read.
029100     move     WS-Write-Count   to WSB-Write.
029200*
029300 aa020-Exit.  exit.
029400*
029500 bb010-Read-Movto.
029600*
029700     read     Mov-Diario-File
029800              at end move "Y" to Md-Eof-Switch.
029900     if       not Md-At-Eof
030000              add 1 to WS-Md-Read-Count.
030100*
030200 bb010-Exit.  exit.
030300*
030400****************************************************************
030500* BR-7, BR-8, BR-9 and BR-11's raw sums - one entry per product *
030600*   is found or added, then updated from this Mov-Diario line. *
030700****************************************************************
030800 bb020-Process-Movto.
030900*
031000     move     Md-Nombre-Clean to WS-Search-Name.
031100     perform  cc000-Find-Product thru cc000-Exit.
031200     if       WS-Found
031300              set  Fg-Px to WS-Found-Ix
031400     else
031500              perform cc020-Add-Product thru cc020-Exit.
031600*
031700     add      Md-Qty-In  to Fg-Pt-Total-Compras(Fg-Px).
031800     add      Md-Qty-Out to Fg-Pt-Total-Ventas(Fg-Px).
031900     if       Fg-Pt-Cabys(Fg-Px) = spaces
032000              move Md-Cabys to Fg-Pt-Cabys(Fg-Px).
032100     compute  Fg-Pt-Running-Stock(Fg-Px) =
032200              Fg-Pt-Running-Stock(Fg-Px) + Md-Qty-In - Md-Qty-Out.
032300     if       Fg-Pt-Running-Stock(Fg-Px) < zero
032400              move zero to WS-Level
032500     else
032600              move Fg-Pt-Running-Stock(Fg-Px) to WS-Level.
032700     add      WS-Level to Fg-Pt-Stock-Lvl-Sum(Fg-Px).
032800     add      1 to Fg-Pt-Move-Count(Fg-Px).
032900     add      Md-Qty-Out to Fg-Pt-Qty-Out-Sum(Fg-Px).
033000     compute  WS-Qty-Out-Sq rounded = Md-Qty-Out * Md-Qty-Out.
033100     add      WS-Qty-Out-Sq to Fg-Pt-Qty-Out-Sumsq(Fg-Px).
033200     perform  bb010-Read-Movto thru bb010-Exit.
033300*
033400 bb020-Exit.  exit.
033500*
033600 bb030-Read-Compra-Norm.
033700*
033800     read     Compras-Norm-File
033900              at end move "Y" to Cn-Eof-Switch.
034000     if       not Cn-At-Eof
034100              add 1 to WS-Cn-Read-Count.
034200*
034300 bb030-Exit.  exit.
034400*
034500****************************************************************
034600* BR-6 - purchase lines with Costo > 0 feed the weighted        *
034700*   average, products with no Mov-Diario entry are ignored.    *
034800****************************************************************
034900 bb040-Process-Compra-Norm.
035000*
035100     move     Nm-Nombre-Clean of CN-Compra-Norm-Rec
035200              to WS-Search-Name.
035300     perform  cc000-Find-Product thru cc000-Exit.
035400     if       WS-Found
035500              set  Fg-Px to WS-Found-Ix
035600              if   Nm-Costo of CN-Compra-Norm-Rec > zero
035700                   compute WS-Cost-Line rounded =
035800                           Nm-Cantidad of CN-Compra-Norm-Rec *
035900                           Nm-Precio-Unit of CN-Compra-Norm-Rec
036000                   add  WS-Cost-Line to Fg-Pt-Cost-Num(Fg-Px)
036100                   add  Nm-Cantidad of CN-Compra-Norm-Rec
036200                        to Fg-Pt-Cost-Den(Fg-Px).
036300     perform  bb030-Read-Compra-Norm thru bb030-Exit.
036400*
036500 bb040-Exit.  exit.
036600*
036700****************************************************************
036800* Linear search - table order is first-seen until gg000 sorts  *
036900*   it, so a SEARCH ALL binary lookup is not usable here.       *
037000****************************************************************
037100 cc000-Find-Product.
037200*
037300     move     "N" to WS-Found-Switch.
037400     perform  cc010-Search-One thru cc010-Exit
037500              varying Fg-Px from 1 by 1
037600              until Fg-Px > Fg-Product-Count or WS-Found.
037700*
037800 cc000-Exit.  exit.
037900*
038000 cc010-Search-One.
038100*
038200     if       Fg-Pt-Nombre-Clean(Fg-Px) = WS-Search-Name
038300              move "Y" to WS-Found-Switch
038400              move Fg-Px to WS-Found-Ix.
038500*
038600 cc010-Exit.  exit.
038700*
038800 cc020-Add-Product.
038900*
039000     add      1 to Fg-Product-Count.
039100     set      Fg-Px to Fg-Product-Count.
039200     move     spaces to Fg-Pt-Cabys(Fg-Px).
039300     move     WS-Search-Name to Fg-Pt-Nombre-Clean(Fg-Px).
039400     move     zero to Fg-Pt-Total-Compras(Fg-Px)
039500                       Fg-Pt-Total-Ventas(Fg-Px)
039600                       Fg-Pt-Running-Stock(Fg-Px)
039700                       Fg-Pt-Stock-Lvl-Sum(Fg-Px)
039800                       Fg-Pt-Qty-Out-Sum(Fg-Px)
039900                       Fg-Pt-Qty-Out-Sumsq(Fg-Px)
040000                       Fg-Pt-Cost-Num(Fg-Px)
040100                       Fg-Pt-Cost-Den(Fg-Px).
040200     move     zero to Fg-Pt-Move-Count(Fg-Px).
040300     move     "C" to Fg-Pt-Class-Abc(Fg-Px).
040400     move     "Z" to Fg-Pt-Class-Xyz(Fg-Px).
040500*
040600 cc020-Exit.  exit.
040700*
040800 dd000-Compute-Kpis.
040900*
041000     perform  dd010-Compute-One thru dd010-Exit
041100              varying Fg-Px from 1 by 1
041200              until Fg-Px > Fg-Product-Count.
041300*
041400 dd000-Exit.  exit.
041500*
041600 dd010-Compute-One.
041700*
041800     perform  dd020-Weighted-Cost   thru dd020-Exit.
041900     perform  dd030-Stock-Levels    thru dd030-Exit.
042000     perform  dd040-Financials      thru dd040-Exit.
042100     perform  dd050-Demand-Stats    thru dd050-Exit.
042200     perform  dd060-Coverage        thru dd060-Exit.
042300     perform  dd070-Reorder-Point   thru dd070-Exit.
042400     perform  dd080-Set-Flags       thru dd080-Exit.
042500     perform  dd090-Sales-Value     thru dd090-Exit.
042600*
042700 dd010-Exit.  exit.
042800*
042900 dd020-Weighted-Cost.
043000*
043100     move     04 to Fg001-Function.
043200     move     Fg-Pt-Cost-Num(Fg-Px) to Fg001-Numerator.
043300     move     Fg-Pt-Cost-Den(Fg-Px) to Fg001-Denominator.
043400     move     zero to Fg001-Default.
043500     call     "fg001" using FG001-Linkage.
043600     move     Fg001-Result-Num to Fg-Pt-Costo-Promedio(Fg-Px).
043700*
043800 dd020-Exit.  exit.
043900*
044000 dd030-Stock-Levels.
044100*
044200     compute  Fg-Pt-Stock-Final(Fg-Px) =
044300              Fg-Pt-Total-Compras(Fg-Px)
044400              - Fg-Pt-Total-Ventas(Fg-Px).
044500     if       Fg-Pt-Stock-Final(Fg-Px) < zero
044600              move zero to Fg-Pt-Stock-Final(Fg-Px).
044700     if       Fg-Pt-Move-Count(Fg-Px) = zero
044800              divide Fg-Pt-Stock-Final(Fg-Px) by 2
044900                     giving Fg-Pt-Stock-Promedio(Fg-Px) rounded
045000     else
045100              divide Fg-Pt-Stock-Lvl-Sum(Fg-Px)
045200                     by Fg-Pt-Move-Count(Fg-Px)
045300                     giving Fg-Pt-Stock-Promedio(Fg-Px) rounded.
045400*
045500 dd030-Exit.  exit.
045600*
045700 dd040-Financials.
045800*
045900     compute  Fg-Pt-Cogs(Fg-Px) rounded =
046000              Fg-Pt-Costo-Promedio(Fg-Px)
046100              * Fg-Pt-Total-Ventas(Fg-Px).
046200     compute  Fg-Pt-Valor-Invent(Fg-Px) rounded =
046300              Fg-Pt-Costo-Promedio(Fg-Px)
046400              * Fg-Pt-Stock-Final(Fg-Px).
046500     compute  WS-Invent-Cost rounded =
046600              Fg-Pt-Costo-Promedio(Fg-Px)
046700              * Fg-Pt-Stock-Promedio(Fg-Px).
046800*
046900     move     04 to Fg001-Function.
047000     move     Fg-Pt-Cogs(Fg-Px) to Fg001-Numerator.
047100     move     WS-Invent-Cost    to Fg001-Denominator.
047200     move     zero              to Fg001-Default.
047300     call     "fg001" using FG001-Linkage.
047400     move     Fg001-Result-Num to Fg-Pt-Rotacion(Fg-Px).
047500*
047600     move     04 to Fg001-Function.
047700     move     Fg-Pt-Cogs(Fg-Px) to Fg001-Numerator.
047800     move     Fg-Period-Days    to Fg001-Denominator.
047900     move     zero              to Fg001-Default.
048000     call     "fg001" using FG001-Linkage.
048100     move     Fg001-Result-Num to WS-Daily-Cogs.
048200*
048300     if       WS-Daily-Cogs = zero
048400              move 999.0 to Fg-Pt-Dio(Fg-Px)
048500     else
048600*             1.5 - divide into the wide raw field and cap it
048700*             there before it touches the narrow KPI slot, else
048800*             a big quotient gets chopped by the giving-move and
048900*             the cap test below never sees the true value.
049000              divide WS-Invent-Cost by WS-Daily-Cogs
049100                     giving WS-Dio-Raw rounded
049200              if   WS-Dio-Raw > 999.0
049300                   move 999.0 to Fg-Pt-Dio(Fg-Px)
049400              else
049500                   move WS-Dio-Raw to Fg-Pt-Dio(Fg-Px).
049600*
049700 dd040-Exit.  exit.
049800*
049900****************************************************************
050000* BR-11 - average daily demand, then sample std-dev of the     *
050100*   Qty-Out series via the sum/sum-of-squares formula, no      *
050200*   second table of daily values is kept.                      *
050300****************************************************************
050400 dd050-Demand-Stats.
050500*
050600     move     04 to Fg001-Function.
050700     move     Fg-Pt-Qty-Out-Sum(Fg-Px) to Fg001-Numerator.
050800     move     Fg-Period-Days           to Fg001-Denominator.
050900     move     zero                     to Fg001-Default.
051000     call     "fg001" using FG001-Linkage.
051100     move     Fg001-Result-Num to Fg-Pt-Demanda-Diaria(Fg-Px).
051200*
051300     if       Fg-Pt-Move-Count(Fg-Px) <= 1
051400              move zero to Fg-Pt-Std-Demand(Fg-Px)
051500     else
051600              compute WS-Sqrt-X rounded =
051700                      (Fg-Pt-Qty-Out-Sumsq(Fg-Px) -
051800                      ((Fg-Pt-Qty-Out-Sum(Fg-Px) *
051900                        Fg-Pt-Qty-Out-Sum(Fg-Px)) /
052000                       Fg-Pt-Move-Count(Fg-Px))) /
052100                      (Fg-Pt-Move-Count(Fg-Px) - 1)
052200              perform zz900-Calc-Sqrt thru zz900-Exit
052300              move WS-Sqrt-Result to Fg-Pt-Std-Demand(Fg-Px).
052400*
052500     move     04 to Fg001-Function.
052600     move     Fg-Pt-Std-Demand(Fg-Px)     to Fg001-Numerator.
052700     move     Fg-Pt-Demanda-Diaria(Fg-Px) to Fg001-Denominator.
052800     move     zero                        to Fg001-Default.
052900     call     "fg001" using FG001-Linkage.
053000     move     Fg001-Result-Num to Fg-Pt-Cv-Demand(Fg-Px).
053100*
053200 dd050-Exit.  exit.
053300*
053400 dd060-Coverage.
053500*
053600     if       Fg-Pt-Demanda-Diaria(Fg-Px) = zero
053700              move 999.0 to Fg-Pt-Cobertura(Fg-Px)
053800     else
053900*             1.5 - same wide-raw-then-cap fix as dd040, a slow
054000*             mover with real stock used to truncate back under
054100*             the cap before the test ever ran.
054200              divide Fg-Pt-Stock-Final(Fg-Px)
054300                     by Fg-Pt-Demanda-Diaria(Fg-Px)
054400                     giving WS-Cobertura-Raw rounded
054500              if   WS-Cobertura-Raw > 999.0
054600                   move 999.0 to Fg-Pt-Cobertura(Fg-Px)
054700              else
054800                   move WS-Cobertura-Raw
054900                        to Fg-Pt-Cobertura(Fg-Px).
055000*
055100 dd060-Exit.  exit.
055200*
055300 dd070-Reorder-Point.
055400*
055500     perform  zz800-Find-Z-Factor  thru zz800-Exit.
055600     perform  zz850-Find-Sqrt-Lead thru zz850-Exit.
055700     compute  Fg-Pt-Stock-Segurdad(Fg-Px) rounded =
055800              WS-Z-Chosen * Fg-Pt-Std-Demand(Fg-Px)
055900              * WS-Sqrt-Lead.
056000     compute  Fg-Pt-Rop(Fg-Px) rounded =
056100              (Fg-Pt-Demanda-Diaria(Fg-Px) * Fg-Lead-Time-Days)
056200              + Fg-Pt-Stock-Segurdad(Fg-Px).
056300*
056400 dd070-Exit.  exit.
056500*
056600 dd080-Set-Flags.
056700*
056800     move     zero to Fg-Pt-Faltante(Fg-Px) Fg-Pt-Exceso(Fg-Px).
056900     if       Fg-Pt-Stock-Final(Fg-Px) < Fg-Pt-Rop(Fg-Px)
057000        or    Fg-Pt-Cobertura(Fg-Px) < Fg-Shortage-Days
057100              move 1 to Fg-Pt-Faltante(Fg-Px).
057200     if       Fg-Pt-Faltante(Fg-Px) = zero
057300        and   Fg-Pt-Cobertura(Fg-Px) > Fg-Excess-Days
057400              move 1 to Fg-Pt-Exceso(Fg-Px).
057500*
057600 dd080-Exit.  exit.
057700*
057800 dd090-Sales-Value.
057900*
058000     compute  Fg-Pt-Sales-Value(Fg-Px) rounded =
058100              Fg-Pt-Total-Ventas(Fg-Px)
058200              * Fg-Pt-Costo-Promedio(Fg-Px).
058300     add      Fg-Pt-Sales-Value(Fg-Px) to WS-Fleet-Sales-Total.
058400*
058500 dd090-Exit.  exit.
058600*
058700****************************************************************
058800* BR-16 - ABC by cumulative sales value. No table is physically*
058900*   reordered here - each product's rank-cumulative value is   *
059000*   the sum of every entry that would sort ahead of it.         *
059100****************************************************************
059200 ee000-Classify-Abc.
059300*
059400     perform  ee010-Classify-One thru ee010-Exit
059500              varying Fg-Px from 1 by 1
059600              until Fg-Px > Fg-Product-Count.
059700*
059800 ee000-Exit.  exit.
059900*
060000 ee010-Classify-One.
060100*
060200     move     Fg-Pt-Sales-Value(Fg-Px) to WS-Cum-Value.
060300     perform  ee020-Accum-Higher thru ee020-Exit
060400              varying Fg-Sx from 1 by 1
060500              until Fg-Sx > Fg-Product-Count.
060600     move     04 to Fg001-Function.
060700     move     WS-Cum-Value           to Fg001-Numerator.
060800     move     WS-Fleet-Sales-Total   to Fg001-Denominator.
060900     move     zero                   to Fg001-Default.
061000     call     "fg001" using FG001-Linkage.
061100     move     Fg001-Result-Num to WS-Cum-Pct.
061200     if       WS-Cum-Pct <= Fg-Abc-Break-A
061300              move "A" to Fg-Pt-Class-Abc(Fg-Px)
061400     else if  WS-Cum-Pct <= Fg-Abc-Break-B
061500              move "B" to Fg-Pt-Class-Abc(Fg-Px)
061600     else
061700              move "C" to Fg-Pt-Class-Abc(Fg-Px).
061800*
061900 ee010-Exit.  exit.
062000*
062100 ee020-Accum-Higher.
062200*
062300     if       Fg-Sx not = Fg-Px
062400              if   Fg-Pt-Sales-Value(Fg-Sx) >
062500                   Fg-Pt-Sales-Value(Fg-Px)
062600                   add Fg-Pt-Sales-Value(Fg-Sx) to WS-Cum-Value
062700              else
062800                 if Fg-Pt-Sales-Value(Fg-Sx) =
062900                    Fg-Pt-Sales-Value(Fg-Px)
063000                    and Fg-Pt-Nombre-Clean(Fg-Sx) <
063100                        Fg-Pt-Nombre-Clean(Fg-Px)
063200                    add Fg-Pt-Sales-Value(Fg-Sx) to WS-Cum-Value.
063300*
063400 ee020-Exit.  exit.
063500*
063600 ff000-Classify-Xyz.
063700*
063800     perform  ff010-Classify-One thru ff010-Exit
063900              varying Fg-Px from 1 by 1
064000              until Fg-Px > Fg-Product-Count.
064100*
064200 ff000-Exit.  exit.
064300*
064400 ff010-Classify-One.
064500*
064600     if       Fg-Pt-Cv-Demand(Fg-Px) <= Fg-Xyz-Break-X
064700              move "X" to Fg-Pt-Class-Xyz(Fg-Px)
064800     else if  Fg-Pt-Cv-Demand(Fg-Px) <= Fg-Xyz-Break-Y
064900              move "Y" to Fg-Pt-Class-Xyz(Fg-Px)
065000     else
065100              move "Z" to Fg-Pt-Class-Xyz(Fg-Px).
065200*
065300 ff010-Exit.  exit.
065400*
065500****************************************************************
065600* Straight selection sort by name, table stays small enough    *
065700*   (3000 max) that the O(n squared) cost is not a concern.    *
065800****************************************************************
065900 gg000-Sort-By-Name.
066000*
066100     if       Fg-Product-Count < 2
066200              go to gg000-Exit.
066300     perform  gg010-Outer-Pass thru gg010-Exit
066400              varying Fg-Px from 1 by 1
066500              until Fg-Px not < Fg-Product-Count.
066600*
066700 gg000-Exit.  exit.
066800*
066900 gg010-Outer-Pass.
067000*
067100     move     Fg-Px to WS-Min-Ix.
067200     perform  gg020-Find-Min thru gg020-Exit
067300              varying Fg-Sx from Fg-Px by 1
067400              until Fg-Sx > Fg-Product-Count.
067500     if       WS-Min-Ix not = Fg-Px
067600              perform gg030-Swap-Entries thru gg030-Exit.
067700*
067800 gg010-Exit.  exit.
067900*
068000 gg020-Find-Min.
068100*
068200     if       Fg-Pt-Nombre-Clean(Fg-Sx) <
068300              Fg-Pt-Nombre-Clean(WS-Min-Ix)
068400              move Fg-Sx to WS-Min-Ix.
068500*
068600 gg020-Exit.  exit.
068700*
068800 gg030-Swap-Entries.
068900*
069000     move     Fg-Product-Entry(Fg-Px)     to WS-Swap-Entry.
069100     move     Fg-Product-Entry(WS-Min-Ix)
069200              to Fg-Product-Entry(Fg-Px).
069300     move     WS-Swap-Entry
069400              to Fg-Product-Entry(WS-Min-Ix).
069500*
069600 gg030-Exit.  exit.
069700*
069800 hh000-Write-Kpis.
069900*
070000     perform  hh010-Write-One thru hh010-Exit
070100              varying Fg-Px from 1 by 1
070200              until Fg-Px > Fg-Product-Count.
070300*
070400 hh000-Exit.  exit.
070500*
070600 hh010-Write-One.
070700*
070800     move     Fg-Pt-Cabys(Fg-Px)          to Kp-Cabys.
070900     move     Fg-Pt-Nombre-Clean(Fg-Px)   to Kp-Nombre-Clean.
071000     move     Fg-Pt-Total-Compras(Fg-Px)  to Kp-Total-Compras.
071100     move     Fg-Pt-Total-Ventas(Fg-Px)   to Kp-Total-Ventas.
071200     move     Fg-Pt-Stock-Promedio(Fg-Px) to Kp-Stock-Promedio.
071300     move     Fg-Pt-Stock-Final(Fg-Px)    to Kp-Stock-Final.
071400     move     Fg-Pt-Costo-Promedio(Fg-Px) to Kp-Costo-Promedio.
071500     move     Fg-Pt-Cogs(Fg-Px)           to Kp-Cogs.
071600     move     Fg-Pt-Valor-Invent(Fg-Px)   to Kp-Valor-Invent.
071700     move     Fg-Pt-Rotacion(Fg-Px)       to Kp-Rotacion.
071800     move     Fg-Pt-Dio(Fg-Px)            to Kp-Dio.
071900     move     Fg-Pt-Demanda-Diaria(Fg-Px) to Kp-Demanda-Diaria.
072000     move     Fg-Pt-Stock-Segurdad(Fg-Px) to Kp-Stock-Seguridad.
072100     move     Fg-Pt-Rop(Fg-Px)            to Kp-Rop.
072200     move     Fg-Pt-Cobertura(Fg-Px)      to Kp-Cobertura.
072300     move     Fg-Pt-Exceso(Fg-Px)         to Kp-Exceso.
072400     move     Fg-Pt-Faltante(Fg-Px)       to Kp-Faltante.
072500     move     Fg-Pt-Class-Abc(Fg-Px)      to Kp-Class-Abc.
072600     move     Fg-Pt-Class-Xyz(Fg-Px)      to Kp-Class-Xyz.
072700     move     Fg-Fecha-Inicio             to Kp-Fecha-Inicio.
072800     move     Fg-Fecha-Fin                to Kp-Fecha-Fin.
072900     write    Kp-Kpi-Record.
073000     if       Kpi-Status not = "00"
073100              display Fg040-04
073200              display "WRITE FILE STATUS = " Kpi-Status
073300     else
073400              add 1 to WS-Write-Count.
073500*
073600 hh010-Exit.  exit.
073700*
073800****************************************************************
073900* BR-13 - closest configured service level wins, ties keep the *
074000*   first (lowest) level scanned.                               *
074100****************************************************************
074200 zz800-Find-Z-Factor.
074300*
074400     move     9.999 to WS-Z-Best-Diff.
074500     perform  zz810-Z-Scan thru zz810-Exit
074600              varying Fg-Sx from 1 by 1
074700              until Fg-Sx > Fg-Z-Entries-Count.
074800*
074900 zz800-Exit.  exit.
075000*
075100 zz810-Z-Scan.
075200*
075300     compute  WS-Z-Diff rounded =
075400              Fg-Z-Entry-Level(Fg-Sx) - Fg-Service-Level-Used.
075500     if       WS-Z-Diff < zero
075600              compute WS-Z-Diff rounded = WS-Z-Diff * -1.
075700     if       WS-Z-Diff < WS-Z-Best-Diff
075800              move WS-Z-Diff to WS-Z-Best-Diff
075900              move Fg-Z-Entry-Factor(Fg-Sx) to WS-Z-Chosen.
076000*
076100 zz810-Exit.  exit.
076200*
076300****************************************************************
076400* BR-14 - stored lead-time sqrt table, falls back to the       *
076500*   7-day entry if the configured lead time was never added.   *
076600****************************************************************
076700 zz850-Find-Sqrt-Lead.
076800*
076900     move     Fg-Sqrt-Entry-Val(1) to WS-Sqrt-Lead.
077000     move     "N" to WS-Sqrt-Found-Switch.
077100     perform  zz860-Sqrt-Scan thru zz860-Exit
077200              varying Fg-Sx from 1 by 1
077300              until Fg-Sx > 3 or WS-Sqrt-Found.
077400*
077500 zz850-Exit.  exit.
077600*
077700 zz860-Sqrt-Scan.
077800*
077900     if       Fg-Sqrt-Entry-Days(Fg-Sx) = Fg-Lead-Time-Days
078000              move Fg-Sqrt-Entry-Val(Fg-Sx) to WS-Sqrt-Lead
078100              move "Y" to WS-Sqrt-Found-Switch.
078200*
078300 zz860-Exit.  exit.
078400*
078500****************************************************************
078600* Own square root, Newton-Raphson - see the 1.1 change note.   *
078700*   Guess starts at the value itself, safe for anything > 0.   *
078800****************************************************************
078900 zz900-Calc-Sqrt.
079000*
079100     if       WS-Sqrt-X <= zero
079200              move zero to WS-Sqrt-Result
079300              go to zz900-Exit.
079400     move     WS-Sqrt-X to WS-Sqrt-Guess.
079500     perform  zz910-Sqrt-Iterate thru zz910-Exit
079600              varying WS-Sqrt-Iter from 1 by 1
079700              until WS-Sqrt-Iter > 8.
079800     move     WS-Sqrt-Guess to WS-Sqrt-Result.
079900*
080000 zz900-Exit.  exit.
080100*
080200 zz910-Sqrt-Iterate.
080300*
080400     compute  WS-Sqrt-Guess rounded =
080500              (WS-Sqrt-Guess + (WS-Sqrt-X / WS-Sqrt-Guess)) / 2.
080600*
080700 zz910-Exit.  exit.
080800*
