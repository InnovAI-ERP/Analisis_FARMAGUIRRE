000100* SELECT For Mov-Diario (U4 Output / U5 Input).
000200* 06/02/88 jms - Created.
000300*
000400     select Mov-Diario-File assign to "MOVDIARIO"
000500            organization  is sequential
000600            access mode   is sequential
000700            file status   is Mov-Diario-Status.
000800*
