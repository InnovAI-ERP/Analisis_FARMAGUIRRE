000100*****************************************
000200*                                       *
000300*  Record Definition For Compras       *
000400*      (Purchase Detail) Input         *
000500*    Uses no key - sequential only     *
000600*****************************************
000700* File size 160 bytes (153 + 7 filler).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/02/88 jms - Created.
001200* 22/07/91 jms - Widened Cp-Proveedor from 24 to 30, RNC lookup.
001300* 09/04/97 jms - Added Cp-Compra-Date-View, Purchasing kept
001400*                asking for a CCYY/MM/DD break for a hand edit.
001500* 03/11/98 jms - Added Cp-Compra-Amt-View so a bad quantity or
001600*                cost can be dumped whole/decimal on the console.
001700*
001800 01  CP-Compra-Record.
001900     03  Cp-Fecha              pic 9(8).
002000     03  Cp-No-Consec          pic x(10).
002100     03  Cp-Proveedor          pic x(30).
002200     03  Cp-Cabys              pic x(13).
002300     03  Cp-Codigo             pic x(10).
002400     03  Cp-Nombre             pic x(40).
002500     03  Cp-Cantidad           pic s9(7)v9(3).
002600     03  Cp-Costo              pic s9(9)v9(2).
002700     03  Cp-Descuento          pic s9(3)v9(2).
002800     03  Cp-Utilidad           pic s9(3)v9(2).
002900     03  Cp-Precio-Unit        pic s9(9)v9(2).
003000     03  filler                pic x(07).
003100*
003200 01  CP-Compra-Date-View redefines CP-Compra-Record.
003300     03  Cp-DV-Fecha.
003400         05  Cp-DV-CCYY        pic 9(4).
003500         05  Cp-DV-MM          pic 99.
003600         05  Cp-DV-DD          pic 99.
003700     03  filler                pic x(152).
003800*
003900 01  CP-Compra-Amt-View redefines CP-Compra-Record.
004000     03  filler                pic x(111).
004100     03  Cp-AV-Cantidad-Whole  pic s9(7).
004200     03  Cp-AV-Cantidad-Dec    pic 9(3).
004300     03  Cp-AV-Costo-Whole     pic s9(9).
004400     03  Cp-AV-Costo-Dec       pic 9(2).
004500     03  filler                pic x(28).
004600*
