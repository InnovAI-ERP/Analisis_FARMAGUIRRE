000100* SELECT For Ventas-Norm (U3 Output / U4 Input).
000200* 05/02/88 jms - Created.
000300*
000400     select Ventas-Norm-File assign to "VENTASNORM"
000500            organization  is sequential
000600            access mode   is sequential
000700            file status   is Ventas-Norm-Status.
000800*
