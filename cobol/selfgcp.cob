000100* SELECT For Compras (Purchase Detail) Input.
000200* 04/02/88 jms - Created.
000300*
000400     select Compras-File assign to "COMPRAS"
000500            organization  is sequential
000600            access mode   is sequential
000700            file status   is Compras-Status.
000800*
