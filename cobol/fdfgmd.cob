000100* FD For Mov-Diario (U4 Output / U5 Input).
000200* 06/02/88 jms - Created.
000300*
000400 fd  Mov-Diario-File
000500     label record is standard
000600     record contains 71 characters.
000700 copy "wsfgmd.cob".
000800*
