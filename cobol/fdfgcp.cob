000100* FD For Compras (Purchase Detail) Input.
000200* 04/02/88 jms - Created.
000300*
000400 fd  Compras-File
000500     label record is standard
000600     record contains 160 characters.
000700 copy "wsfgcp.cob".
000800*
