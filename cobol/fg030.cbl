000100****************************************************************
000200*                                                              *
000300*         D A I L Y   M O V E M E N T   A G G R E G A T I O N *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         fg030.
001100     author.             J M Solano.
001200     installation.       Farmacia Aguirre S.A., San Jose.
001300     date-written.       06/02/1988.
001400     date-compiled.
001500     security.           Internal use only - Farmacia Aguirre S.A.
001600*
001700*    Remarks.            U4 - match/merges the Compras-Norm and
001800*                        Ventas-Norm files, both expected in the
001900*                        job stream already sorted ascending on
002000*                        (date, cleaned name), and writes one
002100*                        Mov-Diario line per distinct key for the
002200*                        fg040 KPI pass. Records outside the run's
002300*                        period window (Fg-Fecha-Inicio/Fin) are
002400*                        counted but not written.
002500*
002600*    Version.            See Prog-Name in ws.
002700*
002800*    Called modules.     None.
002900*
003000*    Files used.
003100*                        Compras-Norm.  Normalized purchases, in.
003200*                        Ventas-Norm.   Normalized sales, in.
003300*                        Mov-Diario.    Daily aggregate, output.
003400*
003500*    Error messages used.
003600*                        FG030-01 - bad open on Compras-Norm.
003700*                        FG030-02 - bad open on Ventas-Norm.
003800*                        FG030-03 - bad open/write on Mov-Diario.
003900*
004000* Changes:
004100* 06/02/88 jms -     Created for the pilot inventory run.
004200* 17/06/95 jms - 1.1 Console warning when a merged group's
004300*                    quantity clears the numeric cap (BR-5a caps
004400*                    each line, this catches two invoices under
004500*                    one date/name key).
004600* 02/03/99 jms - 1.2 Y2K - Md-Fecha and the Norm files already
004700*                    carry a 4-digit year, no change needed,
004800*                    logged for the audit.
004900* 21/09/01 rha - 1.3 Skip-Count added to the run banner, plus the
005000*                    period start/end now echoed at run start.
005100*
005200****************************************************************
005300*
005400 environment             division.
005500*===============================
005600*
005700 configuration           section.
005800 special-names.
005900     C01 is Top-Of-Form.
006000*
006100 input-output            section.
006200 file-control.
006300     copy "selfgcn.cob".
006400     copy "selfgvn.cob".
006500     copy "selfgmd.cob".
006600*
006700 data                    division.
006800*===============================
006900*
007000 file section.
007100*
007200     copy "fdfgcn.cob".
007300     copy "fdfgvn.cob".
007400     copy "fdfgmd.cob".
007500*
007600 working-storage         section.
007700*----------------------
007800*
007900 77  Prog-Name            pic x(15) value "FG030 (1.3)".
008000*
008100 01  WS-Switches.
008200     03  Cn-Eof-Switch      pic x     value "N".
008300         88  Cn-At-Eof                value "Y".
008400     03  Vn-Eof-Switch      pic x     value "N".
008500         88  Vn-At-Eof                value "Y".
008600     03  filler             pic x(01).
008700*
008800 01  WS-Counts.
008900     03  WS-Cn-Read-Count   pic 9(7)  comp value zero.
009000     03  WS-Vn-Read-Count   pic 9(7)  comp value zero.
009100     03  WS-Group-Count     pic 9(7)  comp value zero.
009200     03  WS-Write-Count     pic 9(7)  comp value zero.
009300     03  WS-Skip-Count      pic 9(7)  comp value zero.
009400     03  filler             pic x(01).
009500*
009600*    Holding areas for the current record off each Norm file,
009700*    kept plain Display so the merge compares need no OF
009800*    qualifiers (Nm-Fecha appears on both Norm records).
009900*
010000 01  WS-Cn-Fields.
010100     03  WS-Cn-Fecha        pic 9(8).
010200     03  WS-Cn-Cabys        pic x(13).
010300     03  WS-Cn-Nombre       pic x(40).
010400     03  WS-Cn-Qty-Norm     pic s9(7)v9(3).
010500     03  filler             pic x(01).
010600*
010700 01  WS-Vn-Fields.
010800     03  WS-Vn-Fecha        pic 9(8).
010900     03  WS-Vn-Cabys        pic x(13).
011000     03  WS-Vn-Nombre       pic x(40).
011100     03  WS-Vn-Qty-Norm     pic s9(7)v9(3).
011200     03  filler             pic x(01).
011300*
011400 01  WS-Group-Fields.
011500     03  WS-Grp-Fecha       pic 9(8).
011600     03  WS-Grp-Nombre      pic x(40).
011700     03  WS-Grp-Cabys       pic x(13).
011800     03  filler             pic x(01).
011900*
012000 01  WS-Group-Qtys.
012100     03  WS-Grp-Qty-In      pic s9(9)v9(3).
012200     03  WS-Grp-Qty-Out     pic s9(9)v9(3).
012300     03  filler             pic x(01).
012400*
012500*    Whole/decimal split, console dump only when a group total
012600*    clears Fg-Numeric-Cap - two invoices keyed under one date.
012700*
012800 01  WS-Group-Qtys-View redefines WS-Group-Qtys.
012900     03  WS-GQV-In-Whole    pic s9(9).
013000     03  WS-GQV-In-Dec      pic 9(3).
013100     03  WS-GQV-Out-Whole   pic s9(9).
013200     03  WS-GQV-Out-Dec     pic 9(3).
013300     03  filler             pic x(01).
013400*
013500 01  WS-Period-Display.
013600     03  WS-Pd-Inicio       pic 9(8).
013700     03  WS-Pd-Fin          pic 9(8).
013800     03  filler             pic x(01).
013900*
014000*    Split of the period window for the start-of-run echo, so
014100*    the operator can confirm the job control dates without
014200*    reading the raw Fg-Control-Params.
014300*
014400 01  WS-Period-Display-View redefines WS-Period-Display.
014500     03  WS-PdV-Ini-CCYY    pic 9(4).
014600     03  WS-PdV-Ini-MM      pic 99.
014700     03  WS-PdV-Ini-DD      pic 99.
014800     03  WS-PdV-Fin-CCYY    pic 9(4).
014900     03  WS-PdV-Fin-MM      pic 99.
015000     03  WS-PdV-Fin-DD      pic 99.
015100     03  filler             pic x(01).
015200*
015300 01  WS-Messages.
015400     03  Fg030-01           pic x(40)
015500         value "FG030-01 Compras-Norm file will not open".
015600     03  Fg030-02           pic x(40)
015700         value "FG030-02 Ventas-Norm file will not open".
015800     03  Fg030-03           pic x(40)
015900         value "FG030-03 Mov-Diario file error".
016000     03  filler             pic x(01).
016100*
016200 01  WS-Banner.
016300     03  filler             pic x(20)
016400                             value "FG030 RUN TOTALS -- ".
016500     03  WSB-Cn-Read        pic zzz,zz9.
016600     03  filler             pic x(10) value " CN READ, ".
016700     03  WSB-Vn-Read        pic zzz,zz9.
016800     03  filler             pic x(10) value " VN READ, ".
016900     03  WSB-Groups         pic zzz,zz9.
017000     03  filler             pic x(11) value " GROUPS,   ".
017100     03  WSB-Write          pic zzz,zz9.
017200     03  filler             pic x(10) value " WRITTEN, ".
017300     03  WSB-Skip           pic zzz,zz9.
017400     03  filler             pic x(15) value " OUT OF PERIOD.".
017500*
017600*    Split for the 40-column printing terminals still on the
017700*    warehouse floor, per Purchasing's request.
017800 01  WS-Banner-Halves redefines WS-Banner.
017900     03  WS-Banner-Half-1   pic x(56).
018000     03  WS-Banner-Half-2   pic x(54).
018100     03  filler             pic x(01).
018200*
018300     copy "wsfgprm.cob".
018400*
018500 procedure division.
018600*===================
018700*
018800 aa000-Main.
018900*
019000     perform  aa010-Open-Files        thru aa010-Exit.
019100     perform  aa015-Show-Period       thru aa015-Exit.
019200     perform  bb010-Read-Compra-Norm  thru bb010-Exit.
019300     perform  bb020-Read-Venta-Norm   thru bb020-Exit.
019400     perform  cc000-Merge-Group       thru cc000-Exit
019500              until Cn-At-Eof and Vn-At-Eof.
019600     perform  aa020-Close-Files       thru aa020-Exit.
019700     display  WS-Banner-Half-1.
019800     display  WS-Banner-Half-2.
019900     stop     run.
020000*
020100 aa000-Exit.  exit.
020200*
020300 aa010-Open-Files.
020400*
020500     open     input  Compras-Norm-File.
020600     if       Compras-Norm-Status not = "00"
020700              display Fg030-01
020800              display "FILE STATUS = " Compras-Norm-Status
020900              move    "Y" to Cn-Eof-Switch
021000              move    "Y" to Vn-Eof-Switch
021100              stop    run.
021200     open     input  Ventas-Norm-File.
021300     if       Ventas-Norm-Status not = "00"
021400              display Fg030-02
021500              display "FILE STATUS = " Ventas-Norm-Status
021600              close   Compras-Norm-File
021700              stop    run.
021800     open     output Mov-Diario-File.
021900     if       Mov-Diario-Status not = "00"
022000              display Fg030-03
022100              display "FILE STATUS = " Mov-Diario-Status
022200              close   Compras-Norm-File
022300              close   Ventas-Norm-File
022400              stop    run.
022500*
022600 aa010-Exit.  exit.
022700*
022800 aa015-Show-Period.
022900*
023000     move     Fg-Fecha-Inicio to WS-Pd-Inicio.
023100     move     Fg-Fecha-Fin    to WS-Pd-Fin.
023200     display  "FG030 PERIOD " WS-PdV-Ini-CCYY "/"
023300              WS-PdV-Ini-MM "/" WS-PdV-Ini-DD " TO "
023400              WS-PdV-Fin-CCYY "/" WS-PdV-Fin-MM "/"
023500              WS-PdV-Fin-DD.
023600*
023700 aa015-Exit.  exit.
023800*
023900 aa020-Close-Files.
024000*
024100     close    Compras-Norm-File.
024200     close    Ventas-Norm-File.
024300     close    Mov-Diario-File.
024400     move     WS-Cn-Read-Count to WSB-Cn-Read.
024500     move     WS-Vn-Read-Count to WSB-Vn-Read.
024600     move     WS-Group-Count   to WSB-Groups.
024700     move     WS-Write-Count   to WSB-Write.
024800     move     WS-Skip-Count    to WSB-Skip.
024900*
025000 aa020-Exit.  exit.
025100*
025200 bb010-Read-Compra-Norm.
025300*
025400     read     Compras-Norm-File
025500              at end move "Y" to Cn-Eof-Switch.
025600     if       not Cn-At-Eof
025700              add  1 to WS-Cn-Read-Count
025800              move Nm-Fecha of CN-Compra-Norm-Rec
025900                   to WS-Cn-Fecha
026000              move Nm-Cabys of CN-Compra-Norm-Rec
026100                   to WS-Cn-Cabys
026200              move Nm-Nombre-Clean of CN-Compra-Norm-Rec
026300                   to WS-Cn-Nombre
026400              move Nm-Qty-Norm of CN-Compra-Norm-Rec
026500                   to WS-Cn-Qty-Norm.
026600*
026700 bb010-Exit.  exit.
026800*
026900 bb020-Read-Venta-Norm.
027000*
027100     read     Ventas-Norm-File
027200              at end move "Y" to Vn-Eof-Switch.
027300     if       not Vn-At-Eof
027400              add  1 to WS-Vn-Read-Count
027500              move Nm-Fecha of VN-Venta-Norm-Rec
027600                   to WS-Vn-Fecha
027700              move Nm-Cabys of VN-Venta-Norm-Rec
027800                   to WS-Vn-Cabys
027900              move Nm-Nombre-Clean of VN-Venta-Norm-Rec
028000                   to WS-Vn-Nombre
028100              move Nm-Qty-Norm of VN-Venta-Norm-Rec
028200                   to WS-Vn-Qty-Norm.
028300*
028400 bb020-Exit.  exit.
028500*
028600****************************************************************
028700* Classic match/merge - the lower of the two live keys sets    *
028800*   the group; every consecutive record on either file that    *
028900*   shares that (date, name) folds into one Mov-Diario line.   *
029000****************************************************************
029100 cc000-Merge-Group.
029200*
029300     if       Cn-At-Eof
029400              move WS-Vn-Fecha  to WS-Grp-Fecha
029500              move WS-Vn-Nombre to WS-Grp-Nombre
029600     else if  Vn-At-Eof
029700              move WS-Cn-Fecha  to WS-Grp-Fecha
029800              move WS-Cn-Nombre to WS-Grp-Nombre
029900     else if  WS-Cn-Fecha < WS-Vn-Fecha
030000              move WS-Cn-Fecha  to WS-Grp-Fecha
030100              move WS-Cn-Nombre to WS-Grp-Nombre
030200     else if  WS-Cn-Fecha > WS-Vn-Fecha
030300              move WS-Vn-Fecha  to WS-Grp-Fecha
030400              move WS-Vn-Nombre to WS-Grp-Nombre
030500     else if  WS-Cn-Nombre < WS-Vn-Nombre
030600              move WS-Cn-Fecha  to WS-Grp-Fecha
030700              move WS-Cn-Nombre to WS-Grp-Nombre
030800     else
030900              move WS-Vn-Fecha  to WS-Grp-Fecha
031000              move WS-Vn-Nombre to WS-Grp-Nombre.
031100*
031200     move     spaces to WS-Grp-Cabys.
031300     move     zero   to WS-Grp-Qty-In WS-Grp-Qty-Out.
031400     add      1 to WS-Group-Count.
031500*
031600     perform  dd010-Accum-Compra thru dd010-Exit
031700              until Cn-At-Eof
031800                 or WS-Cn-Fecha  not = WS-Grp-Fecha
031900                 or WS-Cn-Nombre not = WS-Grp-Nombre.
032000     perform  dd020-Accum-Venta  thru dd020-Exit
032100              until Vn-At-Eof
032200                 or WS-Vn-Fecha  not = WS-Grp-Fecha
032300                 or WS-Vn-Nombre not = WS-Grp-Nombre.
032400*
032500     if       WS-Grp-Qty-In  > Fg-Numeric-Cap
032600        or    WS-Grp-Qty-Out > Fg-Numeric-Cap
032700              display "FG030 GROUP OVER CAP IN="
032800                      WS-GQV-In-Whole " OUT="
032900                      WS-GQV-Out-Whole.
033000*
033100     if       WS-Grp-Fecha >= Fg-Fecha-Inicio
033200        and   WS-Grp-Fecha <= Fg-Fecha-Fin
033300              perform ee010-Write-Movto thru ee010-Exit
033400     else
033500              add 1 to WS-Skip-Count.
033600*
033700 cc000-Exit.  exit.
033800*
033900 dd010-Accum-Compra.
034000*
034100     if       WS-Grp-Cabys = spaces
034200              move WS-Cn-Cabys to WS-Grp-Cabys.
034300     add      WS-Cn-Qty-Norm to WS-Grp-Qty-In.
034400     perform  bb010-Read-Compra-Norm thru bb010-Exit.
034500*
034600 dd010-Exit.  exit.
034700*
034800 dd020-Accum-Venta.
034900*
035000     if       WS-Grp-Cabys = spaces
035100              move WS-Vn-Cabys to WS-Grp-Cabys.
035200     add      WS-Vn-Qty-Norm to WS-Grp-Qty-Out.
035300     perform  bb020-Read-Venta-Norm thru bb020-Exit.
035400*
035500 dd020-Exit.  exit.
035600*
035700 ee010-Write-Movto.
035800*
035900     move     WS-Grp-Fecha   to Md-Fecha.
036000     move     WS-Grp-Cabys   to Md-Cabys.
036100     move     WS-Grp-Nombre  to Md-Nombre-Clean.
036200     move     WS-Grp-Qty-In  to Md-Qty-In.
036300     move     WS-Grp-Qty-Out to Md-Qty-Out.
036400     write    Md-Movto-Diario-Record.
036500     if       Mov-Diario-Status not = "00"
036600              display Fg030-03
036700              display "WRITE FILE STATUS = " Mov-Diario-Status
036800     else
036900              add 1 to WS-Write-Count.
037000*
037100 ee010-Exit.  exit.
037200*
