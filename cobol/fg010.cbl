000100****************************************************************
000200*                                                              *
000300*      P U R C H A S E   L I N E   N O R M A L I Z A T I O N   *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         fg010.
001100     author.             J M Solano.
001200     installation.       Farmacia Aguirre S.A., San Jose.
001300     date-written.       04/02/1988.
001400     date-compiled.
001500     security.           Internal use only - Farmacia Aguirre S.A.
001600*
001700*    Remarks.            U2 - reads the raw Compras (purchase
001800*                        detail) file, validates and normalizes
001900*                        each line via fg001, and writes the
002000*                        Compras-Norm file consumed by fg030
002100*                        (aggregation) and fg040 (KPI engine).
002200*
002300*    Version.            See Prog-Name in ws.
002400*
002500*    Called modules.     fg001. (field normalization primitives)
002600*
002700*    Files used.
002800*                        Compras.       Purchase detail, input.
002900*                        Compras-Norm.  Normalized purchases, out.
003000*
003100*    Error messages used.
003200*                        FG010-01 - bad open on Compras.
003300*                        FG010-02 - bad open on Compras-Norm.
003400*
003500* Changes:
003600* 04/02/88 jms -     Created for the pilot inventory run.
003700* 19/07/90 jms - 1.1 PRECIO-UNIT now defaults to COSTO when the
003800*                    supplier feed leaves it zero (BR default).
003900* 02/03/99 jms - 1.2 Y2K - Cp-Fecha already carried a 4-digit
004000*                    year, no change needed, logged for the audit.
004100* 11/08/06 rha - 1.3 Reject count now shown on the run banner,
004200*                    Purchasing kept asking how many lines failed.
004300* 27/02/95 jms - 1.4 Cabys blank test widened to catch a supplier
004400*                    feed sending all-spaces, not low-values.
004500* 09/04/97 jms - 1.5 Reject on an out-of-range Cp-DV-MM/Cp-DV-DD,
004600*                    a bad supplier date was slipping into fg030.
004700* 03/11/98 jms - 1.6 Console dump of the whole/decimal quantity
004800*                    whenever BR-5a actually caps a line.
004900* 14/09/07 jms - 1.7 Filler added closing out three 01-level
005000*                    groups, internal audit finding.
005100* 09/11/25 jms - 1.8 Reject added for a name that is blank only
005200*                    after BR-2 cleaning strips it, the raw test
005300*                    let pure-punctuation names through - audit
005400*                    finding.
005500*
005600****************************************************************
005700*
005800 environment             division.
005900*===============================
006000*
006100 configuration           section.
006200 special-names.
006300     C01 is Top-Of-Form.
006400*
006500 input-output            section.
006600 file-control.
006700     copy "selfgcp.cob".
006800     copy "selfgcn.cob".
006900*
007000 data                    division.
007100*===============================
007200*
007300 file section.
007400*
007500     copy "fdfgcp.cob".
007600     copy "fdfgcn.cob".
007700*
007800 working-storage         section.
007900*----------------------
008000*
008100 77  Prog-Name            pic x(15) value "FG010 (1.8)".
008200*
008300 01  WS-Switches.
008400     03  Cp-Eof-Switch      pic x     value "N".
008500         88  Cp-At-Eof                value "Y".
008600     03  filler             pic x(01).
008700*
008800 01  WS-Counts.
008900     03  WS-Read-Count      pic 9(7)  comp value zero.
009000     03  WS-Write-Count     pic 9(7)  comp value zero.
009100     03  WS-Reject-Count    pic 9(7)  comp value zero.
009200     03  filler             pic x(01).
009300*
009400 01  WS-Messages.
009500     03  Fg010-01           pic x(40)
009600         value "FG010-01 Compras file will not open".
009700     03  Fg010-02           pic x(40)
009800         value "FG010-02 Compras-Norm file will not open".
009900     03  filler             pic x(01).
010000*
010100 01  WS-Banner.
010200     03  filler             pic x(20)
010300                             value "FG010 RUN TOTALS -- ".
010400     03  WSB-Read           pic zzz,zz9.
010500     03  filler             pic x(10) value " READ,    ".
010600     03  WSB-Write          pic zzz,zz9.
010700     03  filler             pic x(10) value " WRITTEN, ".
010800     03  WSB-Reject         pic zzz,zz9.
010900     03  filler             pic x(10) value " REJECTED.".
011000     03  filler             pic x(01).
011100*
011200*    Split for the 40-column printing terminals still on the
011300*    warehouse floor, per Purchasing's request.
011400 01  WS-Banner-Halves redefines WS-Banner.
011500     03  WS-Banner-Half-1   pic x(37).
011600     03  WS-Banner-Half-2   pic x(34).
011700     03  filler             pic x(01).
011800*
011900     copy "wsfgcal.cob".
012000*
012100 procedure division.
012200*===================
012300*
012400 aa000-Main.
012500*
012600     perform  aa010-Open-Files      thru aa010-Exit.
012700     perform  bb010-Read-Compra     thru bb010-Exit.
012800     perform  bb020-Process-Compra  thru bb020-Exit
012900              until Cp-At-Eof.
013000     perform  aa020-Close-Files     thru aa020-Exit.
013100     display  WS-Banner-Half-1.
013200     display  WS-Banner-Half-2.
013300     stop     run.
013400*
013500 aa000-Exit.  exit.
013600*
013700 aa010-Open-Files.
013800*
013900     open     input  Compras-File.
014000     if       Compras-Status not = "00"
014100              display Fg010-01
014200              display "FILE STATUS = " Compras-Status
014300              move    "Y" to Cp-Eof-Switch
014400              stop    run.
014500     open     output Compras-Norm-File.
014600     if       Compras-Norm-Status not = "00"
014700              display Fg010-02
014800              display "FILE STATUS = " Compras-Norm-Status
014900              close   Compras-File
015000              stop    run.
015100*
015200 aa010-Exit.  exit.
015300*
015400 aa020-Close-Files.
015500*
015600     close    Compras-File.
015700     close    Compras-Norm-File.
015800     move     WS-Read-Count    to WSB-Read.
015900     move     WS-Write-Count   to WSB-Write.
016000     move     WS-Reject-Count  to WSB-Reject.
016100*
016200 aa020-Exit.  exit.
016300*
016400 bb010-Read-Compra.
016500*
016600     read     Compras-File
016700              at end move "Y" to Cp-Eof-Switch.
016800     if       not Cp-At-Eof
016900              add 1 to WS-Read-Count.
017000*
017100 bb010-Exit.  exit.
017200*
017300****************************************************************
017400* BR-5a numeric caps, blank/quantity edit, name clean (U1) and *
017500*   default PRECIO-UNIT to COSTO when zero, then BR-1..BR-3    *
017600*   fields are set fixed since a purchase line is never a      *
017700*   fraction sale (ES-FRACCION=0, FACTOR=1, QTY-NORM=CANTIDAD).*
017800****************************************************************
017900 bb020-Process-Compra.
018000*
018100     if       Cp-Cabys = spaces or low-values
018200        or    Cp-Nombre = spaces or low-values
018300        or    Cp-Cantidad = zero
018400        or    Cp-DV-MM < 01 or Cp-DV-MM > 12
018500        or    Cp-DV-DD < 01 or Cp-DV-DD > 31
018600              add 1 to WS-Reject-Count
018700              go to bb020-Read-Next.
018800*
018900     perform  cc010-Cap-Numerics    thru cc010-Exit.
019000     perform  cc020-Clean-Name      thru cc020-Exit.
019100*
019200*    1.8 - Cp-Nombre already passed the raw blank test above, but
019300*    a name made up of nothing but punctuation cleans down to
019400*    spaces and must still be rejected, not written through blank.
019500     if       Cp-Nombre = spaces or low-values
019600              add 1 to WS-Reject-Count
019700              go to bb020-Read-Next.
019800*
019900     perform  cc030-Default-Price   thru cc030-Exit.
020000     perform  cc040-Build-Norm-Rec  thru cc040-Exit.
020100*
020200     write    CN-Compra-Norm-Rec.
020300     if       Compras-Norm-Status not = "00"
020400              display Fg010-02
020500              display "WRITE FILE STATUS = " Compras-Norm-Status
020600     else
020700              add 1 to WS-Write-Count.
020800*
020900 bb020-Read-Next.
021000     perform  bb010-Read-Compra thru bb010-Exit.
021100*
021200 bb020-Exit.  exit.
021300*
021400 cc010-Cap-Numerics.
021500*
021600     move     06             to Fg001-Function.
021700     move     Cp-Cantidad    to Fg001-Numeric-In.
021800     call     "fg001" using FG001-Linkage.
021900     if       Fg001-Numeric-Out not = Fg001-Numeric-In
022000              display "FG010 CAPPED QTY W=" Cp-AV-Cantidad-Whole
022100                      " D=" Cp-AV-Cantidad-Dec.
022200     move     Fg001-Numeric-Out to Cp-Cantidad.
022300*
022400     move     06             to Fg001-Function.
022500     move     Cp-Costo       to Fg001-Numeric-In.
022600     call     "fg001" using FG001-Linkage.
022700     move     Fg001-Numeric-Out to Cp-Costo.
022800*
022900     move     06             to Fg001-Function.
023000     move     Cp-Precio-Unit to Fg001-Numeric-In.
023100     call     "fg001" using FG001-Linkage.
023200     move     Fg001-Numeric-Out to Cp-Precio-Unit.
023300*
023400 cc010-Exit.  exit.
023500*
023600 cc020-Clean-Name.
023700*
023800     move     02             to Fg001-Function.
023900     move     "N"            to Fg001-Is-Venta.
024000     move     Cp-Nombre      to Fg001-Text.
024100     call     "fg001" using FG001-Linkage.
024200     move     Fg001-Result-Text to Cp-Nombre.
024300*
024400 cc020-Exit.  exit.
024500*
024600 cc030-Default-Price.
024700*
024800     if       Cp-Precio-Unit = zero
024900              move Cp-Costo to Cp-Precio-Unit.
025000*
025100 cc030-Exit.  exit.
025200*
025300 cc040-Build-Norm-Rec.
025400*
025500     move     Cp-Fecha       to Nm-Fecha.
025600     move     Cp-Cabys       to Nm-Cabys.
025700     move     Cp-Nombre      to Nm-Nombre-Clean.
025800     move     Cp-Cantidad    to Nm-Cantidad.
025900     move     Cp-Costo       to Nm-Costo.
026000     move     Cp-Precio-Unit to Nm-Precio-Unit.
026100     move     zero           to Nm-Es-Fraccion.
026200     move     1              to Nm-Factor.
026300     move     Cp-Cantidad    to Nm-Qty-Norm.
026400*
026500 cc040-Exit.  exit.
026600*
