000100*****************************************
000200*                                       *
000300*  Record Definition For Daily         *
000400*   Movement Aggregate (Mov-Diario)    *
000500*    Uses no key - sequential only,    *
000600*    in (date, name) sequence          *
000700*****************************************
000800* File size 71 bytes.
000900*
001000* 06/02/88 jms - Created.
001100*
001200 01  MD-Movto-Diario-Record.
001300     03  Md-Fecha              pic 9(8)      comp.
001400     03  Md-Cabys              pic x(13).
001500     03  Md-Nombre-Clean       pic x(40).
001600     03  Md-Qty-In             pic s9(7)v9(3) comp-3.
001700     03  Md-Qty-Out            pic s9(7)v9(3) comp-3.
001800     03  filler                pic x(04).
001900*
