* SELECT For Mov-Diario (U4 Output / U5 Input).
* 06/02/26 jms - Created.
*
     select Mov-Diario-File assign to "MOVDIARIO"
            organization  is sequential
            access mode   is sequential
            file status   is Mov-Diario-Status.
*
