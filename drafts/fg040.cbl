****************************************************************
*                                                              *
*      P R O D U C T   K P I   C A L C U L A T I O N          *
*                                                              *
****************************************************************
*
 identification          division.
*===============================
*
     program-id.         fg040.
     author.             J M Solano.
     installation.       Farmacia Aguirre S.A., San Jose.
     date-written.       07/02/1988.
     date-compiled.
     security.           Internal use only - Farmacia Aguirre S.A.
*
*    Remarks.            U5 - reads Mov-Diario once to build one
*                        in-memory entry per product (BR-7..BR-9,
*                        BR-11), rereads Compras-Norm for the
*                        weighted average cost (BR-6), computes
*                        BR-10, BR-12..BR-15 per product, then
*                        runs the fleet-wide ABC (BR-16), XYZ
*                        (BR-17) passes before writing one Kpi-Rec
*                        per product in name order for fg050.
*
*    Version.            See Prog-Name in ws.
*
*    Called modules.     fg001. (BR-4 safe divide, function 04)
*
*    Files used.
*                        Mov-Diario.    Daily aggregate, input.
*                        Compras-Norm.  Normalized purchases, in.
*                        Kpi-File.      Product KPI output.
*
*    Error messages used.
*                        FG040-01 - bad open on Mov-Diario.
*                        FG040-02 - bad open on Compras-Norm.
*                        FG040-03 - bad open on Kpi-File.
*                        FG040-04 - bad write on Kpi-File.
*
* Changes:
* 07/02/88 jms -     Created for the pilot inventory run - one
*                    product per catalog, BR-6 through BR-15 only.
* 11/05/93 jms - 1.1 Own Newton's-method square root added for
*                    BR-11's demand variance - Fg-Sqrt-Table only
*                    covers the three configured lead times.
* 19/08/97 jms - 1.2 Fleet-wide ABC (BR-16) and XYZ (BR-17) passes
*                    added, the catalog outgrew eyeballing it.
* 02/03/99 jms - 1.3 Y2K - Md-Fecha/Nm-Fecha and the period dates
*                    already carry a 4-digit year, no change
*                    needed, logged for the audit.
* 21/09/01 rha - 1.4 Run banner now shows products read/written,
*                    matching the fg030 change the same week.
* 09/11/25 jms - 1.5 Dd040/dd060 DIO and Cobertura now divide into
*                    a wide raw field first and cap that, the old
*                    giving-into-Fg-Pt-Dio/Cobertura direct could
*                    truncate a big ratio back under 999.9 before
*                    the cap test ran - internal audit finding.
* 09/11/25 jms - 1.6 Fg-Period-Days was never computed, aa015 now
*                    derives it from Fg-Fecha-Inicio/Fin on open -
*                    those two were also left at zero, see wsfgprm
*                    same date - audit finding.
*
****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 special-names.
     C01 is Top-Of-Form.
*
 input-output            section.
 file-control.
     copy "selfgmd.cob".
     copy "selfgcn.cob".
     copy "selfgkp.cob".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdfgmd.cob".
     copy "fdfgcn.cob".
     copy "fdfgkp.cob".
*
 working-storage         section.
*----------------------
*
 77  Prog-Name            pic x(15) value "FG040 (1.6)".
*
 01  WS-Switches.
     03  Md-Eof-Switch      pic x     value "N".
         88  Md-At-Eof                value "Y".
     03  Cn-Eof-Switch      pic x     value "N".
         88  Cn-At-Eof                value "Y".
     03  filler             pic x(01).
*
 01  WS-Counts.
     03  WS-Md-Read-Count   pic 9(7)  comp value zero.
     03  WS-Cn-Read-Count   pic 9(7)  comp value zero.
     03  WS-Write-Count     pic 9(7)  comp value zero.
     03  filler             pic x(01).
*
*    Product-table lookup helper - linear search, table order is
*    not kept by name until the final gg000 sort.
*
 01  WS-Search-Fields.
     03  WS-Search-Name     pic x(40).
     03  WS-Found-Switch    pic x     value "N".
         88  WS-Found                 value "Y".
     03  WS-Found-Ix        pic 9(4)  comp.
     03  WS-Min-Ix          pic 9(4)  comp.
     03  filler             pic x(01).
*
 01  WS-Work-Fields.
     03  WS-Level           pic s9(7)v9(3).
     03  WS-Qty-Out-Sq      pic s9(13)v9(3) comp-3.
     03  WS-Cost-Line       pic s9(13)v9(3) comp-3.
     03  WS-Invent-Cost     pic s9(11)v9(4) comp-3.
     03  WS-Daily-Cogs      pic s9(11)v9(4) comp-3.
     03  WS-Cum-Value       pic s9(13)v9(2) comp-3.
     03  WS-Cum-Pct         pic s9(02)v9(4) comp-3.
     03  WS-Fleet-Sales-Total pic s9(13)v9(2) comp-3.
     03  WS-Dio-Raw         pic s9(9)v9(4) comp-3.
     03  WS-Cobertura-Raw   pic s9(9)v9(4) comp-3.
     03  filler             pic x(01).
*
*    Own square root - Newton-Raphson, 8 passes over-converges but
*    keeps the paragraph simple. Only used for BR-11's demand
*    variance; the lead-time sqrt stays a stored constant per
*    Fg-Sqrt-Table (shop standard, see wsfgprm.cob).
*
 01  WS-Sqrt-Fields.
     03  WS-Sqrt-X          pic s9(9)v9(4) comp-3.
     03  WS-Sqrt-Guess      pic s9(9)v9(4) comp-3.
     03  WS-Sqrt-Result     pic s9(9)v9(4) comp-3.
     03  WS-Sqrt-Iter       pic 9(2)       comp.
     03  filler             pic x(01).
*
*    BR-13 closest-Z-factor scan and BR-14 lead-time sqrt lookup.
*
 01  WS-Lookup-Fields.
     03  WS-Z-Diff          pic s9v999     comp-3.
     03  WS-Z-Best-Diff     pic s9v999     comp-3.
     03  WS-Z-Chosen        pic 9v999      comp-3.
     03  WS-Sqrt-Lead       pic 9v9999     comp-3.
     03  WS-Sqrt-Found-Switch pic x value "N".
         88  WS-Sqrt-Found              value "Y".
     03  filler             pic x(01).
*
*    Whole-entry swap area for the gg000 name sort - mirrors
*    Fg-Product-Entry field for field so a group Move copies the
*    row byte for byte.
*
 01  WS-Swap-Entry.
     03  Ws-Se-Cabys           pic x(13).
     03  Ws-Se-Nombre-Clean    pic x(40).
     03  Ws-Se-Total-Compras   pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Total-Ventas    pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Running-Stock   pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Stock-Lvl-Sum   pic s9(9)v9(3)  comp-3.
     03  Ws-Se-Move-Count      pic 9(5)        comp.
     03  Ws-Se-Qty-Out-Sum     pic s9(9)v9(3)  comp-3.
     03  Ws-Se-Qty-Out-Sumsq   pic s9(13)v9(3) comp-3.
     03  Ws-Se-Cost-Num        pic s9(13)v9(3) comp-3.
     03  Ws-Se-Cost-Den        pic s9(9)v9(3)  comp-3.
     03  Ws-Se-Costo-Promedio  pic s9(9)v9(2)  comp-3.
     03  Ws-Se-Stock-Final     pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Stock-Promedio  pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Cogs            pic s9(11)v9(2) comp-3.
     03  Ws-Se-Valor-Invent    pic s9(11)v9(2) comp-3.
     03  Ws-Se-Rotacion        pic s9(3)v9(2)  comp-3.
     03  Ws-Se-Dio             pic s9(3)v9(1)  comp-3.
     03  Ws-Se-Demanda-Diaria  pic s9(5)v9(3)  comp-3.
     03  Ws-Se-Std-Demand      pic s9(5)v9(3)  comp-3.
     03  Ws-Se-Cv-Demand       pic s9(3)v9(4)  comp-3.
     03  Ws-Se-Stock-Segurdad  pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Rop             pic s9(7)v9(3)  comp-3.
     03  Ws-Se-Cobertura       pic s9(3)v9(1)  comp-3.
     03  Ws-Se-Exceso          pic 9.
     03  Ws-Se-Faltante        pic 9.
     03  Ws-Se-Sales-Value     pic s9(11)v9(2) comp-3.
     03  Ws-Se-Class-Abc       pic x.
     03  Ws-Se-Class-Xyz       pic x.
     03  filler                pic x(01).
*
 01  WS-Messages.
     03  Fg040-01           pic x(40)
         value "FG040-01 Mov-Diario file will not open".
     03  Fg040-02           pic x(40)
         value "FG040-02 Compras-Norm file will not open".
     03  Fg040-03           pic x(40)
         value "FG040-03 Kpi-File will not open".
     03  Fg040-04           pic x(40)
         value "FG040-04 Kpi-File write error".
     03  filler             pic x(01).
*
 01  WS-Banner.
     03  filler             pic x(20)
                             value "FG040 RUN TOTALS -- ".
     03  WSB-Products       pic zzz,zz9.
     03  filler             pic x(11) value " PRODUCTS, ".
     03  WSB-Md-Read        pic zzz,zz9.
     03  filler             pic x(11) value " MOVTOS,   ".
     03  WSB-Cn-Read        pic zzz,zz9.
     03  filler             pic x(11) value " COMPRAS,  ".
     03  WSB-Write          pic zzz,zz9.
     03  filler             pic x(10) value " WRITTEN. ".
*
*    Split for the 40-column printing terminals still on the
*    warehouse floor, per Purchasing's request.
 01  WS-Banner-Halves redefines WS-Banner.
     03  WS-Banner-Half-1   pic x(52).
     03  WS-Banner-Half-2   pic x(51).
     03  filler             pic x(01).
*
     copy "wsfgcal.cob".
     copy "wsfgprm.cob".
     copy "wsfgcls.cob".
*
 procedure division.
*===================
*
 aa000-Main.
*
     perform  aa010-Open-Files          thru aa010-Exit.
     perform  aa015-Compute-Period      thru aa015-Exit.
     perform  bb010-Read-Movto          thru bb010-Exit.
     perform  bb020-Process-Movto       thru bb020-Exit
              until Md-At-Eof.
     perform  bb030-Read-Compra-Norm    thru bb030-Exit.
     perform  bb040-Process-Compra-Norm thru bb040-Exit
              until Cn-At-Eof.
     perform  dd000-Compute-Kpis        thru dd000-Exit.
     perform  ee000-Classify-Abc        thru ee000-Exit.
     perform  ff000-Classify-Xyz        thru ff000-Exit.
     perform  gg000-Sort-By-Name        thru gg000-Exit.
     perform  hh000-Write-Kpis          thru hh000-Exit.
     perform  aa020-Close-Files         thru aa020-Exit.
     move     Fg-Product-Count to WSB-Products.
     display  WS-Banner-Half-1.
     display  WS-Banner-Half-2.
     stop     run.
*
 aa000-Exit.  exit.
*
 aa010-Open-Files.
*
     open     input  Mov-Diario-File.
     if       Mov-Diario-Status not = "00"
              display Fg040-01
              display "FILE STATUS = " Mov-Diario-Status
              move    "Y" to Md-Eof-Switch
              move    "Y" to Cn-Eof-Switch
              stop    run.
     open     input  Compras-Norm-File.
     if       Compras-Norm-Status not = "00"
              display Fg040-02
              display "FILE STATUS = " Compras-Norm-Status
              close   Mov-Diario-File
              stop    run.
     open     output Kpi-File.
     if       Kpi-Status not = "00"
              display Fg040-03
              display "FILE STATUS = " Kpi-Status
              close   Mov-Diario-File
              close   Compras-Norm-File
              stop    run.
*
 aa010-Exit.  exit.
*
*    1.6 - U5 opening line: period_days = (end - start) + 1, this
*    was never derived and BR-10/BR-11 were dividing by zero every
*    run - audit finding.
 aa015-Compute-Period.
*
     compute  Fg-Period-Days =
              (Fg-Fecha-Fin - Fg-Fecha-Inicio) + 1.
*
 aa015-Exit.  exit.
*
 aa020-Close-Files.
*
     close    Mov-Diario-File.
     close    Compras-Norm-File.
     close    Kpi-File.
     move     WS-Md-Read-Count to WSB-Md-Read.
     move     WS-Cn-Read-Count to WSB-Cn-Read.
     move     WS-Write-Count   to WSB-Write.
*
 aa020-Exit.  exit.
*
 bb010-Read-Movto.
*
     read     Mov-Diario-File
              at end move "Y" to Md-Eof-Switch.
     if       not Md-At-Eof
              add 1 to WS-Md-Read-Count.
*
 bb010-Exit.  exit.
*
****************************************************************
* BR-7, BR-8, BR-9 and BR-11's raw sums - one entry per product *
*   is found or added, then updated from this Mov-Diario line. *
****************************************************************
 bb020-Process-Movto.
*
     move     Md-Nombre-Clean to WS-Search-Name.
     perform  cc000-Find-Product thru cc000-Exit.
     if       WS-Found
              set  Fg-Px to WS-Found-Ix
     else
              perform cc020-Add-Product thru cc020-Exit.
*
     add      Md-Qty-In  to Fg-Pt-Total-Compras(Fg-Px).
     add      Md-Qty-Out to Fg-Pt-Total-Ventas(Fg-Px).
     if       Fg-Pt-Cabys(Fg-Px) = spaces
              move Md-Cabys to Fg-Pt-Cabys(Fg-Px).
     compute  Fg-Pt-Running-Stock(Fg-Px) =
              Fg-Pt-Running-Stock(Fg-Px) + Md-Qty-In - Md-Qty-Out.
     if       Fg-Pt-Running-Stock(Fg-Px) < zero
              move zero to WS-Level
     else
              move Fg-Pt-Running-Stock(Fg-Px) to WS-Level.
     add      WS-Level to Fg-Pt-Stock-Lvl-Sum(Fg-Px).
     add      1 to Fg-Pt-Move-Count(Fg-Px).
     add      Md-Qty-Out to Fg-Pt-Qty-Out-Sum(Fg-Px).
     compute  WS-Qty-Out-Sq rounded = Md-Qty-Out * Md-Qty-Out.
     add      WS-Qty-Out-Sq to Fg-Pt-Qty-Out-Sumsq(Fg-Px).
     perform  bb010-Read-Movto thru bb010-Exit.
*
 bb020-Exit.  exit.
*
 bb030-Read-Compra-Norm.
*
     read     Compras-Norm-File
              at end move "Y" to Cn-Eof-Switch.
     if       not Cn-At-Eof
              add 1 to WS-Cn-Read-Count.
*
 bb030-Exit.  exit.
*
****************************************************************
* BR-6 - purchase lines with Costo > 0 feed the weighted        *
*   average, products with no Mov-Diario entry are ignored.    *
****************************************************************
 bb040-Process-Compra-Norm.
*
     move     Nm-Nombre-Clean of CN-Compra-Norm-Rec
              to WS-Search-Name.
     perform  cc000-Find-Product thru cc000-Exit.
     if       WS-Found
              set  Fg-Px to WS-Found-Ix
              if   Nm-Costo of CN-Compra-Norm-Rec > zero
                   compute WS-Cost-Line rounded =
                           Nm-Cantidad of CN-Compra-Norm-Rec *
                           Nm-Precio-Unit of CN-Compra-Norm-Rec
                   add  WS-Cost-Line to Fg-Pt-Cost-Num(Fg-Px)
                   add  Nm-Cantidad of CN-Compra-Norm-Rec
                        to Fg-Pt-Cost-Den(Fg-Px).
     perform  bb030-Read-Compra-Norm thru bb030-Exit.
*
 bb040-Exit.  exit.
*
****************************************************************
* Linear search - table order is first-seen until gg000 sorts  *
*   it, so a SEARCH ALL binary lookup is not usable here.       *
****************************************************************
 cc000-Find-Product.
*
     move     "N" to WS-Found-Switch.
     perform  cc010-Search-One thru cc010-Exit
              varying Fg-Px from 1 by 1
              until Fg-Px > Fg-Product-Count or WS-Found.
*
 cc000-Exit.  exit.
*
 cc010-Search-One.
*
     if       Fg-Pt-Nombre-Clean(Fg-Px) = WS-Search-Name
              move "Y" to WS-Found-Switch
              move Fg-Px to WS-Found-Ix.
*
 cc010-Exit.  exit.
*
 cc020-Add-Product.
*
     add      1 to Fg-Product-Count.
     set      Fg-Px to Fg-Product-Count.
     move     spaces to Fg-Pt-Cabys(Fg-Px).
     move     WS-Search-Name to Fg-Pt-Nombre-Clean(Fg-Px).
     move     zero to Fg-Pt-Total-Compras(Fg-Px)
                       Fg-Pt-Total-Ventas(Fg-Px)
                       Fg-Pt-Running-Stock(Fg-Px)
                       Fg-Pt-Stock-Lvl-Sum(Fg-Px)
                       Fg-Pt-Qty-Out-Sum(Fg-Px)
                       Fg-Pt-Qty-Out-Sumsq(Fg-Px)
                       Fg-Pt-Cost-Num(Fg-Px)
                       Fg-Pt-Cost-Den(Fg-Px).
     move     zero to Fg-Pt-Move-Count(Fg-Px).
     move     "C" to Fg-Pt-Class-Abc(Fg-Px).
     move     "Z" to Fg-Pt-Class-Xyz(Fg-Px).
*
 cc020-Exit.  exit.
*
 dd000-Compute-Kpis.
*
     perform  dd010-Compute-One thru dd010-Exit
              varying Fg-Px from 1 by 1
              until Fg-Px > Fg-Product-Count.
*
 dd000-Exit.  exit.
*
 dd010-Compute-One.
*
     perform  dd020-Weighted-Cost   thru dd020-Exit.
     perform  dd030-Stock-Levels    thru dd030-Exit.
     perform  dd040-Financials      thru dd040-Exit.
     perform  dd050-Demand-Stats    thru dd050-Exit.
     perform  dd060-Coverage        thru dd060-Exit.
     perform  dd070-Reorder-Point   thru dd070-Exit.
     perform  dd080-Set-Flags       thru dd080-Exit.
     perform  dd090-Sales-Value     thru dd090-Exit.
*
 dd010-Exit.  exit.
*
 dd020-Weighted-Cost.
*
     move     04 to Fg001-Function.
     move     Fg-Pt-Cost-Num(Fg-Px) to Fg001-Numerator.
     move     Fg-Pt-Cost-Den(Fg-Px) to Fg001-Denominator.
     move     zero to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to Fg-Pt-Costo-Promedio(Fg-Px).
*
 dd020-Exit.  exit.
*
 dd030-Stock-Levels.
*
     compute  Fg-Pt-Stock-Final(Fg-Px) =
              Fg-Pt-Total-Compras(Fg-Px)
              - Fg-Pt-Total-Ventas(Fg-Px).
     if       Fg-Pt-Stock-Final(Fg-Px) < zero
              move zero to Fg-Pt-Stock-Final(Fg-Px).
     if       Fg-Pt-Move-Count(Fg-Px) = zero
              divide Fg-Pt-Stock-Final(Fg-Px) by 2
                     giving Fg-Pt-Stock-Promedio(Fg-Px) rounded
     else
              divide Fg-Pt-Stock-Lvl-Sum(Fg-Px)
                     by Fg-Pt-Move-Count(Fg-Px)
                     giving Fg-Pt-Stock-Promedio(Fg-Px) rounded.
*
 dd030-Exit.  exit.
*
 dd040-Financials.
*
     compute  Fg-Pt-Cogs(Fg-Px) rounded =
              Fg-Pt-Costo-Promedio(Fg-Px)
              * Fg-Pt-Total-Ventas(Fg-Px).
     compute  Fg-Pt-Valor-Invent(Fg-Px) rounded =
              Fg-Pt-Costo-Promedio(Fg-Px)
              * Fg-Pt-Stock-Final(Fg-Px).
     compute  WS-Invent-Cost rounded =
              Fg-Pt-Costo-Promedio(Fg-Px)
              * Fg-Pt-Stock-Promedio(Fg-Px).
*
     move     04 to Fg001-Function.
     move     Fg-Pt-Cogs(Fg-Px) to Fg001-Numerator.
     move     WS-Invent-Cost    to Fg001-Denominator.
     move     zero              to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to Fg-Pt-Rotacion(Fg-Px).
*
     move     04 to Fg001-Function.
     move     Fg-Pt-Cogs(Fg-Px) to Fg001-Numerator.
     move     Fg-Period-Days    to Fg001-Denominator.
     move     zero              to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to WS-Daily-Cogs.
*
     if       WS-Daily-Cogs = zero
              move 999.0 to Fg-Pt-Dio(Fg-Px)
     else
*             1.5 - divide into the wide raw field and cap it
*             there before it touches the narrow KPI slot, else
*             a big quotient gets chopped by the giving-move and
*             the cap test below never sees the true value.
              divide WS-Invent-Cost by WS-Daily-Cogs
                     giving WS-Dio-Raw rounded
              if   WS-Dio-Raw > 999.0
                   move 999.0 to Fg-Pt-Dio(Fg-Px)
              else
                   move WS-Dio-Raw to Fg-Pt-Dio(Fg-Px).
*
 dd040-Exit.  exit.
*
****************************************************************
* BR-11 - average daily demand, then sample std-dev of the     *
*   Qty-Out series via the sum/sum-of-squares formula, no      *
*   second table of daily values is kept.                      *
****************************************************************
 dd050-Demand-Stats.
*
     move     04 to Fg001-Function.
     move     Fg-Pt-Qty-Out-Sum(Fg-Px) to Fg001-Numerator.
     move     Fg-Period-Days           to Fg001-Denominator.
     move     zero                     to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to Fg-Pt-Demanda-Diaria(Fg-Px).
*
     if       Fg-Pt-Move-Count(Fg-Px) <= 1
              move zero to Fg-Pt-Std-Demand(Fg-Px)
     else
              compute WS-Sqrt-X rounded =
                      (Fg-Pt-Qty-Out-Sumsq(Fg-Px) -
                      ((Fg-Pt-Qty-Out-Sum(Fg-Px) *
                        Fg-Pt-Qty-Out-Sum(Fg-Px)) /
                       Fg-Pt-Move-Count(Fg-Px))) /
                      (Fg-Pt-Move-Count(Fg-Px) - 1)
              perform zz900-Calc-Sqrt thru zz900-Exit
              move WS-Sqrt-Result to Fg-Pt-Std-Demand(Fg-Px).
*
     move     04 to Fg001-Function.
     move     Fg-Pt-Std-Demand(Fg-Px)     to Fg001-Numerator.
     move     Fg-Pt-Demanda-Diaria(Fg-Px) to Fg001-Denominator.
     move     zero                        to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to Fg-Pt-Cv-Demand(Fg-Px).
*
 dd050-Exit.  exit.
*
 dd060-Coverage.
*
     if       Fg-Pt-Demanda-Diaria(Fg-Px) = zero
              move 999.0 to Fg-Pt-Cobertura(Fg-Px)
     else
*             1.5 - same wide-raw-then-cap fix as dd040, a slow
*             mover with real stock used to truncate back under
*             the cap before the test ever ran.
              divide Fg-Pt-Stock-Final(Fg-Px)
                     by Fg-Pt-Demanda-Diaria(Fg-Px)
                     giving WS-Cobertura-Raw rounded
              if   WS-Cobertura-Raw > 999.0
                   move 999.0 to Fg-Pt-Cobertura(Fg-Px)
              else
                   move WS-Cobertura-Raw
                        to Fg-Pt-Cobertura(Fg-Px).
*
 dd060-Exit.  exit.
*
 dd070-Reorder-Point.
*
     perform  zz800-Find-Z-Factor  thru zz800-Exit.
     perform  zz850-Find-Sqrt-Lead thru zz850-Exit.
     compute  Fg-Pt-Stock-Segurdad(Fg-Px) rounded =
              WS-Z-Chosen * Fg-Pt-Std-Demand(Fg-Px)
              * WS-Sqrt-Lead.
     compute  Fg-Pt-Rop(Fg-Px) rounded =
              (Fg-Pt-Demanda-Diaria(Fg-Px) * Fg-Lead-Time-Days)
              + Fg-Pt-Stock-Segurdad(Fg-Px).
*
 dd070-Exit.  exit.
*
 dd080-Set-Flags.
*
     move     zero to Fg-Pt-Faltante(Fg-Px) Fg-Pt-Exceso(Fg-Px).
     if       Fg-Pt-Stock-Final(Fg-Px) < Fg-Pt-Rop(Fg-Px)
        or    Fg-Pt-Cobertura(Fg-Px) < Fg-Shortage-Days
              move 1 to Fg-Pt-Faltante(Fg-Px).
     if       Fg-Pt-Faltante(Fg-Px) = zero
        and   Fg-Pt-Cobertura(Fg-Px) > Fg-Excess-Days
              move 1 to Fg-Pt-Exceso(Fg-Px).
*
 dd080-Exit.  exit.
*
 dd090-Sales-Value.
*
     compute  Fg-Pt-Sales-Value(Fg-Px) rounded =
              Fg-Pt-Total-Ventas(Fg-Px)
              * Fg-Pt-Costo-Promedio(Fg-Px).
     add      Fg-Pt-Sales-Value(Fg-Px) to WS-Fleet-Sales-Total.
*
 dd090-Exit.  exit.
*
****************************************************************
* BR-16 - ABC by cumulative sales value. No table is physically*
*   reordered here - each product's rank-cumulative value is   *
*   the sum of every entry that would sort ahead of it.         *
****************************************************************
 ee000-Classify-Abc.
*
     perform  ee010-Classify-One thru ee010-Exit
              varying Fg-Px from 1 by 1
              until Fg-Px > Fg-Product-Count.
*
 ee000-Exit.  exit.
*
 ee010-Classify-One.
*
     move     Fg-Pt-Sales-Value(Fg-Px) to WS-Cum-Value.
     perform  ee020-Accum-Higher thru ee020-Exit
              varying Fg-Sx from 1 by 1
              until Fg-Sx > Fg-Product-Count.
     move     04 to Fg001-Function.
     move     WS-Cum-Value           to Fg001-Numerator.
     move     WS-Fleet-Sales-Total   to Fg001-Denominator.
     move     zero                   to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to WS-Cum-Pct.
     if       WS-Cum-Pct <= Fg-Abc-Break-A
              move "A" to Fg-Pt-Class-Abc(Fg-Px)
     else if  WS-Cum-Pct <= Fg-Abc-Break-B
              move "B" to Fg-Pt-Class-Abc(Fg-Px)
     else
              move "C" to Fg-Pt-Class-Abc(Fg-Px).
*
 ee010-Exit.  exit.
*
 ee020-Accum-Higher.
*
     if       Fg-Sx not = Fg-Px
              if   Fg-Pt-Sales-Value(Fg-Sx) >
                   Fg-Pt-Sales-Value(Fg-Px)
                   add Fg-Pt-Sales-Value(Fg-Sx) to WS-Cum-Value
              else
                 if Fg-Pt-Sales-Value(Fg-Sx) =
                    Fg-Pt-Sales-Value(Fg-Px)
                    and Fg-Pt-Nombre-Clean(Fg-Sx) <
                        Fg-Pt-Nombre-Clean(Fg-Px)
                    add Fg-Pt-Sales-Value(Fg-Sx) to WS-Cum-Value.
*
 ee020-Exit.  exit.
*
 ff000-Classify-Xyz.
*
     perform  ff010-Classify-One thru ff010-Exit
              varying Fg-Px from 1 by 1
              until Fg-Px > Fg-Product-Count.
*
 ff000-Exit.  exit.
*
 ff010-Classify-One.
*
     if       Fg-Pt-Cv-Demand(Fg-Px) <= Fg-Xyz-Break-X
              move "X" to Fg-Pt-Class-Xyz(Fg-Px)
     else if  Fg-Pt-Cv-Demand(Fg-Px) <= Fg-Xyz-Break-Y
              move "Y" to Fg-Pt-Class-Xyz(Fg-Px)
     else
              move "Z" to Fg-Pt-Class-Xyz(Fg-Px).
*
 ff010-Exit.  exit.
*
****************************************************************
* Straight selection sort by name, table stays small enough    *
*   (3000 max) that the O(n squared) cost is not a concern.    *
****************************************************************
 gg000-Sort-By-Name.
*
     if       Fg-Product-Count < 2
              go to gg000-Exit.
     perform  gg010-Outer-Pass thru gg010-Exit
              varying Fg-Px from 1 by 1
              until Fg-Px not < Fg-Product-Count.
*
 gg000-Exit.  exit.
*
 gg010-Outer-Pass.
*
     move     Fg-Px to WS-Min-Ix.
     perform  gg020-Find-Min thru gg020-Exit
              varying Fg-Sx from Fg-Px by 1
              until Fg-Sx > Fg-Product-Count.
     if       WS-Min-Ix not = Fg-Px
              perform gg030-Swap-Entries thru gg030-Exit.
*
 gg010-Exit.  exit.
*
 gg020-Find-Min.
*
     if       Fg-Pt-Nombre-Clean(Fg-Sx) <
              Fg-Pt-Nombre-Clean(WS-Min-Ix)
              move Fg-Sx to WS-Min-Ix.
*
 gg020-Exit.  exit.
*
 gg030-Swap-Entries.
*
     move     Fg-Product-Entry(Fg-Px)     to WS-Swap-Entry.
     move     Fg-Product-Entry(WS-Min-Ix)
              to Fg-Product-Entry(Fg-Px).
     move     WS-Swap-Entry
              to Fg-Product-Entry(WS-Min-Ix).
*
 gg030-Exit.  exit.
*
 hh000-Write-Kpis.
*
     perform  hh010-Write-One thru hh010-Exit
              varying Fg-Px from 1 by 1
              until Fg-Px > Fg-Product-Count.
*
 hh000-Exit.  exit.
*
 hh010-Write-One.
*
     move     Fg-Pt-Cabys(Fg-Px)          to Kp-Cabys.
     move     Fg-Pt-Nombre-Clean(Fg-Px)   to Kp-Nombre-Clean.
     move     Fg-Pt-Total-Compras(Fg-Px)  to Kp-Total-Compras.
     move     Fg-Pt-Total-Ventas(Fg-Px)   to Kp-Total-Ventas.
     move     Fg-Pt-Stock-Promedio(Fg-Px) to Kp-Stock-Promedio.
     move     Fg-Pt-Stock-Final(Fg-Px)    to Kp-Stock-Final.
     move     Fg-Pt-Costo-Promedio(Fg-Px) to Kp-Costo-Promedio.
     move     Fg-Pt-Cogs(Fg-Px)           to Kp-Cogs.
     move     Fg-Pt-Valor-Invent(Fg-Px)   to Kp-Valor-Invent.
     move     Fg-Pt-Rotacion(Fg-Px)       to Kp-Rotacion.
     move     Fg-Pt-Dio(Fg-Px)            to Kp-Dio.
     move     Fg-Pt-Demanda-Diaria(Fg-Px) to Kp-Demanda-Diaria.
     move     Fg-Pt-Stock-Segurdad(Fg-Px) to Kp-Stock-Seguridad.
     move     Fg-Pt-Rop(Fg-Px)            to Kp-Rop.
     move     Fg-Pt-Cobertura(Fg-Px)      to Kp-Cobertura.
     move     Fg-Pt-Exceso(Fg-Px)         to Kp-Exceso.
     move     Fg-Pt-Faltante(Fg-Px)       to Kp-Faltante.
     move     Fg-Pt-Class-Abc(Fg-Px)      to Kp-Class-Abc.
     move     Fg-Pt-Class-Xyz(Fg-Px)      to Kp-Class-Xyz.
     move     Fg-Fecha-Inicio             to Kp-Fecha-Inicio.
     move     Fg-Fecha-Fin                to Kp-Fecha-Fin.
     write    Kp-Kpi-Record.
     if       Kpi-Status not = "00"
              display Fg040-04
              display "WRITE FILE STATUS = " Kpi-Status
     else
              add 1 to WS-Write-Count.
*
 hh010-Exit.  exit.
*
****************************************************************
* BR-13 - closest configured service level wins, ties keep the *
*   first (lowest) level scanned.                               *
****************************************************************
 zz800-Find-Z-Factor.
*
     move     9.999 to WS-Z-Best-Diff.
     perform  zz810-Z-Scan thru zz810-Exit
              varying Fg-Sx from 1 by 1
              until Fg-Sx > Fg-Z-Entries-Count.
*
 zz800-Exit.  exit.
*
 zz810-Z-Scan.
*
     compute  WS-Z-Diff rounded =
              Fg-Z-Entry-Level(Fg-Sx) - Fg-Service-Level-Used.
     if       WS-Z-Diff < zero
              compute WS-Z-Diff rounded = WS-Z-Diff * -1.
     if       WS-Z-Diff < WS-Z-Best-Diff
              move WS-Z-Diff to WS-Z-Best-Diff
              move Fg-Z-Entry-Factor(Fg-Sx) to WS-Z-Chosen.
*
 zz810-Exit.  exit.
*
****************************************************************
* BR-14 - stored lead-time sqrt table, falls back to the       *
*   7-day entry if the configured lead time was never added.   *
****************************************************************
 zz850-Find-Sqrt-Lead.
*
     move     Fg-Sqrt-Entry-Val(1) to WS-Sqrt-Lead.
     move     "N" to WS-Sqrt-Found-Switch.
     perform  zz860-Sqrt-Scan thru zz860-Exit
              varying Fg-Sx from 1 by 1
              until Fg-Sx > 3 or WS-Sqrt-Found.
*
 zz850-Exit.  exit.
*
 zz860-Sqrt-Scan.
*
     if       Fg-Sqrt-Entry-Days(Fg-Sx) = Fg-Lead-Time-Days
              move Fg-Sqrt-Entry-Val(Fg-Sx) to WS-Sqrt-Lead
              move "Y" to WS-Sqrt-Found-Switch.
*
 zz860-Exit.  exit.
*
****************************************************************
* Own square root, Newton-Raphson - see the 1.1 change note.   *
*   Guess starts at the value itself, safe for anything > 0.   *
****************************************************************
 zz900-Calc-Sqrt.
*
     if       WS-Sqrt-X <= zero
              move zero to WS-Sqrt-Result
              go to zz900-Exit.
     move     WS-Sqrt-X to WS-Sqrt-Guess.
     perform  zz910-Sqrt-Iterate thru zz910-Exit
              varying WS-Sqrt-Iter from 1 by 1
              until WS-Sqrt-Iter > 8.
     move     WS-Sqrt-Guess to WS-Sqrt-Result.
*
 zz900-Exit.  exit.
*
 zz910-Sqrt-Iterate.
*
     compute  WS-Sqrt-Guess rounded =
              (WS-Sqrt-Guess + (WS-Sqrt-X / WS-Sqrt-Guess)) / 2.
*
 zz910-Exit.  exit.
*
