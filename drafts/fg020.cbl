****************************************************************
*                                                              *
*         S A L E S   L I N E   N O R M A L I Z A T I O N      *
*                                                              *
****************************************************************
*
 identification          division.
*===============================
*
     program-id.         fg020.
     author.             J M Solano.
     installation.       Farmacia Aguirre S.A., San Jose.
     date-written.       05/02/1988.
     date-compiled.
     security.           Internal use only - Farmacia Aguirre S.A.
*
*    Remarks.            U3 - reads the raw Ventas (sales detail)
*                        file, validates and normalizes each
*                        line via fg001 including the fraction
*                        (BR-3) and fraction-factor (BR-5) rules,
*                        and writes the Ventas-Norm file consumed
*                        by fg030 (aggregation) and fg040 (KPI).
*
*    Version.            See Prog-Name in ws.
*
*    Called modules.     fg001. (field normalization primitives)
*
*    Files used.
*                        Ventas.        Sales detail, input.
*                        Ventas-Norm.   Normalized sales, output.
*
*    Error messages used.
*                        FG020-01 - bad open on Ventas.
*                        FG020-02 - bad open on Ventas-Norm.
*
* Changes:
* 05/02/88 jms -     Created for the pilot inventory run.
* 19/07/90 jms - 1.1 PRECIO-UNIT now defaults to COSTO when the
*                    till feed leaves it zero (BR default).
* 02/03/99 jms - 1.2 Y2K - Vt-Fecha already carried a 4-digit
*                    year, no change needed, logged for the audit.
* 09/04/97 rha -     Reject on an out-of-range Vt-DV-MM/Vt-DV-DD,
*                    a till with its clock stuck at 01/01/1980.
* 16/05/01 jms - 1.3 Fraction-Count added to the run banner, the
*                    pharmacist wanted to see it without a query.
* 03/11/12 rha - 1.4 Console dump of the whole/decimal quantity
*                    whenever BR-5a actually caps a line.
* 18/11/12 jms - 1.5 Filler added closing out four 01-level
*                    groups, internal audit finding.
* 09/11/25 jms - 1.6 Reject added for a description that is blank
*                    only after BR-2 cleaning strips it, the raw
*                    test let pure-punctuation names through -
*                    audit finding.
*
****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 special-names.
     C01 is Top-Of-Form.
*
 input-output            section.
 file-control.
     copy "selfgvt.cob".
     copy "selfgvn.cob".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdfgvt.cob".
     copy "fdfgvn.cob".
*
 working-storage         section.
*----------------------
*
 77  Prog-Name            pic x(15) value "FG020 (1.6)".
*
 01  WS-Switches.
     03  Vt-Eof-Switch      pic x     value "N".
         88  Vt-At-Eof                value "Y".
     03  filler             pic x(01).
*
 01  WS-Counts.
     03  WS-Read-Count      pic 9(7)  comp value zero.
     03  WS-Write-Count     pic 9(7)  comp value zero.
     03  WS-Reject-Count    pic 9(7)  comp value zero.
     03  WS-Fraction-Count  pic 9(7)  comp value zero.
     03  filler             pic x(01).
*
 01  WS-Line-Flags.
     03  WS-Reply-Save      pic x     value "N".
     03  WS-Factor-Save     pic 9(4)  comp value 1.
     03  filler             pic x(01).
*
 01  WS-Messages.
     03  Fg020-01           pic x(40)
         value "FG020-01 Ventas file will not open".
     03  Fg020-02           pic x(40)
         value "FG020-02 Ventas-Norm file will not open".
     03  filler             pic x(01).
*
 01  WS-Banner.
     03  filler             pic x(20)
                             value "FG020 RUN TOTALS -- ".
     03  WSB-Read           pic zzz,zz9.
     03  filler             pic x(10) value " READ,    ".
     03  WSB-Write          pic zzz,zz9.
     03  filler             pic x(9)  value " WRITTEN,".
     03  WSB-Frac           pic zzz,zz9.
     03  filler             pic x(11) value " FRACTIONS,".
     03  WSB-Reject         pic zzz,zz9.
     03  filler             pic x(10) value " REJECTED.".
     03  filler             pic x(01).
*
*    Split for the 40-column printing terminals still on the
*    warehouse floor, per Purchasing's request.
 01  WS-Banner-Halves redefines WS-Banner.
     03  WS-Banner-Half-1   pic x(44).
     03  WS-Banner-Half-2   pic x(44).
     03  filler             pic x(01).
*
     copy "wsfgcal.cob".
*
 procedure division.
*===================
*
 aa000-Main.
*
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  bb010-Read-Venta      thru bb010-Exit.
     perform  bb020-Process-Venta   thru bb020-Exit
              until Vt-At-Eof.
     perform  aa020-Close-Files     thru aa020-Exit.
     display  WS-Banner-Half-1.
     display  WS-Banner-Half-2.
     stop     run.
*
 aa000-Exit.  exit.
*
 aa010-Open-Files.
*
     open     input  Ventas-File.
     if       Ventas-Status not = "00"
              display Fg020-01
              display "FILE STATUS = " Ventas-Status
              move    "Y" to Vt-Eof-Switch
              stop    run.
     open     output Ventas-Norm-File.
     if       Ventas-Norm-Status not = "00"
              display Fg020-02
              display "FILE STATUS = " Ventas-Norm-Status
              close   Ventas-File
              stop    run.
*
 aa010-Exit.  exit.
*
 aa020-Close-Files.
*
     close    Ventas-File.
     close    Ventas-Norm-File.
     move     WS-Read-Count     to WSB-Read.
     move     WS-Write-Count    to WSB-Write.
     move     WS-Fraction-Count to WSB-Frac.
     move     WS-Reject-Count   to WSB-Reject.
*
 aa020-Exit.  exit.
*
 bb010-Read-Venta.
*
     read     Ventas-File
              at end move "Y" to Vt-Eof-Switch.
     if       not Vt-At-Eof
              add 1 to WS-Read-Count.
*
 bb010-Exit.  exit.
*
****************************************************************
* BR-5a caps, blank/quantity edit, BR-3 fraction detection,    *
*   BR-2 name clean (strips FRAC. prefix), BR-5 fraction       *
*   factor and QTY-NORM = CANTIDAD / FACTOR when fractional.   *
****************************************************************
 bb020-Process-Venta.
*
     if       Vt-Cabys = spaces or low-values
        or    Vt-Descripcion = spaces or low-values
        or    Vt-Cantidad = zero
        or    Vt-DV-MM < 01 or Vt-DV-MM > 12
        or    Vt-DV-DD < 01 or Vt-DV-DD > 31
              add 1 to WS-Reject-Count
              go to bb020-Read-Next.
*
     perform  cc010-Cap-Numerics     thru cc010-Exit.
     perform  cc020-Fraction-Test    thru cc020-Exit.
     perform  cc030-Clean-Name       thru cc030-Exit.
*
*    1.6 - Vt-Descripcion already passed the raw blank test above,
*    but a description made up of nothing but punctuation cleans
*    down to spaces and must still be rejected, not written blank.
     if       Vt-Descripcion = spaces or low-values
              add 1 to WS-Reject-Count
              go to bb020-Read-Next.
*
     perform  cc040-Default-Price    thru cc040-Exit.
     perform  cc050-Fraction-Factor  thru cc050-Exit.
     perform  cc060-Build-Norm-Rec   thru cc060-Exit.
*
     write    VN-Venta-Norm-Rec.
     if       Ventas-Norm-Status not = "00"
              display Fg020-02
              display "WRITE FILE STATUS = " Ventas-Norm-Status
     else
              add 1 to WS-Write-Count.
*
 bb020-Read-Next.
     perform  bb010-Read-Venta thru bb010-Exit.
*
 bb020-Exit.  exit.
*
 cc010-Cap-Numerics.
*
     move     06             to Fg001-Function.
     move     Vt-Cantidad    to Fg001-Numeric-In.
     call     "fg001" using FG001-Linkage.
     if       Fg001-Numeric-Out not = Fg001-Numeric-In
              display "FG020 CAPPED QTY W=" Vt-AV-Cantidad-Whole
                      " D=" Vt-AV-Cantidad-Dec.
     move     Fg001-Numeric-Out to Vt-Cantidad.
*
     move     06             to Fg001-Function.
     move     Vt-Costo       to Fg001-Numeric-In.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Numeric-Out to Vt-Costo.
*
     move     06             to Fg001-Function.
     move     Vt-Precio-Unit to Fg001-Numeric-In.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Numeric-Out to Vt-Precio-Unit.
*
 cc010-Exit.  exit.
*
 cc020-Fraction-Test.
*
     move     03             to Fg001-Function.
     move     Vt-Descripcion to Fg001-Text.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Is-Fraction to WS-Reply-Save.
     if       Fg001-Is-Fraction = "Y"
              add 1 to WS-Fraction-Count.
*
 cc020-Exit.  exit.
*
 cc030-Clean-Name.
*
     move     02             to Fg001-Function.
     move     "Y"            to Fg001-Is-Venta.
     move     Vt-Descripcion to Fg001-Text.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Text to Vt-Descripcion.
*
 cc030-Exit.  exit.
*
 cc040-Default-Price.
*
     if       Vt-Precio-Unit = zero
              move Vt-Costo to Vt-Precio-Unit.
*
 cc040-Exit.  exit.
*
 cc050-Fraction-Factor.
*
     move     1              to WS-Factor-Save.
     if       WS-Reply-Save not = "Y"
              go to cc050-Exit.
     move     05             to Fg001-Function.
     move     Vt-Costo       to Fg001-Costo.
     move     Vt-Utilidad    to Fg001-Utilidad.
     move     Vt-Precio-Unit to Fg001-Precio-Unit.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Factor-Out to WS-Factor-Save.
*
 cc050-Exit.  exit.
*
 cc060-Build-Norm-Rec.
*
     move     Vt-Fecha        to Nm-Fecha.
     move     Vt-Cabys        to Nm-Cabys.
     move     Vt-Descripcion  to Nm-Nombre-Clean.
     move     Vt-Cantidad     to Nm-Cantidad.
     move     Vt-Costo        to Nm-Costo.
     move     Vt-Precio-Unit  to Nm-Precio-Unit.
     if       WS-Reply-Save = "Y"
              move 1 to Nm-Es-Fraccion
     else
              move zero to Nm-Es-Fraccion.
     move     WS-Factor-Save  to Nm-Factor.
     if       Nm-Factor = zero
              move 1 to Nm-Factor.
     divide   Vt-Cantidad by Nm-Factor giving Nm-Qty-Norm rounded.
*
 cc060-Exit.  exit.
*
