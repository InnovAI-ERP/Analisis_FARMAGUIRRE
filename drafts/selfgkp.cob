* SELECT For Kpi Output (U5 Output).
* 07/02/26 jms - Created.
*
     select Kpi-File assign to "KPIOUT"
            organization  is sequential
            access mode   is sequential
            file status   is Kpi-Status.
*
