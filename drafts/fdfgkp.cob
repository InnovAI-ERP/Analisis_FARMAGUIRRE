* FD For Kpi Output (U5 Output).
* 07/02/26 jms - Created.
*
 fd  Kpi-File
     label record is standard
     record contains 165 characters.
 copy "wsfgkp.cob".
*
