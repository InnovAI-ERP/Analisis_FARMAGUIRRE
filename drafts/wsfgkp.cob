*****************************************
*                                       *
*  Record Definition For Product KPI   *
*      Output (Kpi-Rec)                *
*    Uses no key - sequential only,    *
*    one per product, name sequence    *
*****************************************
* File size approx 165 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 07/02/26 jms - Created.
* 14/02/26 jms - Split Exceso/Faltante to single digit flags per
*                BR-15 - were sharing 1 byte, wrong counts.
*
 01  KP-Kpi-Record.
     03  Kp-Cabys                pic x(13).
     03  Kp-Nombre-Clean         pic x(40).
     03  Kp-Total-Compras        pic s9(7)v9(3)  comp-3.
     03  Kp-Total-Ventas         pic s9(7)v9(3)  comp-3.
     03  Kp-Stock-Promedio       pic s9(7)v9(3)  comp-3.
     03  Kp-Stock-Final          pic s9(7)v9(3)  comp-3.
     03  Kp-Costo-Promedio       pic s9(9)v9(2)  comp-3.
     03  Kp-Cogs                 pic s9(11)v9(2) comp-3.
     03  Kp-Valor-Invent         pic s9(11)v9(2) comp-3.
     03  Kp-Rotacion             pic s9(3)v9(2)  comp-3.
     03  Kp-Dio                  pic s9(3)v9(1)  comp-3.
     03  Kp-Demanda-Diaria       pic s9(5)v9(3)  comp-3.
     03  Kp-Stock-Seguridad      pic s9(7)v9(3)  comp-3.
     03  Kp-Rop                  pic s9(7)v9(3)  comp-3.
     03  Kp-Cobertura            pic s9(3)v9(1)  comp-3.
     03  Kp-Exceso               pic 9.
     03  Kp-Faltante             pic 9.
     03  Kp-Class-Abc            pic x.
     03  Kp-Class-Xyz            pic x.
     03  Kp-Fecha-Inicio         pic 9(8)        comp.
     03  Kp-Fecha-Fin            pic 9(8)        comp.
     03  filler                  pic x(10).
*
