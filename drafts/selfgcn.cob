* SELECT For Compras-Norm (U2 Output / U4-U5 Input).
* 05/02/26 jms - Created.
*
     select Compras-Norm-File assign to "COMPRASNORM"
            organization  is sequential
            access mode   is sequential
            file status   is Compras-Norm-Status.
*
