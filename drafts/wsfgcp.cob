*****************************************
*                                       *
*  Record Definition For Compras       *
*      (Purchase Detail) Input         *
*    Uses no key - sequential only     *
*****************************************
* File size 160 bytes (153 + 7 filler).
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 04/02/88 jms - Created.
* 22/07/91 jms - Widened Cp-Proveedor from 24 to 30, RNC lookup.
* 09/04/97 jms - Added Cp-Compra-Date-View, Purchasing kept
*                asking for a CCYY/MM/DD break for a hand edit.
* 03/11/98 jms - Added Cp-Compra-Amt-View so a bad quantity or
*                cost can be dumped whole/decimal on the console.
*
 01  CP-Compra-Record.
     03  Cp-Fecha              pic 9(8).
     03  Cp-No-Consec          pic x(10).
     03  Cp-Proveedor          pic x(30).
     03  Cp-Cabys              pic x(13).
     03  Cp-Codigo             pic x(10).
     03  Cp-Nombre             pic x(40).
     03  Cp-Cantidad           pic s9(7)v9(3).
     03  Cp-Costo              pic s9(9)v9(2).
     03  Cp-Descuento          pic s9(3)v9(2).
     03  Cp-Utilidad           pic s9(3)v9(2).
     03  Cp-Precio-Unit        pic s9(9)v9(2).
     03  filler                pic x(07).
*
 01  CP-Compra-Date-View redefines CP-Compra-Record.
     03  Cp-DV-Fecha.
         05  Cp-DV-CCYY        pic 9(4).
         05  Cp-DV-MM          pic 99.
         05  Cp-DV-DD          pic 99.
     03  filler                pic x(152).
*
 01  CP-Compra-Amt-View redefines CP-Compra-Record.
     03  filler                pic x(111).
     03  Cp-AV-Cantidad-Whole  pic s9(7).
     03  Cp-AV-Cantidad-Dec    pic 9(3).
     03  Cp-AV-Costo-Whole     pic s9(9).
     03  Cp-AV-Costo-Dec       pic 9(2).
     03  filler                pic x(28).
*
