*****************************************
*                                       *
*  Record Definition For Normalized    *
*   Movement (Compras-Norm and         *
*   Ventas-Norm share this shape)      *
*    Uses no key - sequential only     *
*****************************************
* File size 108 bytes.
*
* 05/02/26 jms - Created.
* 12/02/26 jms - Nm-Factor widened 999 to 9999, saw a x496 count.
*
 01  NM-Movto-Record.
     03  Nm-Fecha              pic 9(8)      comp.
     03  Nm-Cabys              pic x(13).
     03  Nm-Nombre-Clean       pic x(40).
     03  Nm-Cantidad           pic s9(7)v9(3) comp-3.
     03  Nm-Costo              pic s9(9)v9(2) comp-3.
     03  Nm-Precio-Unit        pic s9(9)v9(2) comp-3.
     03  Nm-Es-Fraccion        pic 9.
     03  Nm-Factor             pic 9(4)      comp.
     03  Nm-Qty-Norm           pic s9(7)v9(3) comp-3.
     03  filler                pic x(05).
*
