* FD For Compras (Purchase Detail) Input.
* 04/02/26 jms - Created.
*
 fd  Compras-File
     label record is standard
     record contains 160 characters.
 copy "wsfgcp.cob".
*
