****************************************************************
*                                                              *
*         D A I L Y   M O V E M E N T   A G G R E G A T I O N *
*                                                              *
****************************************************************
*
 identification          division.
*===============================
*
     program-id.         fg030.
     author.             J M Solano.
     installation.       Farmacia Aguirre S.A., San Jose.
     date-written.       06/02/1988.
     date-compiled.
     security.           Internal use only - Farmacia Aguirre S.A.
*
*    Remarks.            U4 - match/merges the Compras-Norm and
*                        Ventas-Norm files, both expected in the
*                        job stream already sorted ascending on
*                        (date, cleaned name), and writes one
*                        Mov-Diario line per distinct key for the
*                        fg040 KPI pass. Records outside the run's
*                        period window (Fg-Fecha-Inicio/Fin) are
*                        counted but not written.
*
*    Version.            See Prog-Name in ws.
*
*    Called modules.     None.
*
*    Files used.
*                        Compras-Norm.  Normalized purchases, in.
*                        Ventas-Norm.   Normalized sales, in.
*                        Mov-Diario.    Daily aggregate, output.
*
*    Error messages used.
*                        FG030-01 - bad open on Compras-Norm.
*                        FG030-02 - bad open on Ventas-Norm.
*                        FG030-03 - bad open/write on Mov-Diario.
*
* Changes:
* 06/02/88 jms -     Created for the pilot inventory run.
* 17/06/95 jms - 1.1 Console warning when a merged group's
*                    quantity clears the numeric cap (BR-5a caps
*                    each line, this catches two invoices under
*                    one date/name key).
* 02/03/99 jms - 1.2 Y2K - Md-Fecha and the Norm files already
*                    carry a 4-digit year, no change needed,
*                    logged for the audit.
* 21/09/01 rha - 1.3 Skip-Count added to the run banner, plus the
*                    period start/end now echoed at run start.
*
****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 special-names.
     C01 is Top-Of-Form.
*
 input-output            section.
 file-control.
     copy "selfgcn.cob".
     copy "selfgvn.cob".
     copy "selfgmd.cob".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdfgcn.cob".
     copy "fdfgvn.cob".
     copy "fdfgmd.cob".
*
 working-storage         section.
*----------------------
*
 77  Prog-Name            pic x(15) value "FG030 (1.3)".
*
 01  WS-Switches.
     03  Cn-Eof-Switch      pic x     value "N".
         88  Cn-At-Eof                value "Y".
     03  Vn-Eof-Switch      pic x     value "N".
         88  Vn-At-Eof                value "Y".
     03  filler             pic x(01).
*
 01  WS-Counts.
     03  WS-Cn-Read-Count   pic 9(7)  comp value zero.
     03  WS-Vn-Read-Count   pic 9(7)  comp value zero.
     03  WS-Group-Count     pic 9(7)  comp value zero.
     03  WS-Write-Count     pic 9(7)  comp value zero.
     03  WS-Skip-Count      pic 9(7)  comp value zero.
     03  filler             pic x(01).
*
*    Holding areas for the current record off each Norm file,
*    kept plain Display so the merge compares need no OF
*    qualifiers (Nm-Fecha appears on both Norm records).
*
 01  WS-Cn-Fields.
     03  WS-Cn-Fecha        pic 9(8).
     03  WS-Cn-Cabys        pic x(13).
     03  WS-Cn-Nombre       pic x(40).
     03  WS-Cn-Qty-Norm     pic s9(7)v9(3).
     03  filler             pic x(01).
*
 01  WS-Vn-Fields.
     03  WS-Vn-Fecha        pic 9(8).
     03  WS-Vn-Cabys        pic x(13).
     03  WS-Vn-Nombre       pic x(40).
     03  WS-Vn-Qty-Norm     pic s9(7)v9(3).
     03  filler             pic x(01).
*
 01  WS-Group-Fields.
     03  WS-Grp-Fecha       pic 9(8).
     03  WS-Grp-Nombre      pic x(40).
     03  WS-Grp-Cabys       pic x(13).
     03  filler             pic x(01).
*
 01  WS-Group-Qtys.
     03  WS-Grp-Qty-In      pic s9(9)v9(3).
     03  WS-Grp-Qty-Out     pic s9(9)v9(3).
     03  filler             pic x(01).
*
*    Whole/decimal split, console dump only when a group total
*    clears Fg-Numeric-Cap - two invoices keyed under one date.
*
 01  WS-Group-Qtys-View redefines WS-Group-Qtys.
     03  WS-GQV-In-Whole    pic s9(9).
     03  WS-GQV-In-Dec      pic 9(3).
     03  WS-GQV-Out-Whole   pic s9(9).
     03  WS-GQV-Out-Dec     pic 9(3).
     03  filler             pic x(01).
*
 01  WS-Period-Display.
     03  WS-Pd-Inicio       pic 9(8).
     03  WS-Pd-Fin          pic 9(8).
     03  filler             pic x(01).
*
*    Split of the period window for the start-of-run echo, so
*    the operator can confirm the job control dates without
*    reading the raw Fg-Control-Params.
*
 01  WS-Period-Display-View redefines WS-Period-Display.
     03  WS-PdV-Ini-CCYY    pic 9(4).
     03  WS-PdV-Ini-MM      pic 99.
     03  WS-PdV-Ini-DD      pic 99.
     03  WS-PdV-Fin-CCYY    pic 9(4).
     03  WS-PdV-Fin-MM      pic 99.
     03  WS-PdV-Fin-DD      pic 99.
     03  filler             pic x(01).
*
 01  WS-Messages.
     03  Fg030-01           pic x(40)
         value "FG030-01 Compras-Norm file will not open".
     03  Fg030-02           pic x(40)
         value "FG030-02 Ventas-Norm file will not open".
     03  Fg030-03           pic x(40)
         value "FG030-03 Mov-Diario file error".
     03  filler             pic x(01).
*
 01  WS-Banner.
     03  filler             pic x(20)
                             value "FG030 RUN TOTALS -- ".
     03  WSB-Cn-Read        pic zzz,zz9.
     03  filler             pic x(10) value " CN READ, ".
     03  WSB-Vn-Read        pic zzz,zz9.
     03  filler             pic x(10) value " VN READ, ".
     03  WSB-Groups         pic zzz,zz9.
     03  filler             pic x(11) value " GROUPS,   ".
     03  WSB-Write          pic zzz,zz9.
     03  filler             pic x(10) value " WRITTEN, ".
     03  WSB-Skip           pic zzz,zz9.
     03  filler             pic x(15) value " OUT OF PERIOD.".
*
*    Split for the 40-column printing terminals still on the
*    warehouse floor, per Purchasing's request.
 01  WS-Banner-Halves redefines WS-Banner.
     03  WS-Banner-Half-1   pic x(56).
     03  WS-Banner-Half-2   pic x(54).
     03  filler             pic x(01).
*
     copy "wsfgprm.cob".
*
 procedure division.
*===================
*
 aa000-Main.
*
     perform  aa010-Open-Files        thru aa010-Exit.
     perform  aa015-Show-Period       thru aa015-Exit.
     perform  bb010-Read-Compra-Norm  thru bb010-Exit.
     perform  bb020-Read-Venta-Norm   thru bb020-Exit.
     perform  cc000-Merge-Group       thru cc000-Exit
              until Cn-At-Eof and Vn-At-Eof.
     perform  aa020-Close-Files       thru aa020-Exit.
     display  WS-Banner-Half-1.
     display  WS-Banner-Half-2.
     stop     run.
*
 aa000-Exit.  exit.
*
 aa010-Open-Files.
*
     open     input  Compras-Norm-File.
     if       Compras-Norm-Status not = "00"
              display Fg030-01
              display "FILE STATUS = " Compras-Norm-Status
              move    "Y" to Cn-Eof-Switch
              move    "Y" to Vn-Eof-Switch
              stop    run.
     open     input  Ventas-Norm-File.
     if       Ventas-Norm-Status not = "00"
              display Fg030-02
              display "FILE STATUS = " Ventas-Norm-Status
              close   Compras-Norm-File
              stop    run.
     open     output Mov-Diario-File.
     if       Mov-Diario-Status not = "00"
              display Fg030-03
              display "FILE STATUS = " Mov-Diario-Status
              close   Compras-Norm-File
              close   Ventas-Norm-File
              stop    run.
*
 aa010-Exit.  exit.
*
 aa015-Show-Period.
*
     move     Fg-Fecha-Inicio to WS-Pd-Inicio.
     move     Fg-Fecha-Fin    to WS-Pd-Fin.
     display  "FG030 PERIOD " WS-PdV-Ini-CCYY "/"
              WS-PdV-Ini-MM "/" WS-PdV-Ini-DD " TO "
              WS-PdV-Fin-CCYY "/" WS-PdV-Fin-MM "/"
              WS-PdV-Fin-DD.
*
 aa015-Exit.  exit.
*
 aa020-Close-Files.
*
     close    Compras-Norm-File.
     close    Ventas-Norm-File.
     close    Mov-Diario-File.
     move     WS-Cn-Read-Count to WSB-Cn-Read.
     move     WS-Vn-Read-Count to WSB-Vn-Read.
     move     WS-Group-Count   to WSB-Groups.
     move     WS-Write-Count   to WSB-Write.
     move     WS-Skip-Count    to WSB-Skip.
*
 aa020-Exit.  exit.
*
 bb010-Read-Compra-Norm.
*
     read     Compras-Norm-File
              at end move "Y" to Cn-Eof-Switch.
     if       not Cn-At-Eof
              add  1 to WS-Cn-Read-Count
              move Nm-Fecha of CN-Compra-Norm-Rec
                   to WS-Cn-Fecha
              move Nm-Cabys of CN-Compra-Norm-Rec
                   to WS-Cn-Cabys
              move Nm-Nombre-Clean of CN-Compra-Norm-Rec
                   to WS-Cn-Nombre
              move Nm-Qty-Norm of CN-Compra-Norm-Rec
                   to WS-Cn-Qty-Norm.
*
 bb010-Exit.  exit.
*
 bb020-Read-Venta-Norm.
*
     read     Ventas-Norm-File
              at end move "Y" to Vn-Eof-Switch.
     if       not Vn-At-Eof
              add  1 to WS-Vn-Read-Count
              move Nm-Fecha of VN-Venta-Norm-Rec
                   to WS-Vn-Fecha
              move Nm-Cabys of VN-Venta-Norm-Rec
                   to WS-Vn-Cabys
              move Nm-Nombre-Clean of VN-Venta-Norm-Rec
                   to WS-Vn-Nombre
              move Nm-Qty-Norm of VN-Venta-Norm-Rec
                   to WS-Vn-Qty-Norm.
*
 bb020-Exit.  exit.
*
****************************************************************
* Classic match/merge - the lower of the two live keys sets    *
*   the group; every consecutive record on either file that    *
*   shares that (date, name) folds into one Mov-Diario line.   *
****************************************************************
 cc000-Merge-Group.
*
     if       Cn-At-Eof
              move WS-Vn-Fecha  to WS-Grp-Fecha
              move WS-Vn-Nombre to WS-Grp-Nombre
     else if  Vn-At-Eof
              move WS-Cn-Fecha  to WS-Grp-Fecha
              move WS-Cn-Nombre to WS-Grp-Nombre
     else if  WS-Cn-Fecha < WS-Vn-Fecha
              move WS-Cn-Fecha  to WS-Grp-Fecha
              move WS-Cn-Nombre to WS-Grp-Nombre
     else if  WS-Cn-Fecha > WS-Vn-Fecha
              move WS-Vn-Fecha  to WS-Grp-Fecha
              move WS-Vn-Nombre to WS-Grp-Nombre
     else if  WS-Cn-Nombre < WS-Vn-Nombre
              move WS-Cn-Fecha  to WS-Grp-Fecha
              move WS-Cn-Nombre to WS-Grp-Nombre
     else
              move WS-Vn-Fecha  to WS-Grp-Fecha
              move WS-Vn-Nombre to WS-Grp-Nombre.
*
     move     spaces to WS-Grp-Cabys.
     move     zero   to WS-Grp-Qty-In WS-Grp-Qty-Out.
     add      1 to WS-Group-Count.
*
     perform  dd010-Accum-Compra thru dd010-Exit
              until Cn-At-Eof
                 or WS-Cn-Fecha  not = WS-Grp-Fecha
                 or WS-Cn-Nombre not = WS-Grp-Nombre.
     perform  dd020-Accum-Venta  thru dd020-Exit
              until Vn-At-Eof
                 or WS-Vn-Fecha  not = WS-Grp-Fecha
                 or WS-Vn-Nombre not = WS-Grp-Nombre.
*
     if       WS-Grp-Qty-In  > Fg-Numeric-Cap
        or    WS-Grp-Qty-Out > Fg-Numeric-Cap
              display "FG030 GROUP OVER CAP IN="
                      WS-GQV-In-Whole " OUT="
                      WS-GQV-Out-Whole.
*
     if       WS-Grp-Fecha >= Fg-Fecha-Inicio
        and   WS-Grp-Fecha <= Fg-Fecha-Fin
              perform ee010-Write-Movto thru ee010-Exit
     else
              add 1 to WS-Skip-Count.
*
 cc000-Exit.  exit.
*
 dd010-Accum-Compra.
*
     if       WS-Grp-Cabys = spaces
              move WS-Cn-Cabys to WS-Grp-Cabys.
     add      WS-Cn-Qty-Norm to WS-Grp-Qty-In.
     perform  bb010-Read-Compra-Norm thru bb010-Exit.
*
 dd010-Exit.  exit.
*
 dd020-Accum-Venta.
*
     if       WS-Grp-Cabys = spaces
              move WS-Vn-Cabys to WS-Grp-Cabys.
     add      WS-Vn-Qty-Norm to WS-Grp-Qty-Out.
     perform  bb020-Read-Venta-Norm thru bb020-Exit.
*
 dd020-Exit.  exit.
*
 ee010-Write-Movto.
*
     move     WS-Grp-Fecha   to Md-Fecha.
     move     WS-Grp-Cabys   to Md-Cabys.
     move     WS-Grp-Nombre  to Md-Nombre-Clean.
     move     WS-Grp-Qty-In  to Md-Qty-In.
     move     WS-Grp-Qty-Out to Md-Qty-Out.
     write    Md-Movto-Diario-Record.
     if       Mov-Diario-Status not = "00"
              display Fg030-03
              display "WRITE FILE STATUS = " Mov-Diario-Status
     else
              add 1 to WS-Write-Count.
*
 ee010-Exit.  exit.
*
