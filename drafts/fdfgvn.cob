* FD For Ventas-Norm (U3 Output / U4 Input).
* 05/02/26 jms - Created.
*
 fd  Ventas-Norm-File
     label record is standard
     record contains 108 characters.
 copy "wsfgnm.cob" replacing NM-Movto-Record by VN-Venta-Norm-Rec.
*
