* FD For Ventas (Sales Detail) Input.
* 04/02/26 jms - Created.
*
 fd  Ventas-File
     label record is standard
     record contains 160 characters.
 copy "wsfgvt.cob".
*
