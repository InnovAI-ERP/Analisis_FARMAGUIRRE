* FD For Compras-Norm (U2 Output / U4-U5 Input).
* 05/02/26 jms - Created.
*
 fd  Compras-Norm-File
     label record is standard
     record contains 108 characters.
 copy "wsfgnm.cob"
      replacing NM-Movto-Record by CN-Compra-Norm-Rec.
*
