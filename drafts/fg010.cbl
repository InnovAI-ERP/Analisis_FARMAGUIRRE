****************************************************************
*                                                              *
*      P U R C H A S E   L I N E   N O R M A L I Z A T I O N   *
*                                                              *
****************************************************************
*
 identification          division.
*===============================
*
     program-id.         fg010.
     author.             J M Solano.
     installation.       Farmacia Aguirre S.A., San Jose.
     date-written.       04/02/1988.
     date-compiled.
     security.           Internal use only - Farmacia Aguirre S.A.
*
*    Remarks.            U2 - reads the raw Compras (purchase
*                        detail) file, validates and normalizes
*                        each line via fg001, and writes the
*                        Compras-Norm file consumed by fg030
*                        (aggregation) and fg040 (KPI engine).
*
*    Version.            See Prog-Name in ws.
*
*    Called modules.     fg001. (field normalization primitives)
*
*    Files used.
*                        Compras.       Purchase detail, input.
*                        Compras-Norm.  Normalized purchases, out.
*
*    Error messages used.
*                        FG010-01 - bad open on Compras.
*                        FG010-02 - bad open on Compras-Norm.
*
* Changes:
* 04/02/88 jms -     Created for the pilot inventory run.
* 19/07/90 jms - 1.1 PRECIO-UNIT now defaults to COSTO when the
*                    supplier feed leaves it zero (BR default).
* 02/03/99 jms - 1.2 Y2K - Cp-Fecha already carried a 4-digit
*                    year, no change needed, logged for the audit.
* 11/08/06 rha - 1.3 Reject count now shown on the run banner,
*                    Purchasing kept asking how many lines failed.
* 27/02/95 jms - 1.4 Cabys blank test widened to catch a supplier
*                    feed sending all-spaces, not low-values.
* 09/04/97 jms - 1.5 Reject on an out-of-range Cp-DV-MM/Cp-DV-DD,
*                    a bad supplier date was slipping into fg030.
* 03/11/98 jms - 1.6 Console dump of the whole/decimal quantity
*                    whenever BR-5a actually caps a line.
* 14/09/07 jms - 1.7 Filler added closing out three 01-level
*                    groups, internal audit finding.
* 09/11/25 jms - 1.8 Reject added for a name that is blank only
*                    after BR-2 cleaning strips it, the raw test
*                    let pure-punctuation names through - audit
*                    finding.
*
****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 special-names.
     C01 is Top-Of-Form.
*
 input-output            section.
 file-control.
     copy "selfgcp.cob".
     copy "selfgcn.cob".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdfgcp.cob".
     copy "fdfgcn.cob".
*
 working-storage         section.
*----------------------
*
 77  Prog-Name            pic x(15) value "FG010 (1.8)".
*
 01  WS-Switches.
     03  Cp-Eof-Switch      pic x     value "N".
         88  Cp-At-Eof                value "Y".
     03  filler             pic x(01).
*
 01  WS-Counts.
     03  WS-Read-Count      pic 9(7)  comp value zero.
     03  WS-Write-Count     pic 9(7)  comp value zero.
     03  WS-Reject-Count    pic 9(7)  comp value zero.
     03  filler             pic x(01).
*
 01  WS-Messages.
     03  Fg010-01           pic x(40)
         value "FG010-01 Compras file will not open".
     03  Fg010-02           pic x(40)
         value "FG010-02 Compras-Norm file will not open".
     03  filler             pic x(01).
*
 01  WS-Banner.
     03  filler             pic x(20)
                             value "FG010 RUN TOTALS -- ".
     03  WSB-Read           pic zzz,zz9.
     03  filler             pic x(10) value " READ,    ".
     03  WSB-Write          pic zzz,zz9.
     03  filler             pic x(10) value " WRITTEN, ".
     03  WSB-Reject         pic zzz,zz9.
     03  filler             pic x(10) value " REJECTED.".
     03  filler             pic x(01).
*
*    Split for the 40-column printing terminals still on the
*    warehouse floor, per Purchasing's request.
 01  WS-Banner-Halves redefines WS-Banner.
     03  WS-Banner-Half-1   pic x(37).
     03  WS-Banner-Half-2   pic x(34).
     03  filler             pic x(01).
*
     copy "wsfgcal.cob".
*
 procedure division.
*===================
*
 aa000-Main.
*
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  bb010-Read-Compra     thru bb010-Exit.
     perform  bb020-Process-Compra  thru bb020-Exit
              until Cp-At-Eof.
     perform  aa020-Close-Files     thru aa020-Exit.
     display  WS-Banner-Half-1.
     display  WS-Banner-Half-2.
     stop     run.
*
 aa000-Exit.  exit.
*
 aa010-Open-Files.
*
     open     input  Compras-File.
     if       Compras-Status not = "00"
              display Fg010-01
              display "FILE STATUS = " Compras-Status
              move    "Y" to Cp-Eof-Switch
              stop    run.
     open     output Compras-Norm-File.
     if       Compras-Norm-Status not = "00"
              display Fg010-02
              display "FILE STATUS = " Compras-Norm-Status
              close   Compras-File
              stop    run.
*
 aa010-Exit.  exit.
*
 aa020-Close-Files.
*
     close    Compras-File.
     close    Compras-Norm-File.
     move     WS-Read-Count    to WSB-Read.
     move     WS-Write-Count   to WSB-Write.
     move     WS-Reject-Count  to WSB-Reject.
*
 aa020-Exit.  exit.
*
 bb010-Read-Compra.
*
     read     Compras-File
              at end move "Y" to Cp-Eof-Switch.
     if       not Cp-At-Eof
              add 1 to WS-Read-Count.
*
 bb010-Exit.  exit.
*
****************************************************************
* BR-5a numeric caps, blank/quantity edit, name clean (U1) and *
*   default PRECIO-UNIT to COSTO when zero, then BR-1..BR-3    *
*   fields are set fixed since a purchase line is never a      *
*   fraction sale (ES-FRACCION=0, FACTOR=1, QTY-NORM=CANTIDAD).*
****************************************************************
 bb020-Process-Compra.
*
     if       Cp-Cabys = spaces or low-values
        or    Cp-Nombre = spaces or low-values
        or    Cp-Cantidad = zero
        or    Cp-DV-MM < 01 or Cp-DV-MM > 12
        or    Cp-DV-DD < 01 or Cp-DV-DD > 31
              add 1 to WS-Reject-Count
              go to bb020-Read-Next.
*
     perform  cc010-Cap-Numerics    thru cc010-Exit.
     perform  cc020-Clean-Name      thru cc020-Exit.
*
*    1.8 - Cp-Nombre already passed the raw blank test above, but
*    a name made up of nothing but punctuation cleans down to
*    spaces and must still be rejected, not written through blank.
     if       Cp-Nombre = spaces or low-values
              add 1 to WS-Reject-Count
              go to bb020-Read-Next.
*
     perform  cc030-Default-Price   thru cc030-Exit.
     perform  cc040-Build-Norm-Rec  thru cc040-Exit.
*
     write    CN-Compra-Norm-Rec.
     if       Compras-Norm-Status not = "00"
              display Fg010-02
              display "WRITE FILE STATUS = " Compras-Norm-Status
     else
              add 1 to WS-Write-Count.
*
 bb020-Read-Next.
     perform  bb010-Read-Compra thru bb010-Exit.
*
 bb020-Exit.  exit.
*
 cc010-Cap-Numerics.
*
     move     06             to Fg001-Function.
     move     Cp-Cantidad    to Fg001-Numeric-In.
     call     "fg001" using FG001-Linkage.
     if       Fg001-Numeric-Out not = Fg001-Numeric-In
              display "FG010 CAPPED QTY W=" Cp-AV-Cantidad-Whole
                      " D=" Cp-AV-Cantidad-Dec.
     move     Fg001-Numeric-Out to Cp-Cantidad.
*
     move     06             to Fg001-Function.
     move     Cp-Costo       to Fg001-Numeric-In.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Numeric-Out to Cp-Costo.
*
     move     06             to Fg001-Function.
     move     Cp-Precio-Unit to Fg001-Numeric-In.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Numeric-Out to Cp-Precio-Unit.
*
 cc010-Exit.  exit.
*
 cc020-Clean-Name.
*
     move     02             to Fg001-Function.
     move     "N"            to Fg001-Is-Venta.
     move     Cp-Nombre      to Fg001-Text.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Text to Cp-Nombre.
*
 cc020-Exit.  exit.
*
 cc030-Default-Price.
*
     if       Cp-Precio-Unit = zero
              move Cp-Costo to Cp-Precio-Unit.
*
 cc030-Exit.  exit.
*
 cc040-Build-Norm-Rec.
*
     move     Cp-Fecha       to Nm-Fecha.
     move     Cp-Cabys       to Nm-Cabys.
     move     Cp-Nombre      to Nm-Nombre-Clean.
     move     Cp-Cantidad    to Nm-Cantidad.
     move     Cp-Costo       to Nm-Costo.
     move     Cp-Precio-Unit to Nm-Precio-Unit.
     move     zero           to Nm-Es-Fraccion.
     move     1              to Nm-Factor.
     move     Cp-Cantidad    to Nm-Qty-Norm.
*
 cc040-Exit.  exit.
*
