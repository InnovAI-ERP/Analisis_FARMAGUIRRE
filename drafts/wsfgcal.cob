* Linkage Group Passed On Every CALL To FG001 (U1 Normal-
*   ization Primitives), one shared group, by Fg001-Function.
*
* 05/02/88 jms - Created.
* 21/11/90 jms - Added Fg001-Default for BR-4 safe divide.
* 09/08/97 jms - Added filler to close out the 01-level audit.
*
 01  FG001-Linkage.
     03  Fg001-Function        pic 99.
*        01 = BR-1 text normalize        06 = BR-5a numeric cap
*        02 = BR-2 product-name clean    (Fg001-Text in, out)
*        03 = BR-3 fraction detection
*        04 = BR-4 safe divide
*        05 = BR-5 fraction factor
*        Fg001-Is-Venta = Y for a sales line, else purchase.
     03  Fg001-Is-Venta        pic x.
     03  Fg001-Text            pic x(40).
     03  Fg001-Result-Text     pic x(40).
     03  Fg001-Is-Fraction     pic x.
     03  Fg001-Numerator       pic s9(11)v9(4) comp-3.
     03  Fg001-Denominator     pic s9(11)v9(4) comp-3.
     03  Fg001-Default         pic s9(11)v9(4) comp-3.
     03  Fg001-Costo           pic s9(9)v9(2)  comp-3.
     03  Fg001-Utilidad        pic s9(3)v9(2)  comp-3.
     03  Fg001-Precio-Unit     pic s9(9)v9(2)  comp-3.
     03  Fg001-Factor-Out      pic 9(4)        comp.
     03  Fg001-Numeric-In      pic s9(11)v9(4) comp-3.
     03  Fg001-Numeric-Out     pic s9(11)v9(4) comp-3.
     03  Fg001-Result-Num      pic s9(11)v9(4) comp-3.
     03  filler                pic x(01).
*
