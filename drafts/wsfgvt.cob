*****************************************
*                                       *
*  Record Definition For Ventas        *
*      (Sales Detail) Input            *
*    Uses no key - sequential only     *
*****************************************
* File size 160 bytes (136 + 24 filler).
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 04/02/88 jms - Created.
* 22/07/91 jms - Vt-Descripcion keeps the FRAC. prefix from the
*                till - fg020 strips it, not this copybook.
* 09/04/97 jms - Added Vt-Venta-Date-View, same request from
*                the warehouse as on the Compras side.
* 03/11/98 jms - Added Vt-Venta-Amt-View for the console dump
*                of a mis-keyed quantity or cost.
*
 01  VT-Venta-Record.
     03  Vt-Fecha              pic 9(8).
     03  Vt-No-Factura         pic x(10).
     03  Vt-Cabys              pic x(13).
     03  Vt-Codigo             pic x(10).
     03  Vt-Descripcion        pic x(40).
     03  Vt-Cantidad           pic s9(7)v9(3).
     03  Vt-Descuento          pic s9(3)v9(2).
     03  Vt-Utilidad           pic s9(3)v9(2).
     03  Vt-Costo              pic s9(9)v9(2).
     03  Vt-Precio-Unit        pic s9(9)v9(2).
     03  Vt-Total              pic s9(11)v9(2).
     03  filler                pic x(24).
*
 01  VT-Venta-Date-View redefines VT-Venta-Record.
     03  Vt-DV-Fecha.
         05  Vt-DV-CCYY        pic 9(4).
         05  Vt-DV-MM          pic 99.
         05  Vt-DV-DD          pic 99.
     03  filler                pic x(152).
*
 01  VT-Venta-Amt-View redefines VT-Venta-Record.
     03  filler                pic x(81).
     03  Vt-AV-Cantidad-Whole  pic s9(7).
     03  Vt-AV-Cantidad-Dec    pic 9(3).
     03  Vt-AV-Costo-Whole     pic s9(9).
     03  Vt-AV-Costo-Dec       pic 9(2).
     03  filler                pic x(58).
*
