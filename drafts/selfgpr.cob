* SELECT For Summary/Coverage Print File (U6).
* 09/02/26 jms - Created.
*
     select Print-File assign to "FGREPORT"
            organization is line sequential.
*
