* FD For Mov-Diario (U4 Output / U5 Input).
* 06/02/26 jms - Created.
*
 fd  Mov-Diario-File
     label record is standard
     record contains 71 characters.
 copy "wsfgmd.cob".
*
