* Working Storage For The Fleet-Wide Product Table Used By The
*   Whole FG040 KPI Pass (BR-6 Through BR-17), Plus The
*   Coverage-Band Accumulators Used By FG050 (U6).
*
* THESE TABLE SIZES MAY NEED CHANGING - resize as the catalog
*   grows, was 2000 until 19/08/97.
*
* 09/02/88 jms - Created.
* 19/08/97 jms - Table bumped 1200 to 3000, catalog grew past
*                the limit on the March run, lost last 41 items.
* 14/03/95 jms - Widened Fg-Product-Entry to carry the fg040
*                working accumulators (running stock, demand
*                sum/sumsq, purchase-cost numerator/denominator)
*                so one table serves the whole KPI pass instead
*                of two.
*
 01  FG-Product-Table.
     03  Fg-Product-Count      pic 9(4)        comp value zero.
     03  Fg-Product-Entry          occurs 3000
                                   indexed by Fg-Px Fg-Sx.
         05  Fg-Pt-Cabys           pic x(13).
         05  Fg-Pt-Nombre-Clean    pic x(40).
         05  Fg-Pt-Total-Compras   pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Total-Ventas    pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Running-Stock   pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Stock-Lvl-Sum   pic s9(9)v9(3)  comp-3.
         05  Fg-Pt-Move-Count      pic 9(5)        comp.
         05  Fg-Pt-Qty-Out-Sum     pic s9(9)v9(3)  comp-3.
         05  Fg-Pt-Qty-Out-Sumsq   pic s9(13)v9(3) comp-3.
         05  Fg-Pt-Cost-Num        pic s9(13)v9(3) comp-3.
         05  Fg-Pt-Cost-Den        pic s9(9)v9(3)  comp-3.
         05  Fg-Pt-Costo-Promedio  pic s9(9)v9(2)  comp-3.
         05  Fg-Pt-Stock-Final     pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Stock-Promedio  pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Cogs            pic s9(11)v9(2) comp-3.
         05  Fg-Pt-Valor-Invent    pic s9(11)v9(2) comp-3.
         05  Fg-Pt-Rotacion        pic s9(3)v9(2)  comp-3.
         05  Fg-Pt-Dio             pic s9(3)v9(1)  comp-3.
         05  Fg-Pt-Demanda-Diaria  pic s9(5)v9(3)  comp-3.
         05  Fg-Pt-Std-Demand      pic s9(5)v9(3)  comp-3.
         05  Fg-Pt-Cv-Demand       pic s9(3)v9(4)  comp-3.
         05  Fg-Pt-Stock-Segurdad  pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Rop             pic s9(7)v9(3)  comp-3.
         05  Fg-Pt-Cobertura       pic s9(3)v9(1)  comp-3.
         05  Fg-Pt-Exceso          pic 9.
         05  Fg-Pt-Faltante        pic 9.
         05  Fg-Pt-Sales-Value     pic s9(11)v9(2) comp-3.
         05  Fg-Pt-Class-Abc       pic x  value "C".
         05  Fg-Pt-Class-Xyz       pic x  value "Z".
         05  filler                pic x(01).
*
 01  FG-Band-Table.
     03  Fg-Band-Excess.
         05  Fg-Band-Excess-Count  pic 9(5)  comp value zero.
         05  Fg-Band-Excess-Value    pic s9(11)v9(2) comp-3.
     03  Fg-Band-Normal.
         05  Fg-Band-Normal-Count  pic 9(5)  comp value zero.
         05  Fg-Band-Normal-Value    pic s9(11)v9(2) comp-3.
     03  Fg-Band-Low.
         05  Fg-Band-Low-Count     pic 9(5)  comp value zero.
         05  Fg-Band-Low-Value       pic s9(11)v9(2) comp-3.
     03  Fg-Critical-Count         pic 9(5)  comp value zero.
     03  Fg-Largest-Excess-Name      pic x(40).
     03  Fg-Largest-Excess-Days      pic s9(3)v9(1)  comp-3.
     03  Fg-Largest-Excess-Value     pic s9(11)v9(2) comp-3.
     03  filler                      pic x(01).
*
