*****************************************
*                                       *
*  Record Definition For Daily         *
*   Movement Aggregate (Mov-Diario)    *
*    Uses no key - sequential only,    *
*    in (date, name) sequence          *
*****************************************
* File size 71 bytes.
*
* 06/02/88 jms - Created.
*
 01  MD-Movto-Diario-Record.
     03  Md-Fecha              pic 9(8)      comp.
     03  Md-Cabys              pic x(13).
     03  Md-Nombre-Clean       pic x(40).
     03  Md-Qty-In             pic s9(7)v9(3) comp-3.
     03  Md-Qty-Out            pic s9(7)v9(3) comp-3.
     03  filler                pic x(04).
*
