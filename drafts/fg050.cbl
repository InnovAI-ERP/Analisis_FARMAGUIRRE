****************************************************************
*                                                              *
*      B A T C H   S U M M A R Y   /   C O V E R A G E        *
*                                                              *
****************************************************************
*
 identification          division.
*===============================
*
     program-id.         fg050.
     author.             J M Solano.
     installation.       Farmacia Aguirre S.A., San Jose.
     date-written.       10/02/1988.
     date-compiled.
     security.           Internal use only - Farmacia Aguirre S.A.
*
*    Remarks.            U6 - re-reads the completed Kpi-File and
*                        prints the batch summary (R6) and the
*                        coverage-band report (control break on
*                        band) for the buyer's Monday review.
*
*    Version.            See Prog-Name in ws.
*
*    Called modules.     fg001. (BR-4 safe divide)
*
*    Files used.
*                        Kpi-File.      Product KPIs, input.
*                        Print-File.    Summary/coverage, output.
*
*    Error messages used.
*                        FG050-01 - bad open on Kpi-File.
*                        FG050-02 - bad open on Print-File.
*
* Changes:
* 10/02/88 jms -     Created for the pilot inventory run.
* 14/06/93 jms - 1.1 Average rotation/DIO now exclude the products
*                    that BR-10/BR-11 leave at zero or capped at
*                    999.0, buyer was complaining the averages
*                    were dragged down by dead stock.
* 02/03/99 jms - 1.2 Y2K - Kp-Fecha-Inicio/Fin already carry a
*                    4-digit year, no change needed, logged for
*                    the audit.
* 21/03/95 rha -     Critical-coverage line added below the band
*                    table, warehouse wanted the under-7-day
*                    count without paging through the KPI file.
* 30/09/07 jms - 1.3 Largest-excess line added - buyer kept asking
*                    which single item was tying up the most cash.
* 09/11/25 jms - 1.4 XYZ and LARGEST EXCESS labels trimmed to fit
*                    their PICs, band-detail percent sign moved
*                    off the WS-Rb-Pct field it was overprinting -
*                    audit finding. Fg-Rep-Head banner now reads
*                    1.4 to match Prog-Name, missed the first pass
*                    through.
*
****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 special-names.
     C01 is Top-Of-Form.
*
 input-output            section.
 file-control.
     copy "selfgkp.cob".
     copy "selfgpr.cob".
*
 data                    division.
*===============================
*
 file section.
*
     copy "fdfgkp.cob".
*
 fd  Print-File
     label record is omitted
     report is Fg-Summary-Coverage-Report.
*
 report section.
*----------------
*
 RD  Fg-Summary-Coverage-Report
     control      Final
     Page Limit   60
     Heading      1
     First Detail 12
     Last  Detail 55.
*
 01  Fg-Rep-Head  Type Page Heading.
     03  line  1.
         05  col   1     pic x(21)
             value "FARMACIA AGUIRRE S.A.".
         05  col  60     pic x(11) value "FG050 (1.4)".
     03  line  2.
         05  col   1     pic x(39)
             value "BATCH SUMMARY AND COVERAGE REPORT-U6".
     03  line  4.
         05  col   1     pic x(15)
             value "PERIOD FROM -- ".
         05  col  16     pic 9(4)/99/99
             source WS-Pd-Inicio.
         05  col  26     pic x(5)  value " TO -".
         05  col  31     pic 9(4)/99/99
             source WS-Pd-Fin.
     03  line  6.
         05  col   1     pic x(21)
             value "TOTAL PRODUCTS ..... ".
         05  col  22     pic zzz,zz9
             source WS-Total-Products.
     03  line  7.
         05  col   1     pic x(21)
             value "EXCESO (OVERSTOCK) . ".
         05  col  22     pic zzz,zz9
             source WS-Exceso-Count.
         05  col  30     pic x(3)  value "-- ".
         05  col  33     pic zz9.9
             source WS-Exceso-Pct.
         05  col  38     pic x(1)  value "%".
     03  line  8.
         05  col   1     pic x(21)
             value "FALTANTE (SHORTAGE)  ".
         05  col  22     pic zzz,zz9
             source WS-Faltante-Count.
         05  col  30     pic x(3)  value "-- ".
         05  col  33     pic zz9.9
             source WS-Faltante-Pct.
         05  col  38     pic x(1)  value "%".
     03  line  9.
         05  col   1     pic x(21)
             value "AVG ROTACION ....... ".
         05  col  22     pic zz9.99
             source WS-Rotacion-Avg.
         05  col  30     pic x(21)
             value "AVG DIO ............ ".
         05  col  52     pic zz9.9
             source WS-Dio-Avg.
     03  line 10.
         05  col   1     pic x(21)
             value "ABC  A/B/C ......... ".
         05  col  22     pic zz9
             source WS-Class-A-Count.
         05  col  26     pic x(1)  value "/".
         05  col  27     pic zz9
             source WS-Class-B-Count.
         05  col  31     pic x(1)  value "/".
         05  col  32     pic zz9
             source WS-Class-C-Count.
         05  col  36     pic x(15)
             value "XYZ X/Y/Z .... ".
         05  col  52     pic zz9
             source WS-Class-X-Count.
         05  col  56     pic x(1)  value "/".
         05  col  57     pic zz9
             source WS-Class-Y-Count.
         05  col  61     pic x(1)  value "/".
         05  col  62     pic zz9
             source WS-Class-Z-Count.
     03  line 11.
         05  col   1     pic x(24)
             value "TOTAL INVENTORY VALUE - ".
         05  col  25     pic zzz,zzz,zz9.99
             source WS-Total-Value.
         05  filler      col  46 pic x(01) value space.
*
 01  Fg-Rep-Band-Head  Type Page Heading.
     03  line 12.
         05  col   1     pic x(12) value "BAND".
         05  col  16     pic x(9)  value "PRODUCTS".
         05  col  28     pic x(7)  value "PERCENT".
         05  col  40     pic x(15)
             value "INVENTORY VALUE".
         05  filler      col  56 pic x(01) value space.
*
 01  Fg-Rep-Band-Detail  type is detail.
     03  line + 2.
         05  col   1     pic x(12) source WS-Rb-Name.
         05  col  17     pic zzz,zz9
             source WS-Rb-Count.
         05  col  29     pic zz9.9
             source WS-Rb-Pct.
         05  col  34     pic x(1)  value "%".
         05  col  38     pic zzz,zzz,zz9.99
             source WS-Rb-Value.
         05  filler      col  56 pic x(01) value space.
*
 01  type control Footing Final line plus 2.
     03  col   1        pic x(28)
         value "CRITICAL (UNDER 7 DAYS) -- ".
     03  col  29        pic zzz,zz9
         source Fg-Critical-Count.
     03  filler         col  40 pic x(01) value space.
*
 01  Fg-Rep-Largest-Ftg  type control Footing Final
                              line plus 1.
     03  col   1        pic x(17)
         value "LARGEST EXCESS - ".
     03  col  18        pic x(40)
         source Fg-Largest-Excess-Name.
     03  col  59        pic zz9.9
         source Fg-Largest-Excess-Days.
     03  col  64        pic x(5)  value " DAYS".
     03  col  70        pic zz,zzz,zz9.99
         source Fg-Largest-Excess-Value.
     03  filler         col  90 pic x(01) value space.
*
 working-storage         section.
*----------------------
*
 77  Prog-Name            pic x(15) value "FG050 (1.4)".
*
 01  WS-Switches.
     03  Kp-Eof-Switch      pic x     value "N".
         88  Kp-At-Eof                value "Y".
     03  WS-First-Rec-Switch pic x    value "N".
         88  WS-First-Rec             value "Y".
     03  filler             pic x(01).
*
 01  WS-Counts.
     03  WS-Read-Count      pic 9(7)  comp value zero.
     03  WS-Total-Products  pic 9(7)  comp value zero.
     03  WS-Exceso-Count    pic 9(7)  comp value zero.
     03  WS-Faltante-Count  pic 9(7)  comp value zero.
     03  WS-Class-A-Count   pic 9(7)  comp value zero.
     03  WS-Class-B-Count   pic 9(7)  comp value zero.
     03  WS-Class-C-Count   pic 9(7)  comp value zero.
     03  WS-Class-X-Count   pic 9(7)  comp value zero.
     03  WS-Class-Y-Count   pic 9(7)  comp value zero.
     03  WS-Class-Z-Count   pic 9(7)  comp value zero.
     03  WS-Rotacion-N      pic 9(7)  comp value zero.
     03  WS-Dio-N           pic 9(7)  comp value zero.
     03  filler             pic x(01).
*
*    Rolling sums for R6 averages - rotation excludes rotacion
*    LE zero, DIO excludes dio LE zero or GE 999.0 (BR U6 rules).
*
 01  WS-Accums.
     03  WS-Rotacion-Sum    pic s9(9)v99   comp-3 value zero.
     03  WS-Rotacion-Avg    pic 9(3)v99          value zero.
     03  WS-Dio-Sum         pic s9(9)v9    comp-3 value zero.
     03  WS-Dio-Avg         pic 9(3)v9           value zero.
     03  WS-Total-Value     pic s9(11)v99  comp-3 value zero.
     03  filler             pic x(01).
*
 01  WS-Pct-Fields.
     03  WS-Exceso-Pct      pic 9(3)v9            value zero.
     03  WS-Faltante-Pct    pic 9(3)v9            value zero.
     03  filler             pic x(01).
*
*    Period start/end echoed off the first Kpi record read - the
*    same value is stamped on every record by fg040, no need to
*    re-open the parameter copybook for a job that only prints.
*
 01  WS-Period-Fields.
     03  WS-Pd-Inicio       pic 9(8)              value zero.
     03  WS-Pd-Fin          pic 9(8)              value zero.
     03  filler             pic x(01).
*
*    The three coverage-band accumulators are carried in a single
*    common WS-Rb group so cc040-Print-Band can drive the report
*    detail line once per band without an OCCURS table.
*
 01  WS-Rb-Fields.
     03  WS-Rb-Name         pic x(12).
     03  WS-Rb-Count        pic 9(7)  comp value zero.
     03  WS-Rb-Pct          pic 9(3)v9            value zero.
     03  WS-Rb-Value        pic s9(11)v99  comp-3 value zero.
     03  filler             pic x(01).
*
 01  WS-Messages.
     03  Fg050-01           pic x(40)
         value "FG050-01 Kpi-File file will not open".
     03  Fg050-02           pic x(40)
         value "FG050-02 Print-File file will not open".
     03  filler             pic x(01).
*
 01  WS-Banner.
     03  filler             pic x(20)
                             value "FG050 RUN TOTALS -- ".
     03  WSB-Read           pic zzz,zz9.
     03  filler             pic x(15) value " KPI RECS READ,".
     03  WSB-Bands          pic 9.
     03  filler             pic x(20)
                             value " BAND LINES PRINTED.".
     03  filler             pic x(01).
*
*    Split for the 40-column printing terminals still on the
*    warehouse floor, per Purchasing's request.
 01  WS-Banner-Halves redefines WS-Banner.
     03  WS-Banner-Half-1   pic x(32).
     03  WS-Banner-Half-2   pic x(31).
     03  filler             pic x(01).
*
     copy "wsfgcal.cob".
     copy "wsfgprm.cob".
*
 procedure division.
*===================
*
 aa000-Main.
*
     perform  aa010-Open-Files      thru aa010-Exit.
     perform  bb010-Read-Kpi        thru bb010-Exit.
     perform  bb020-Process-Kpi     thru bb020-Exit
              until Kp-At-Eof.
     perform  cc000-Compute-Summary thru cc000-Exit.
     perform  dd000-Print-Report    thru dd000-Exit.
     perform  aa020-Close-Files     thru aa020-Exit.
     display  WS-Banner-Half-1.
     display  WS-Banner-Half-2.
     stop     run.
*
 aa000-Exit.  exit.
*
 aa010-Open-Files.
*
     open     input  Kpi-File.
     if       Kpi-Status not = "00"
              display Fg050-01
              display "FILE STATUS = " Kpi-Status
              move    "Y" to Kp-Eof-Switch
              stop    run.
     open     output Print-File.
     if       Kpi-Status not = "00"
              display Fg050-02
              close   Kpi-File
              stop    run.
*
 aa010-Exit.  exit.
*
 aa020-Close-Files.
*
     close    Kpi-File.
     close    Print-File.
     move     WS-Read-Count to WSB-Read.
     move     3             to WSB-Bands.
*
 aa020-Exit.  exit.
*
 bb010-Read-Kpi.
*
     read     Kpi-File
              at end move "Y" to Kp-Eof-Switch.
     if       not Kp-At-Eof
              add 1 to WS-Read-Count.
*
 bb010-Exit.  exit.
*
****************************************************************
* One pass builds every R6 total and, at the same time, sorts  *
*   each record into its coverage band (BR in BATCH FLOW U6)   *
*   and tracks the single highest-coverage EXCESS product.     *
****************************************************************
 bb020-Process-Kpi.
*
     if       WS-First-Rec-Switch not = "Y"
              move Kp-Fecha-Inicio to WS-Pd-Inicio
              move Kp-Fecha-Fin    to WS-Pd-Fin
              move "Y"             to WS-First-Rec-Switch.
*
     add      1 to WS-Total-Products.
     add      Kp-Valor-Invent to WS-Total-Value.
*
     if       Kp-Exceso = 1
              add 1 to WS-Exceso-Count.
     if       Kp-Faltante = 1
              add 1 to WS-Faltante-Count.
*
     evaluate Kp-Class-Abc
         when "A"  add 1 to WS-Class-A-Count
         when "B"  add 1 to WS-Class-B-Count
         when other add 1 to WS-Class-C-Count
     end-evaluate.
     evaluate Kp-Class-Xyz
         when "X"  add 1 to WS-Class-X-Count
         when "Y"  add 1 to WS-Class-Y-Count
         when other add 1 to WS-Class-Z-Count
     end-evaluate.
*
     if       Kp-Rotacion > zero
              add 1 to WS-Rotacion-N
              add Kp-Rotacion to WS-Rotacion-Sum.
     if       Kp-Dio > zero and Kp-Dio < 999.0
              add 1 to WS-Dio-N
              add Kp-Dio to WS-Dio-Sum.
*
     perform  cc010-Classify-Band  thru cc010-Exit.
*
     if       Kp-Cobertura < Fg-Critical-Days
              add 1 to Fg-Critical-Count.
*
     perform  bb010-Read-Kpi thru bb010-Exit.
*
 bb020-Exit.  exit.
*
 cc010-Classify-Band.
*
     if       Kp-Cobertura > Fg-Band-Excess-Days
              add 1 to Fg-Band-Excess-Count
              add Kp-Valor-Invent to Fg-Band-Excess-Value
              perform cc020-Track-Largest thru cc020-Exit
     else
     if       Kp-Cobertura >= Fg-Band-Normal-Days
              add 1 to Fg-Band-Normal-Count
              add Kp-Valor-Invent to Fg-Band-Normal-Value
     else
              add 1 to Fg-Band-Low-Count
              add Kp-Valor-Invent to Fg-Band-Low-Value.
*
 cc010-Exit.  exit.
*
 cc020-Track-Largest.
*
     if       Kp-Cobertura > Fg-Largest-Excess-Days
              move Kp-Nombre-Clean  to Fg-Largest-Excess-Name
              move Kp-Cobertura     to Fg-Largest-Excess-Days
              move Kp-Valor-Invent  to Fg-Largest-Excess-Value.
*
 cc020-Exit.  exit.
*
****************************************************************
* Averages and percentages, all via the shared fg001 safe      *
*   divide (BR-4) so a zero-count band prints zero, not abend. *
****************************************************************
 cc000-Compute-Summary.
*
     move     04                to Fg001-Function.
     move     WS-Exceso-Count   to Fg001-Numerator.
     move     WS-Total-Products to Fg001-Denominator.
     move     zero              to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     compute  WS-Exceso-Pct rounded = Fg001-Result-Num * 100.
*
     move     04                to Fg001-Function.
     move     WS-Faltante-Count to Fg001-Numerator.
     move     WS-Total-Products to Fg001-Denominator.
     move     zero              to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     compute  WS-Faltante-Pct rounded = Fg001-Result-Num * 100.
*
     move     04              to Fg001-Function.
     move     WS-Rotacion-Sum to Fg001-Numerator.
     move     WS-Rotacion-N   to Fg001-Denominator.
     move     zero            to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to WS-Rotacion-Avg.
*
     move     04              to Fg001-Function.
     move     WS-Dio-Sum      to Fg001-Numerator.
     move     WS-Dio-N        to Fg001-Denominator.
     move     zero            to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     move     Fg001-Result-Num to WS-Dio-Avg.
*
 cc000-Exit.  exit.
*
 dd000-Print-Report.
*
     initiate Fg-Summary-Coverage-Report.
*
     move     "EXCESS"          to WS-Rb-Name.
     move     Fg-Band-Excess-Count to WS-Rb-Count.
     move     Fg-Band-Excess-Value to WS-Rb-Value.
     perform  dd010-Band-Pct    thru dd010-Exit.
     generate Fg-Rep-Band-Detail.
*
     move     "NORMAL"          to WS-Rb-Name.
     move     Fg-Band-Normal-Count to WS-Rb-Count.
     move     Fg-Band-Normal-Value to WS-Rb-Value.
     perform  dd010-Band-Pct    thru dd010-Exit.
     generate Fg-Rep-Band-Detail.
*
     move     "LOW"             to WS-Rb-Name.
     move     Fg-Band-Low-Count to WS-Rb-Count.
     move     Fg-Band-Low-Value to WS-Rb-Value.
     perform  dd010-Band-Pct    thru dd010-Exit.
     generate Fg-Rep-Band-Detail.
*
     terminate
              Fg-Summary-Coverage-Report.
*
 dd000-Exit.  exit.
*
 dd010-Band-Pct.
*
     move     04                to Fg001-Function.
     move     WS-Rb-Count       to Fg001-Numerator.
     move     WS-Total-Products to Fg001-Denominator.
     move     zero              to Fg001-Default.
     call     "fg001" using FG001-Linkage.
     compute  WS-Rb-Pct rounded = Fg001-Result-Num * 100.
*
 dd010-Exit.  exit.
*
