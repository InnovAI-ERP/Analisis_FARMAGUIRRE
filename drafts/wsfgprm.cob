*****************************************
*                                       *
*  Working Storage For Batch Control   *
*   Parameters - Period, Service Level *
*   Table And Reorder Constants        *
*                                       *
*  Compiled in - not a keyed file, this *
*   run's data comes from job control  *
*****************************************
*
* THESE CONSTANTS MAY NEED CHANGING PER RUN
*
* 08/02/88 jms - Created.
* 11/05/93 jms - Added Fg-Sqrt-Table, avoid calling FUNCTION SQRT
*                shop standard - only 3 lead times used in prod.
* 09/08/97 jms - Added filler to close out the 01-level audit.
* 09/11/25 jms - Fg-Fecha-Inicio/Fin were left at zero, this run's
*                window recompiled in for the January 2025 batch -
*                audit finding, see fg040 1.5 for Fg-Period-Days.
*
 01  FG-Control-Params.
     03  Fg-Fecha-Inicio        pic 9(8)       comp
                                 value 20250101.
     03  Fg-Fecha-Fin           pic 9(8)       comp
                                 value 20250131.
     03  Fg-Period-Days         pic 9(5)       comp.
*
*  BR-13 service level to Z factor table - closest entry wins.
*
     03  Fg-Service-Level-Used  pic 9v999      comp-3
                                 value 0.950.
     03  Fg-Z-Table.
         05  filler.
             07  Fg-Z-Level     pic 9v999      comp-3 value 0.900.
             07  Fg-Z-Factor    pic 9v999      comp-3 value 1.282.
         05  filler.
             07  Fg-Z-Level     pic 9v999      comp-3 value 0.950.
             07  Fg-Z-Factor    pic 9v999      comp-3 value 1.645.
         05  filler.
             07  Fg-Z-Level     pic 9v999      comp-3 value 0.990.
             07  Fg-Z-Factor    pic 9v999      comp-3 value 2.326.
         05  filler.
             07  Fg-Z-Level     pic 9v999      comp-3 value 0.995.
             07  Fg-Z-Factor    pic 9v999      comp-3 value 2.576.
     03  Fg-Z-Table-R redefines Fg-Z-Table.
         05  Fg-Z-Entry              occurs 4.
             07  Fg-Z-Entry-Level    pic 9v999 comp-3.
             07  Fg-Z-Entry-Factor   pic 9v999 comp-3.
     03  Fg-Z-Entries-Count     pic 9          value 4.
     03  Fg-Z-Chosen            pic 9v999      comp-3.
*
*  BR-14 lead time and its stored square root (sqrt(7) = 2.6458,
*  documented rather than computed - only 7, 14 and 30 day lead
*  times are ever configured in this shop).
*
     03  Fg-Lead-Time-Days      pic 9(3)       comp value 7.
     03  Fg-Sqrt-Table.
         05  filler.
             07  Fg-Sqrt-Days   pic 9(3)       comp value 7.
             07  Fg-Sqrt-Value  pic 9v9999   comp-3 value 2.6458.
         05  filler.
             07  Fg-Sqrt-Days   pic 9(3)       comp value 14.
             07  Fg-Sqrt-Value  pic 9v9999   comp-3 value 3.7417.
         05  filler.
             07  Fg-Sqrt-Days   pic 9(3)       comp value 30.
             07  Fg-Sqrt-Value  pic 9v9999   comp-3 value 5.4772.
     03  Fg-Sqrt-Table-R redefines Fg-Sqrt-Table.
         05  Fg-Sqrt-Entry           occurs 3.
             07  Fg-Sqrt-Entry-Days  pic 9(3)   comp.
             07  Fg-Sqrt-Entry-Val   pic 9v9999 comp-3.
     03  Fg-Sqrt-Lead-Time      pic 9v9999      comp-3.
*
*  BR-15 excess/shortage day thresholds.
*
     03  Fg-Excess-Days         pic 9(3)       comp value 45.
     03  Fg-Shortage-Days       pic 9(3)       comp value 7.
*
*  BR-16 ABC cumulative-percent breakpoints.
*
     03  Fg-Abc-Break-A         pic 9v99       comp-3 value 0.80.
     03  Fg-Abc-Break-B         pic 9v99       comp-3 value 0.95.
*
*  BR-17 XYZ coefficient-of-variation breakpoints.
*
     03  Fg-Xyz-Break-X         pic 9v9        comp-3 value 0.5.
     03  Fg-Xyz-Break-Y         pic 9v9        comp-3 value 1.0.
*
*  BR-5a numeric cap.
*
     03  Fg-Numeric-Cap         pic 9(7)       comp value 1000000.
*
*  U6 coverage-band day breaks.
*
     03  Fg-Band-Excess-Days    pic 9(3)       comp value 90.
     03  Fg-Band-Normal-Days    pic 9(3)       comp value 30.
     03  Fg-Critical-Days       pic 9(3)       comp value 7.
     03  filler                 pic x(01).
*
