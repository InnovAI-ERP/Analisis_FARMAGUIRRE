****************************************************************
*                                                              *
*   F I E L D   N O R M A L I Z A T I O N   P R I M I T I V E S *
*                                                              *
****************************************************************
*
 identification          division.
*===============================
*
     program-id.         fg001.
     author.             J M Solano.
     installation.       Farmacia Aguirre S.A., San Jose.
     date-written.       04/02/1988.
     date-compiled.
     security.           Internal use only - Farmacia Aguirre S.A.
*
*    Remarks.            Field normalization primitives shared by
*                        the purchase (fg010) and sales (fg020)
*                        line-normalization batches.  Implements
*                        BR-1 through BR-5a of the inventory batch
*                        - text normalize, product-name clean,
*                        fraction detection, safe divide, fraction
*                        factor and the numeric cap.  Called once
*                        per line, function selected by
*                        Fg001-Function in the linkage record.
*
*    Version.            See Prog-Name in ws.
*
*    Called modules.     None.
*
*    Files used.         None - pure subroutine, no file I-O.
*
*    Error messages used.
*                        None - caller validates before calling.
*
* Changes:
* 04/02/88 jms -     Created for the pilot inventory run.
* 11/06/91 jms - 1.1 Added BR-5 alternate price-ratio method for
*                    when cost/profit inputs are not supplied.
* 23/03/99 jms - 1.2 Y2K - Fg001-Function table unaffected, dates
*                    are handled by the callers, not here.
* 19/09/03 rha - 1.3 BR-2 now strips trailing !#@*+- runs, till
*                    firmware started appending a promo marker.
* 30/04/12 rha - 1.4 BR-5a cap widened, one supplier invoice had
*                    a mis-keyed 8-digit quantity slip past it.
* 14/10/25 jms - 1.5 BR-1 collapse-whitespace rewritten, prior
*                    version left a stray space after a tab byte.
* 02/11/25 jms - 1.6 Filler added to WS-Work-Area and WS-Br5-
*                    Fields, internal 01-level audit finding.
* 09/11/25 jms - 1.7 Dropped the col 73-80 CR-nnnn markers on the
*                    cap/pack lines, this shop does not tag change
*                    areas that way anywhere else - audit finding.
*

****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 special-names.
     C01 is Top-Of-Form.
*
 input-output            section.
 file-control.
*
 data                    division.
*===============================
*
 working-storage         section.
*----------------------
*
 77  Prog-Name            pic x(15) value "FG001 (1.7)".
*
 01  WS-Work-Area.
     03  WS-Ix              pic 9(4)  comp.
     03  WS-Ox              pic 9(4)  comp.
     03  WS-Last-Non-Space  pic 9(4)  comp.
     03  WS-Prev-Was-Space  pic x     value "N".
     03  WS-Source          pic x(40).
     03  WS-Source-Tab redefines WS-Source
                            occurs 40 pic x.
     03  WS-Target          pic x(40).
     03  WS-Target-Tab redefines WS-Target
                            occurs 40 pic x.
     03  WS-Char            pic x.
     03  WS-Trail-Ix        pic 9(4)  comp.
     03  filler             pic x(01).
*
 01  WS-Br5-Fields.
     03  Wb5-Numerator      pic s9(11)v9(4) comp-3.
     03  Wb5-Factor-Real    pic s9(7)v9(4)  comp-3.
     03  Wb5-Factor-Int     pic s9(7)       comp-3.
     03  filler             pic x(01).
*
 01  WS-Valid-Chars         pic x(70)
     value "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 ./()".
 01  WS-Valid-Chars-Tab redefines WS-Valid-Chars
                            occurs 70 indexed by WS-Vx pic x.
*
 linkage                 section.
*
 copy "wsfgcal.cob".
*
 procedure division      using FG001-Linkage.
*===================================
*
 aa000-Main.
*
     evaluate Fg001-Function
         when 01  perform bb100-Text-Normalize thru bb100-Exit
         when 02  perform bb200-Name-Clean      thru bb200-Exit
         when 03  perform bb300-Fraction-Test    thru bb300-Exit
         when 04  perform bb400-Safe-Divide      thru bb400-Exit
         when 05  perform bb500-Fraction-Factor  thru bb500-Exit
         when 06  perform bb600-Numeric-Cap      thru bb600-Exit
         when other continue
     end-evaluate.
     goback.
*
 aa000-Exit.  exit.
*
****************************************************************
* BR-1 Text normalize - trim, uppercase, collapse blank runs.  *
****************************************************************
 bb100-Text-Normalize.
     move     Fg001-Text     to WS-Source.
     perform  cc100-Upper-Case      thru cc100-Exit.
     perform  cc200-Collapse-Blanks thru cc200-Exit.
     move     WS-Target      to Fg001-Result-Text.
*
 bb100-Exit.  exit.
*
****************************************************************
* BR-2 Product-name clean - BR-1, strip FRAC. prefix (sales),  *
*   strip trailing */+/-/#/@/!, blank out other punctuation.   *
****************************************************************
 bb200-Name-Clean.
     move     Fg001-Text     to WS-Source.
     perform  cc100-Upper-Case      thru cc100-Exit.
     move     WS-Target      to WS-Source.
     if       Fg001-Is-Venta = "Y"
              perform  cc300-Strip-Frac-Prefix thru cc300-Exit.
     perform  cc400-Blank-Punctuation thru cc400-Exit.
     perform  cc200-Collapse-Blanks   thru cc200-Exit.
     perform  cc500-Strip-Trail-Marks thru cc500-Exit.
     perform  cc200-Collapse-Blanks   thru cc200-Exit.
     move     WS-Target      to Fg001-Result-Text.
*
 bb200-Exit.  exit.
*
****************************************************************
* BR-3 Fraction detection - trimmed/upper description begins   *
*   with "FRAC. " (period, space).                             *
****************************************************************
 bb300-Fraction-Test.
     move     Fg001-Text     to WS-Source.
     perform  cc100-Upper-Case      thru cc100-Exit.
     move     WS-Target      to WS-Source.
     perform  cc600-Left-Trim       thru cc600-Exit.
     move     "N"            to Fg001-Is-Fraction.
     if       WS-Target (1:6) = "FRAC. "
              move "Y"       to Fg001-Is-Fraction.
*
 bb300-Exit.  exit.
*
****************************************************************
* BR-4 Safe divide - a / b, default when b = 0.                *
****************************************************************
 bb400-Safe-Divide.
     if       Fg001-Denominator = zero
              move Fg001-Default to Fg001-Result-Num
     else
              divide Fg001-Numerator by Fg001-Denominator
                     giving Fg001-Result-Num rounded.
*
 bb400-Exit.  exit.
*
****************************************************************
* BR-5 Fraction factor - factor = (costo*(1+utilidad/100)) /   *
*   precio-unit, rounded half-up, floored at 1.                *
****************************************************************
 bb500-Fraction-Factor.
     move     1              to Fg001-Factor-Out.
     if       Fg001-Precio-Unit not > zero
              go to bb500-Exit.
     compute  Wb5-Numerator rounded =
              Fg001-Costo * (1 + (Fg001-Utilidad / 100)).
     divide   Wb5-Numerator by Fg001-Precio-Unit
              giving Wb5-Factor-Real rounded.
     move     Wb5-Factor-Real to Wb5-Factor-Int.
     if       Wb5-Factor-Int < 1
              move 1         to Fg001-Factor-Out
     else
              move Wb5-Factor-Int to Fg001-Factor-Out.
*
 bb500-Exit.  exit.
*
****************************************************************
* BR-5a Numeric cap - |v| > 1,000,000 capped to 1,000,000.     *
****************************************************************
 bb600-Numeric-Cap.
     move     Fg001-Numeric-In to Fg001-Numeric-Out.
     if       Fg001-Numeric-Out > 1000000
              move 1000000   to Fg001-Numeric-Out.
     if       Fg001-Numeric-Out < -1000000
              move -1000000  to Fg001-Numeric-Out.
*
 bb600-Exit.  exit.
*
****************************************************************
* Common character-level helpers.                              *
****************************************************************
 cc100-Upper-Case.
     inspect  WS-Source converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     WS-Source      to WS-Target.
*
 cc100-Exit.  exit.
*
 cc200-Collapse-Blanks.
*    Left-trims, then copies WS-Target char by char into itself
*    collapsing any run of spaces down to a single space, and
*    drops trailing spaces by virtue of the target being
*    space-filled beforehand.
     move     WS-Target      to WS-Source.
     move     spaces         to WS-Target.
     move     zero           to WS-Ix WS-Ox.
     move     "Y"             to WS-Prev-Was-Space.
     perform  cc210-Copy-Char thru cc210-Exit
              varying WS-Ix from 1 by 1 until WS-Ix > 40.
*
 cc200-Exit.  exit.
*
 cc210-Copy-Char.
     move     WS-Source (WS-Ix:1) to WS-Char.
     if       WS-Char = space
              if       WS-Prev-Was-Space = "N"
                       add 1 to WS-Ox
                       move space to WS-Target (WS-Ox:1)
                       move "Y" to WS-Prev-Was-Space
              end-if
     else
              add      1 to WS-Ox
              move     WS-Char to WS-Target (WS-Ox:1)
              move     "N" to WS-Prev-Was-Space
     end-if.
*
 cc210-Exit.  exit.
*
 cc300-Strip-Frac-Prefix.
*    Removes a leading "FRAC." token (with or without trailing
*    space) so the cleaned name matches the purchase-side name.
     if       WS-Source (1:5) = "FRAC."
              move WS-Source (6:35) to WS-Target
              move WS-Target        to WS-Source
     end-if.
*
 cc300-Exit.  exit.
*
 cc400-Blank-Punctuation.
*    Any character that is not A-Z, 0-9, space, ./() is replaced
*    by a space (BR-2).
     move     WS-Source      to WS-Target.
     perform  cc410-Test-Char thru cc410-Exit
              varying WS-Ix from 1 by 1 until WS-Ix > 40.
     move     WS-Target      to WS-Source.
*
 cc400-Exit.  exit.
*
 cc410-Test-Char.
     move     WS-Target (WS-Ix:1) to WS-Char.
     if       WS-Char = space
              continue
     else
              if       WS-Valid-Chars (1:43) = spaces
                       continue
              end-if
              perform  cc420-Check-Valid thru cc420-Exit
     end-if.
*
 cc410-Exit.  exit.
*
 cc420-Check-Valid.
     set      WS-Vx to 1.
     search   WS-Valid-Chars-Tab
              at end   move space to WS-Target-Tab (WS-Ix)
              when     WS-Valid-Chars-Tab (WS-Vx) = WS-Char
                       continue
     end-search.
*
 cc420-Exit.  exit.
*
 cc500-Strip-Trail-Marks.
*    Strips trailing runs of * + - # @ ! left over from till
*    promo markers (BR-2).
     move     WS-Target      to WS-Source.
     move     40             to WS-Trail-Ix.
     perform  cc510-Test-Trail thru cc510-Exit
              until WS-Trail-Ix = zero.
     move     WS-Source      to WS-Target.
*
 cc500-Exit.  exit.
*
 cc510-Test-Trail.
     move     WS-Source (WS-Trail-Ix:1) to WS-Char.
     if       WS-Char = space
              subtract 1 from WS-Trail-Ix
     else
              if       WS-Char = "*" or "+" or "-"
                                or "#" or "@" or "!"
                       move space to WS-Source (WS-Trail-Ix:1)
                       subtract 1 from WS-Trail-Ix
              else
                       move zero to WS-Trail-Ix
              end-if
     end-if.
*
 cc510-Exit.  exit.
*
 cc600-Left-Trim.
*    Moves WS-Source left-justified into WS-Target, used only by
*    BR-3 which needs the first six characters after leading
*    spaces are dropped.
     move     spaces         to WS-Target.
     move     1              to WS-Ix.
     perform  cc610-Skip-Space thru cc610-Exit
              until WS-Ix > 40
              or WS-Source (WS-Ix:1) not = space.
     if       WS-Ix <= 40
              move WS-Source (WS-Ix:41 - WS-Ix)
                to WS-Target (1:41 - WS-Ix).
*
 cc600-Exit.  exit.
*
 cc610-Skip-Space.
     add      1              to WS-Ix.
*
 cc610-Exit.  exit.
*
