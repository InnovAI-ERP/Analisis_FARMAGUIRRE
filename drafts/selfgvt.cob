* SELECT For Ventas (Sales Detail) Input.
* 04/02/26 jms - Created.
*
     select Ventas-File assign to "VENTAS"
            organization  is sequential
            access mode   is sequential
            file status   is Ventas-Status.
*
