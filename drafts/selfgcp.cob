* SELECT For Compras (Purchase Detail) Input.
* 04/02/26 jms - Created.
*
     select Compras-File assign to "COMPRAS"
            organization  is sequential
            access mode   is sequential
            file status   is Compras-Status.
*
