* SELECT For Ventas-Norm (U3 Output / U4 Input).
* 05/02/26 jms - Created.
*
     select Ventas-Norm-File assign to "VENTASNORM"
            organization  is sequential
            access mode   is sequential
            file status   is Ventas-Norm-Status.
*
